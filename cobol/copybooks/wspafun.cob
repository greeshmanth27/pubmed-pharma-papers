000100*****************************************************                     
000200*                                                    *                    
000300*   RP-X-FUNCTION - TELLS RP030 WHETHER TO BUILD     *                    
000400*        THE REPORT HEADER ROW OR A DETAIL ROW       *                    
000500*                                                    *                    
000600*****************************************************                     
000700* 19/02/93 DKR - CREATED, ALONGSIDE THE RP020 REWORK, SO RP000            
000800*                COULD CALL RP030 ONCE FOR THE HEADER AND THEN            
000900*                ONCE PER SELECTED PAPER (FAULT LIT-261).                 
001000*                                                                         
001100 01  RP-X-FUNCTION            PIC X.                                      
001200     88  RP-X-HEADER-ROW          VALUE "H".                              
001300     88  RP-X-DETAIL-ROW          VALUE "D".                              
