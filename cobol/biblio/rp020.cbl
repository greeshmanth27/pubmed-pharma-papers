000100****************************************************************          
000200*                                                               *         
000300*         RESEARCH PAPER    COMPANY FILTER / CLASSIFIER        *          
000400*                                                               *         
000500****************************************************************          
000600*                                                                         
000700 IDENTIFICATION          DIVISION.                                        
000800*                                                                         
000900     PROGRAM-ID.         RP020.                                           
001000     AUTHOR.             G. M. PARRISH, 1986.                             
001100     INSTALLATION.       APPLEWOOD COMPUTERS.                             
001200     DATE-WRITTEN.       05/06/86.                                        
001300     DATE-COMPILED.                                                       
001400     SECURITY.           APPLEWOOD COMPUTERS LTD - LICENSED               
001500                         USERS ONLY.                                      
001600*                                                                         
001700*    REMARKS.            CLASSIFIES EACH RETAINED AUTHOR OF A             
001800*                        PARSED PAPER AS ACADEMIC OR COMPANY-             
001900*                        AFFILIATED, EXTRACTS A COMPANY NAME              
002000*                        WHERE ONE APPLIES, AND DECIDES WHETHER           
002100*                        THE PAPER AS A WHOLE IS SELECTED.                
002200*                        CALLED ONCE PER PAPER BY RP000, AFTER            
002300*                        RP010.                                           
002400*                                                                         
002500*                        THE CLASSIFICATION RULE IS DELIBERATELY          
002600*                        CONSERVATIVE - AN AUTHOR IS ONLY MARKED          
002700*                        COMPANY-AFFILIATED WHEN THE AFFILIATION          
002800*                        TEXT OR THE AUTHOR'S E-MAIL DOMAIN GIVES         
002900*                        A POSITIVE SIGNAL.  AN AUTHOR WITH A             
003000*                        BLANK OR AMBIGUOUS AFFILIATION IS LEFT           
003100*                        AS "NOT COMPANY" RATHER THAN GUESSED AT.         
003200*                        ACADEMIC WORDING ALWAYS OVERRIDES A              
003300*                        COMPANY SIGNAL IN THE SAME AFFILIATION           
003400*                        STRING, SINCE A JOINT ACADEMIC/INDUSTRY          
003500*                        APPOINTMENT ("VISITING PROFESSOR AT XYZ          
003600*                        PHARMA") SHOULD NOT FLAG THE PAPER.              
003700*                                                                         
003800*    CALLED MODULES.     NONE.                                            
003900*                                                                         
004000*    FILES USED.         NONE - SEE RP000.                                
004100*                                                                         
004200*    LIMITATIONS.        THE KEYWORD AND DOMAIN LISTS ARE                 
004300*                        MAINTAINED BY HAND IN THIS SOURCE - A            
004400*                        NEW PHARMA COMPANY OR A NEWLY ACQUIRED           
004500*                        SUBSIDIARY DOMAIN WILL NOT BE RECOGNIZED         
004600*                        UNTIL SOMEONE ADDS IT HERE AND A NEW             
004700*                        VERSION IS PUT INTO PRODUCTION.                  
004800*                                                                         
004900*    ERROR MESSAGES USED.                                                 
005000*                        NONE - A PAPER IS NEVER REJECTED BY              
005100*                        THIS PROGRAM, ONLY MARKED SELECTED OR            
005200*                        NOT SELECTED FOR THE REPORT.                     
005300*                                                                         
005400* CHANGES:                                                                
005500* 05/06/86 GMP -        CREATED.                                          
005600* 11/09/89 DKR -    .01 PHARMA KEYWORD LIST EXTENDED TO 49                
005700*                       ENTRIES - CLIENT FLAGGED SEVERAL MISSED           
005800*                       BIOTECHS AFTER THE 1988 MERGER WAVE               
005900*                       (FAULT LIT-190).                                  
006000* 02/04/92 DKR -    .02 CORPORATE-EMAIL TEST ADDED - SOME                 
006100*                       AUTHORS GAVE A COMPANY E-MAIL WITH NO             
006200*                       COMPANY WORDING IN THE AFFILIATION TEXT           
006300*                       AT ALL (REQ. LIT-233).                            
006400* 19/02/93 DKR -    .03 DISTINCT COMPANY-NAME LIST MOVED ONTO             
006500*                       RP-PAPER-WORK-AREA SO RP030 CAN READ IT           
006600*                       DIRECTLY (FAULT LIT-261).                         
006700* 08/12/98 SRF -        Y2K: NO DATE FIELDS IN THIS PROGRAM -             
006800*                       NOTHING TO CHECK.                                 
006900* 30/06/00 SRF -    .04 ADDED GMBH/LLC TO THE CORPORATE-SUFFIX            
007000*                       LIST FOR THE NAME-EXTRACTION RULE                 
007100*                       (REQ. LIT-355, EUROPEAN SITES).                   
007200* 11/10/01 MTH -    .05 COMMENTS EXPANDED THROUGHOUT - THE                
007300*                       KEYWORD TABLES AND CLASSIFICATION RULES           
007400*                       WERE PROVING HARD FOR A NEW STARTER TO            
007500*                       FOLLOW FROM THE CODE ALONE.  NO LOGIC             
007600*                       CHANGE.                                           
007700*                                                                         
007800 ENVIRONMENT             DIVISION.                                        
007900*                                                                         
008000*    SPECIAL-NAMES, CLASS CONDITIONS (INCLUDING RP-ALPHABETIC,            
008100*    USED ELSEWHERE IN THE RP STREAM) AND TOP-OF-FORM ARE ALL             
008200*    SHARED ACROSS THE SUITE FROM THIS ONE COPYBOOK - THIS                
008300*    PROGRAM HAS NO SELECT/FD ENTRIES OF ITS OWN SINCE IT DOES            
008400*    NO FILE I/O.                                                         
008500*                                                                         
008600 COPY "ENVDIV.COB".                                                       
008700 DATA                    DIVISION.                                        
008800*                                                                         
008900*    WORKING-STORAGE IS DOMINATED BY THE KEYWORD TABLES BELOW -           
009000*    THIS IS A CLASSIFIER, NOT A PARSER, SO MOST OF THE "LOGIC"           
009100*    ACTUALLY LIVES IN THE DATA THESE TABLES HOLD RATHER THAN IN          
009200*    THE PROCEDURE DIVISION ITSELF.                                       
009300*                                                                         
009400 WORKING-STORAGE SECTION.                                                 
009500 77  PROG-NAME           PIC X(15) VALUE "RP020 (1.0.05)".                
009600*                                                                         
009700*    SUBSCRIPTS AND LENGTH FIELDS SHARED BY THE CLASSIFICATION,           
009800*    CORPORATE-E-MAIL AND NAME-EXTRACTION LOGIC BELOW.  IX IS             
009900*    THE AUTHOR-TABLE SUBSCRIPT RUNNING THE WHOLE SECTION; KX             
010000*    INDEXES WHICHEVER KEYWORD TABLE IS CURRENTLY BEING SCANNED           
010100*    (ACADEMIC, PHARMA, STRUCTURE, BUSINESS, DOMAIN OR SUFFIX -           
010200*    ONLY ONE TABLE IS EVER SCANNED AT A TIME SO ONE SUBSCRIPT            
010300*    SERVES ALL SIX); CX INDEXES THE RUNNING DISTINCT-COMPANY             
010400*    LIST IN BA041/BA0411.                                                
010500*                                                                         
010600 01  RP020-WS-SUBS.                                                       
010700     03  RP020-WS-IX             PIC 9(2)  COMP.                          
010800     03  RP020-WS-KX             PIC 9(2)  COMP.                          
010900     03  RP020-WS-CX             PIC 9(2)  COMP.                          
011000     03  RP020-WS-SCAN-T         PIC 9(3)  COMP.                          
011100     03  RP020-WS-CT             PIC 9(3)  COMP.                          
011200     03  RP020-WS-TRAIL-CT       PIC 9(3)  COMP.                          
011300     03  RP020-WS-TRAIL-CT2      PIC 9(3)  COMP.                          
011400     03  RP020-WS-KW-LEN         PIC 9(3)  COMP.                          
011500     03  RP020-WS-SUFFIX-LEN     PIC 9(3)  COMP.                          
011600     03  RP020-WS-DOMAIN-LEN     PIC 9(3)  COMP.                          
011700     03  RP020-WS-NAME-START     PIC 9(3)  COMP.                          
011800     03  RP020-WS-NAME-END       PIC 9(3)  COMP.                          
011900     03  RP020-WS-NAME-LEN       PIC 9(3)  COMP.                          
012000     03  RP020-WS-COMPANY-AUTH-CT PIC 9(2) COMP.                          
012100     03  FILLER                   PIC X(4) VALUE SPACES.                  
012200*                                                                         
012300*    ONE SWITCH PER BINARY DECISION MADE WHILE CLASSIFYING ONE            
012400*    AUTHOR.  ACADEMIC/PHARMA/STRUCT/BUSINESS ARE SET BY THE              
012500*    KEYWORD-SCAN PARAGRAPHS (BA010/BA021/BA022/BA023); CORP-             
012600*    EMAIL-SWITCH IS SET BY BA030; SUFFIX-SWITCH IS SET BY                
012700*    BA043 WHEN A TRAILING "INC"/"LTD"/ETC IS STRIPPED FROM AN            
012800*    EXTRACTED NAME; DUP-SWITCH IS SET BY BA041 WHEN THE                  
012900*    EXTRACTED NAME ALREADY APPEARS IN THE DISTINCT LIST.                 
013000*                                                                         
013100 01  RP020-WS-SWITCHES.                                                   
013200     03  RP020-WS-ACADEMIC-SWITCH  PIC X VALUE "N".                       
013300         88  RP020-WS-IS-ACADEMIC      VALUE "Y".                         
013400         88  RP020-WS-NOT-ACADEMIC     VALUE "N".                         
013500     03  RP020-WS-PHARMA-SWITCH    PIC X VALUE "N".                       
013600         88  RP020-WS-PHARMA-FOUND     VALUE "Y".                         
013700     03  RP020-WS-STRUCT-SWITCH    PIC X VALUE "N".                       
013800         88  RP020-WS-STRUCT-FOUND     VALUE "Y".                         
013900     03  RP020-WS-BUSINESS-SWITCH  PIC X VALUE "N".                       
014000         88  RP020-WS-BUSINESS-FOUND   VALUE "Y".                         
014100     03  RP020-WS-CORP-EMAIL-SWITCH PIC X VALUE "N".                      
014200         88  RP020-WS-CORP-EMAIL-MATCH    VALUE "Y".                      
014300         88  RP020-WS-CORP-EMAIL-NO-MATCH VALUE "N".                      
014400     03  RP020-WS-SUFFIX-SWITCH    PIC X VALUE "N".                       
014500         88  RP020-WS-SUFFIX-FOUND     VALUE "Y".                         
014600     03  RP020-WS-DUP-SWITCH       PIC X VALUE "N".                       
014700         88  RP020-WS-DUP-FOUND        VALUE "Y".                         
014800         88  RP020-WS-DUP-NOT-FOUND    VALUE "N".                         
014900     03  FILLER                    PIC X(4) VALUE SPACES.                 
015000*                                                                         
015100*    CASE-FOLDING AND SCAN WORK AREA.  THE INCOMING AFFILIATION           
015200*    AND E-MAIL DOMAIN TEXT MAY ARRIVE IN ANY MIX OF UPPER AND            
015300*    LOWER CASE, SO EVERY KEYWORD COMPARE IN THIS PROGRAM WORKS           
015400*    AGAINST A LOWER-CASED COPY OF THE INPUT, INSPECT-CONVERTED           
015500*    USING THIS UPPER/LOWER PAIR, RATHER THAN AGAINST THE RAW             
015600*    FIELD ITSELF - WHICH IS WHY EVERY KEYWORD LITERAL BELOW              
015700*    (ACADEMIC, PHARMA, STRUCTURE, BUSINESS, DOMAIN) IS ALSO              
015800*    WRITTEN IN LOWER CASE, THE ONE EXCEPTION BEING THE                   
015900*    CORPORATE-SUFFIX TABLE, WHICH IS MATCHED CASE-SENSITIVELY            
016000*    AGAINST THE EXTRACTED NAME BEFORE THAT NAME IS CASE-FOLDED           
016100*    FOR ANYTHING.                                                        
016200*                                                                         
016300 01  RP020-WS-UPPER-ALPHABET                                              
016400              PIC X(26) VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".               
016500 01  RP020-WS-LOWER-ALPHABET                                              
016600              PIC X(26) VALUE "abcdefghijklmnopqrstuvwxyz".               
016700*                                                                         
016800*    LOWER-CASED COPY OF THE CURRENT AUTHOR'S AFFILIATION TEXT,           
016900*    REBUILT AT THE START OF BA010-TEST-ACADEMIC EVERY TIME A             
017000*    NEW AUTHOR IS CLASSIFIED.                                            
017100 01  RP020-WS-LOWER-AFFIL    PIC X(200).                                  
017200*                                                                         
017300*    NO FILLER ON THIS PAIR - THE CHAR TABLE MUST REDEFINE                
017400*    THE WORK FIELD BYTE FOR BYTE.  USED BY BA040 ONWARDS TO              
017500*    WALK THE CANDIDATE COMPANY NAME ONE CHARACTER AT A TIME              
017600*    WHILE TRIMMING LEADING SPACES AND A TRAILING SUFFIX.                 
017700 01  RP020-WS-NAME-WORK      PIC X(200).                                  
017800 01  RP020-WS-NAME-CHARS     REDEFINES RP020-WS-NAME-WORK.                
017900     03  RP020-WS-NAME-CHAR  PIC X     OCCURS 200.                        
018000*    SECOND WORK FIELD, USED AS A HOLDING AREA BETWEEN THE TWO            
018100*    UNSTRING STEPS IN BA040 (SPLIT ON COMMA, THEN ON PERIOD)             
018200*    AND AGAIN IN BA042 WHILE THE LEADING SPACES ARE TRIMMED.             
018300 01  RP020-WS-NAME-WORK2     PIC X(200).                                  
018400*                                                                         
018500*    E-MAIL LOCAL-PART/DOMAIN SPLIT FOR THE CORPORATE-E-MAIL              
018600*    TEST.  RP020-WS-LOWER-DOMAIN IS THE CASE-FOLDED COPY                 
018700*    ACTUALLY COMPARED AGAINST THE KNOWN-DOMAIN TABLE.                    
018800 01  RP020-WS-EMAIL-LOCAL    PIC X(60).                                   
018900 01  RP020-WS-EMAIL-DOMAIN   PIC X(60).                                   
019000 01  RP020-WS-LOWER-DOMAIN   PIC X(60).                                   
019100*                                                                         
019200*    ACADEMIC KEYWORD LIST (9 ENTRIES).  ANY ONE OF THESE                 
019300*    SUBSTRINGS FOUND ANYWHERE IN THE LOWER-CASED AFFILIATION             
019400*    TEXT IS ENOUGH TO CLASSIFY THE AUTHOR AS ACADEMIC, WHICH             
019500*    THEN STOPS BA020-TEST-COMPANY BEFORE ANY OF THE COMPANY              
019600*    TESTS BELOW EVEN RUN.                                                
019700*                                                                         
019800 01  RP020-WS-ACADEMIC-LIT.                                               
019900     03  FILLER  PIC X(20) VALUE ".edu".                                  
020000     03  FILLER  PIC X(20) VALUE "university".                            
020100     03  FILLER  PIC X(20) VALUE "college".                               
020200     03  FILLER  PIC X(20) VALUE "school of".                             
020300     03  FILLER  PIC X(20) VALUE "medical school".                        
020400     03  FILLER  PIC X(20) VALUE "institute of".                          
020500     03  FILLER  PIC X(20) VALUE "department of".                         
020600     03  FILLER  PIC X(20) VALUE "faculty of".                            
020700     03  FILLER  PIC X(20) VALUE "academic".                              
020800 01  RP020-WS-ACADEMIC-TBL   REDEFINES RP020-WS-ACADEMIC-LIT.             
020900     03  RP020-WS-ACADEMIC-KW   PIC X(20)  OCCURS 9.                      
021000*                                                                         
021100*    PHARMA / BIOTECH KEYWORD LIST (49 ENTRIES).  A MIX OF                
021200*    NAMED COMPANIES (PFIZER, NOVARTIS, ...), THEIR COMMON                
021300*    ABBREVIATIONS (J&J, BMS, GSK), AND GENERIC INDUSTRY WORDING          
021400*    (PHARMACEUTICALS, BIOTECH, CLINICAL RESEARCH) AND GENERIC            
021500*    CORPORATE-FORM WORDING (INC., CORP., LTD.) - THE LIST GREW           
021600*    ENTRY BY ENTRY AS THE LITERATURE OFFICE REPORTED MISSES,             
021700*    SEE THE CHANGE LOG ABOVE FOR THE 1989 EXTENSION (FAULT               
021800*    LIT-190) AND THE 2000 GMBH/LLC ADDITION (REQ. LIT-355).              
021900*    A SINGLE HIT ANYWHERE IN THIS LIST IS SUFFICIENT TO MARK             
022000*    THE AUTHOR COMPANY-AFFILIATED WITHOUT NEEDING THE                    
022100*    STRUCTURE-PLUS-BUSINESS COMBINATION TEST BELOW.                      
022200*                                                                         
022300 01  RP020-WS-PHARMA-LIT.                                                 
022400     03  FILLER  PIC X(30) VALUE "pfizer".                                
022500     03  FILLER  PIC X(30) VALUE "novartis".                              
022600     03  FILLER  PIC X(30) VALUE "roche".                                 
022700     03  FILLER  PIC X(30) VALUE "merck".                                 
022800     03  FILLER  PIC X(30) VALUE "johnson & johnson".                     
022900     03  FILLER  PIC X(30) VALUE "j&j".                                   
023000     03  FILLER  PIC X(30) VALUE "bristol myers squibb".                  
023100     03  FILLER  PIC X(30) VALUE "bms".                                   
023200     03  FILLER  PIC X(30) VALUE "abbvie".                                
023300     03  FILLER  PIC X(30) VALUE "amgen".                                 
023400     03  FILLER  PIC X(30) VALUE "gilead".                                
023500     03  FILLER  PIC X(30) VALUE "biogen".                                
023600     03  FILLER  PIC X(30) VALUE "regeneron".                             
023700     03  FILLER  PIC X(30) VALUE "vertex".                                
023800     03  FILLER  PIC X(30) VALUE "moderna".                               
023900     03  FILLER  PIC X(30) VALUE "biontech".                              
024000     03  FILLER  PIC X(30) VALUE "gsk".                                   
024100     03  FILLER  PIC X(30) VALUE "glaxosmithkline".                       
024200     03  FILLER  PIC X(30) VALUE "sanofi".                                
024300     03  FILLER  PIC X(30) VALUE "takeda".                                
024400     03  FILLER  PIC X(30) VALUE "astrazeneca".                           
024500     03  FILLER  PIC X(30) VALUE "eli lilly".                             
024600     03  FILLER  PIC X(30) VALUE "lilly".                                 
024700     03  FILLER  PIC X(30) VALUE "boehringer ingelheim".                  
024800     03  FILLER  PIC X(30) VALUE "celgene".                               
024900     03  FILLER  PIC X(30) VALUE "alexion".                               
025000     03  FILLER  PIC X(30) VALUE "incyte".                                
025100     03  FILLER  PIC X(30) VALUE "illumina".                              
025200     03  FILLER  PIC X(30) VALUE "genentech".                             
025300     03  FILLER  PIC X(30) VALUE "immunogen".                             
025400     03  FILLER  PIC X(30) VALUE "seagen".                                
025500     03  FILLER  PIC X(30) VALUE "seattle genetics".                      
025600     03  FILLER  PIC X(30) VALUE "gilead sciences".                       
025700     03  FILLER  PIC X(30) VALUE "biogen idec".                           
025800     03  FILLER  PIC X(30) VALUE "pharmaceuticals".                       
025900     03  FILLER  PIC X(30) VALUE "pharma".                                
026000     03  FILLER  PIC X(30) VALUE "biotech".                               
026100     03  FILLER  PIC X(30) VALUE "biotechnology".                         
026200     03  FILLER  PIC X(30) VALUE "therapeutic".                           
026300     03  FILLER  PIC X(30) VALUE "therapeutics".                          
026400     03  FILLER  PIC X(30) VALUE "drug development".                      
026500     03  FILLER  PIC X(30) VALUE "clinical research".                     
026600     03  FILLER  PIC X(30) VALUE "inc.".                                  
026700     03  FILLER  PIC X(30) VALUE "corp.".                                 
026800     03  FILLER  PIC X(30) VALUE "corporation".                           
026900     03  FILLER  PIC X(30) VALUE "ltd.".                                  
027000     03  FILLER  PIC X(30) VALUE "limited".                               
027100     03  FILLER  PIC X(30) VALUE "company".                               
027200     03  FILLER  PIC X(30) VALUE "co.".                                   
027300 01  RP020-WS-PHARMA-TBL     REDEFINES RP020-WS-PHARMA-LIT.               
027400     03  RP020-WS-PHARMA-KW      PIC X(30)  OCCURS 49.                    
027500*                                                                         
027600*    CORPORATE-STRUCTURE INDICATORS (6 ENTRIES) - COMPANY-TYPE            
027700*    SUFFIXES THAT, ON THEIR OWN, ARE TOO GENERIC TO PROVE A              
027800*    COMPANY AFFILIATION (A UNIVERSITY TEACHING HOSPITAL TRUST            
027900*    CAN LEGITIMATELY BE AN "LTD" TOO), SO THIS LIST ONLY EVER            
028000*    FEEDS THE COMBINED STRUCTURE-PLUS-BUSINESS-WORD TEST IN              
028100*    BA020, NEVER A STANDALONE MATCH.                                     
028200*                                                                         
028300 01  RP020-WS-STRUCT-LIT.                                                 
028400     03  FILLER  PIC X(10) VALUE "inc.".                                  
028500     03  FILLER  PIC X(10) VALUE "corp.".                                 
028600     03  FILLER  PIC X(10) VALUE "ltd.".                                  
028700     03  FILLER  PIC X(10) VALUE "limited".                               
028800     03  FILLER  PIC X(10) VALUE "llc".                                   
028900     03  FILLER  PIC X(10) VALUE "gmbh".                                  
029000 01  RP020-WS-STRUCT-TBL     REDEFINES RP020-WS-STRUCT-LIT.               
029100     03  RP020-WS-STRUCT-KW      PIC X(10)  OCCURS 6.                     
029200*                                                                         
029300*    BUSINESS KEYWORDS FOR THE STRUCTURE-PLUS-WORD RULE (5                
029400*    ENTRIES) - PAIRED WITH A STRUCTURE-LIT HIT BY BA020, SO              
029500*    "ACME LTD" ALONE IS NOT ENOUGH BUT "ACME THERAPEUTICS LTD"           
029600*    IS, SINCE BOTH AN "LTD" AND A "THERAPEUTIC" SUBSTRING ARE            
029700*    PRESENT.                                                             
029800*                                                                         
029900 01  RP020-WS-BUS-LIT.                                                    
030000     03  FILLER  PIC X(20) VALUE "pharmaceutical".                        
030100     03  FILLER  PIC X(20) VALUE "biotech".                               
030200     03  FILLER  PIC X(20) VALUE "therapeutic".                           
030300     03  FILLER  PIC X(20) VALUE "drug".                                  
030400     03  FILLER  PIC X(20) VALUE "clinical".                              
030500 01  RP020-WS-BUS-TBL        REDEFINES RP020-WS-BUS-LIT.                  
030600     03  RP020-WS-BUS-KW          PIC X(20)  OCCURS 5.                    
030700*                                                                         
030800*    KNOWN CORPORATE E-MAIL DOMAINS (16 ENTRIES) - ADDED UNDER            
030900*    REQ. LIT-233 AFTER IT WAS NOTICED SOME AUTHORS GIVE A                
031000*    COMPANY E-MAIL ADDRESS WITH NO COMPANY WORDING ANYWHERE IN           
031100*    THE FREE-TEXT AFFILIATION AT ALL (E.G. A JOURNAL LISTS ONLY          
031200*    A CITY AND A JOB TITLE, BUT THE CONTACT E-MAIL ENDS                  
031300*    "@PFIZER.COM").  BA030-TEST-CORP-EMAIL ONLY RUNS WHEN THE            
031400*    AFFILIATION-TEXT TESTS ABOVE CAME BACK "NOT COMPANY" - IT            
031500*    IS A FALLBACK SIGNAL, NOT A FIRST-CHOICE ONE.                        
031600*                                                                         
031700 01  RP020-WS-DOMAIN-LIT.                                                 
031800     03  FILLER  PIC X(20) VALUE "pfizer.com".                            
031900     03  FILLER  PIC X(20) VALUE "novartis.com".                          
032000     03  FILLER  PIC X(20) VALUE "roche.com".                             
032100     03  FILLER  PIC X(20) VALUE "merck.com".                             
032200     03  FILLER  PIC X(20) VALUE "jnj.com".                               
032300     03  FILLER  PIC X(20) VALUE "bms.com".                               
032400     03  FILLER  PIC X(20) VALUE "abbvie.com".                            
032500     03  FILLER  PIC X(20) VALUE "amgen.com".                             
032600     03  FILLER  PIC X(20) VALUE "gilead.com".                            
032700     03  FILLER  PIC X(20) VALUE "biogen.com".                            
032800     03  FILLER  PIC X(20) VALUE "regeneron.com".                         
032900     03  FILLER  PIC X(20) VALUE "vrtx.com".                              
033000     03  FILLER  PIC X(20) VALUE "modernatx.com".                         
033100     03  FILLER  PIC X(20) VALUE "biontech.de".                           
033200     03  FILLER  PIC X(20) VALUE "gsk.com".                               
033300     03  FILLER  PIC X(20) VALUE "sanofi.com".                            
033400 01  RP020-WS-DOMAIN-TBL     REDEFINES RP020-WS-DOMAIN-LIT.               
033500     03  RP020-WS-DOMAIN-KW      PIC X(20)  OCCURS 16.                    
033600*                                                                         
033700*    CORPORATE SUFFIXES STRIPPED FROM AN EXTRACTED NAME -                 
033800*    CASE-SENSITIVE, LEADING SPACE IS PART OF THE MATCH, SO               
033900*    "ACME INC" STRIPS TO "ACME" BUT "ACME, INCORPORATED" DOES            
034000*    NOT MATCH THIS TABLE AT ALL (THE FULL WORD "INCORPORATED"            
034100*    IS NOT ON THE LIST - ONLY THE ABBREVIATED FORMS THE                  
034200*    LITERATURE OFFICE'S FEED ACTUALLY USES).  MATCHED ONLY AT            
034300*    THE END OF THE TRIMMED NAME, NEVER IN THE MIDDLE.                    
034400*                                                                         
034500 01  RP020-WS-SUFFIX-LIT.                                                 
034600     03  FILLER  PIC X(10) VALUE " Inc".                                  
034700     03  FILLER  PIC X(10) VALUE " Corp".                                 
034800     03  FILLER  PIC X(10) VALUE " Ltd".                                  
034900     03  FILLER  PIC X(10) VALUE " Limited".                              
035000     03  FILLER  PIC X(10) VALUE " LLC".                                  
035100     03  FILLER  PIC X(10) VALUE " GmbH".                                 
035200 01  RP020-WS-SUFFIX-TBL     REDEFINES RP020-WS-SUFFIX-LIT.               
035300     03  RP020-WS-SUFFIX-KW      PIC X(10)  OCCURS 6.                     
035400*                                                                         
035500 LINKAGE                 SECTION.                                         
035600*                                                                         
035700*    ARRIVES BY REFERENCE FROM RP000, ALREADY CARRYING WHATEVER           
035800*    RP010 FILLED IN (NORMALIZED DATE, FULL NAMES, E-MAILS).              
035900*    THIS PROGRAM ADDS THE PER-AUTHOR COMPANY FLAG/NAME AND THE           
036000*    PAPER-LEVEL SELECTED FLAG AND DISTINCT-COMPANY LIST.                 
036100*                                                                         
036200*    THE SAME COPYBOOK IS SHARED BY ALL FOUR RP-STREAM                    
036300*    PROGRAMS, SO A FIELD ADDED HERE FOR RP020'S OWN USE (THE             
036400*    COMPANY FLAG, THE COMPANY NAME, THE DISTINCT-NAME TABLE)             
036500*    IS AUTOMATICALLY VISIBLE TO RP000 AND RP030 TOO WITHOUT              
036600*    ANY FURTHER PARAMETER-PASSING WORK.                                  
036700*                                                                         
036800 COPY "WSPAWRK.COB".                                                      
036900*                                                                         
037000*****************************************************************         
037100*                                                                *        
037200*    PROCEDURE DIVISION.                                        *         
037300*                                                                *        
037400*    CALLED ONCE BY RP000 FOR EVERY PAPER THAT SURVIVED RP010'S  *        
037500*    MANDATORY-FIELD CHECK.  CLASSIFIES EACH RETAINED AUTHOR IN  *        
037600*    TURN (BA011), THEN DECIDES WHETHER THE PAPER AS A WHOLE IS  *        
037700*    SELECTED (BA050) BASED ON HOW MANY AUTHORS CAME BACK        *        
037800*    COMPANY-AFFILIATED.  LIKE RP010, THIS MODULE OWNS NO FILE   *        
037900*    I/O OF ITS OWN - EVERYTHING ARRIVES AND LEAVES THROUGH      *        
038000*    RP-PAPER-WORK-AREA.                                         *        
038100*                                                                *        
038200*****************************************************************         
038300*                                                                         
038400 PROCEDURE  DIVISION USING RP-PAPER-WORK-AREA.                            
038500*                                                                         
038600 BA000-CLASSIFY-PAPER     SECTION.                                        
038700 BA000-BEGIN.                                                             
038800*        RESET THE PAPER-LEVEL COUNTERS - A FRESH PAPER STARTS            
038900*        WITH NO DISTINCT COMPANY NAMES AND NO COMPANY AUTHORS            
039000*        COUNTED, REGARDLESS OF WHAT THE PREVIOUS CALL LEFT               
039100*        BEHIND IN THE SHARED WORK AREA.                                  
039200     MOVE     ZERO TO RP-W-COMPANY-NAME-COUNT.                            
039300     MOVE     ZERO TO RP020-WS-COMPANY-AUTH-CT.                           
039400*        ONE PASS OF THE AUTHOR TABLE, CLASSIFYING EACH AUTHOR            
039500*        IN TURN.                                                         
039600     PERFORM  BA011-CLASSIFY-ONE-AUTHOR THRU BA011-EXIT                   
039700              VARYING RP020-WS-IX FROM 1 BY 1                             
039800              UNTIL   RP020-WS-IX > RP-W-AUTHOR-COUNT.                    
039900*        NOW THAT EVERY AUTHOR HAS BEEN CLASSIFIED, DECIDE                
040000*        WHETHER THE PAPER QUALIFIES FOR THE REPORT.                      
040100     PERFORM  BA050-SELECT-PAPER THRU BA050-EXIT.                         
040200 BA000-FINISH.                                                            
040300     GOBACK.                                                              
040400*                                                                         
040500*    PER-AUTHOR DISPATCH - A SKIPPED AUTHOR (BLANK LAST NAME,             
040600*    SET BY RP010) IS LEFT "NOT COMPANY" WITHOUT RUNNING ANY OF           
040700*    THE CLASSIFICATION TESTS.  OTHERWISE THE AFFILIATION-TEXT            
040800*    TEST RUNS FIRST; THE CORPORATE-E-MAIL TEST ONLY RUNS AS A            
040900*    FALLBACK WHEN THE TEXT TEST CAME BACK NEGATIVE AND THE               
041000*    AUTHOR HAS AN E-MAIL ADDRESS AT ALL.                                 
041100*                                                                         
041200 BA011-CLASSIFY-ONE-AUTHOR.                                               
041300*        A SKIPPED AUTHOR (BLANK LAST NAME) IS LEFT NOT-COMPANY           
041400*        AND NONE OF THE TESTS BELOW ARE RUN AGAINST IT.                  
041500     IF       RP-W-AUTH-SKIPPED (RP020-WS-IX)                             
041600              SET  RP-W-AUTH-NOT-COMPANY (RP020-WS-IX) TO TRUE            
041700              GO TO BA011-EXIT.                                           
041800*        START FROM "NOT COMPANY" AND A BLANK COMPANY NAME -              
041900*        BA020/BA030 BELOW ARE THE ONLY PLACES EITHER IS                  
042000*        OVERWRITTEN.                                                     
042100     SET      RP-W-AUTH-NOT-COMPANY (RP020-WS-IX) TO TRUE.                
042200     MOVE     SPACES TO RP-W-AUTH-COMPANY-NAME (RP020-WS-IX).             
042300*        AFFILIATION-TEXT TEST FIRST (BA020 - ACADEMIC, PHARMA,           
042400*        STRUCTURE+BUSINESS).                                             
042500     PERFORM  BA020-TEST-COMPANY THRU BA020-EXIT.                         
042600*        CORPORATE-E-MAIL FALLBACK - ONLY IF THE TEXT TEST CAME           
042700*        BACK NEGATIVE AND THE AUTHOR ACTUALLY HAS AN E-MAIL TO           
042800*        TEST (REQ. LIT-233).  NOTE THIS BRANCH NEVER CALLS               
042900*        BA040-EXTRACT-COMPANY-NAME - THERE IS NO COMPANY                 
043000*        WORDING IN THE AFFILIATION TEXT TO EXTRACT A NAME FROM.          
043100     IF       RP-W-AUTH-NOT-COMPANY (RP020-WS-IX)                         
043200        AND   RP-W-AUTH-EMAIL (RP020-WS-IX) NOT = SPACES                  
043300              PERFORM BA030-TEST-CORP-EMAIL THRU BA030-EXIT               
043400              IF  RP020-WS-CORP-EMAIL-MATCH                               
043500                  SET RP-W-AUTH-IS-COMPANY (RP020-WS-IX) TO TRUE.         
043600*        TALLY THE PAPER-LEVEL COMPANY-AUTHOR COUNT THAT                  
043700*        BA050-SELECT-PAPER WILL TEST LATER.                              
043800     IF       RP-W-AUTH-IS-COMPANY (RP020-WS-IX)                          
043900              ADD  1 TO RP020-WS-COMPANY-AUTH-CT.                         
044000 BA011-EXIT.                                                              
044100     EXIT.                                                                
044200*                                                                         
044300*    COMPANY-AFFILIATION TEST - ACADEMIC WINS OVER COMPANY,               
044400*    THEN THE PHARMA KEYWORD LIST, THEN A CORPORATE-STRUCTURE             
044500*    INDICATOR COMBINED WITH A BUSINESS KEYWORD.  A BLANK                 
044600*    AFFILIATION SKIPS ALL THREE TESTS AND LEAVES THE AUTHOR              
044700*    "NOT COMPANY" BY DEFAULT, SINCE THERE IS NOTHING TO SCAN.            
044800*                                                                         
044900 BA020-TEST-COMPANY.                                                      
045000*        NOTHING TO SCAN.                                                 
045100     IF       RP-W-AUTH-AFFIL (RP020-WS-IX) = SPACES                      
045200              GO TO BA020-EXIT.                                           
045300*        RULE 1 - ACADEMIC WORDING ALWAYS WINS, EVEN IF A                 
045400*        COMPANY KEYWORD IS ALSO PRESENT IN THE SAME TEXT.                
045500     PERFORM  BA010-TEST-ACADEMIC THRU BA010-EXIT.                        
045600     IF       RP020-WS-IS-ACADEMIC                                        
045700              GO TO BA020-EXIT.                                           
045800*        RULE 2 - A NAMED PHARMA/BIOTECH COMPANY OR GENERIC               
045900*        INDUSTRY TERM IS SUFFICIENT ON ITS OWN.                          
046000     PERFORM  BA021-SCAN-PHARMA-LIST THRU BA021-EXIT.                     
046100     IF       RP020-WS-PHARMA-FOUND                                       
046200              SET  RP-W-AUTH-IS-COMPANY (RP020-WS-IX) TO TRUE             
046300              PERFORM BA040-EXTRACT-COMPANY-NAME THRU BA040-EXIT          
046400              GO TO BA020-EXIT.                                           
046500*        RULE 3 - A GENERIC CORPORATE-STRUCTURE WORD ("LTD",              
046600*        "INC") NEEDS A BUSINESS KEYWORD ALONGSIDE IT BEFORE IT           
046700*        COUNTS, SINCE A STRUCTURE WORD ALONE IS TOO WEAK A               
046800*        SIGNAL (SEE THE STRUCT-LIT TABLE COMMENT ABOVE).                 
046900     PERFORM  BA022-SCAN-STRUCT-LIST THRU BA022-EXIT.                     
047000     IF       RP020-WS-STRUCT-FOUND                                       
047100              PERFORM BA023-SCAN-BUS-LIST THRU BA023-EXIT                 
047200              IF  RP020-WS-BUSINESS-FOUND                                 
047300                  SET  RP-W-AUTH-IS-COMPANY (RP020-WS-IX) TO TRUE         
047400                  PERFORM BA040-EXTRACT-COMPANY-NAME THRU                 
047500                          BA040-EXIT.                                     
047600 BA020-EXIT.                                                              
047700     EXIT.                                                                
047800*                                                                         
047900*    ACADEMIC-AFFILIATION TEST - CASE-FOLD THE AFFILIATION TEXT           
048000*    ONCE HERE, THEN SCAN IT AGAINST ALL 9 ACADEMIC KEYWORDS.             
048100*    ANY SINGLE HIT IS SUFFICIENT AND STOPS THE SCAN EARLY.               
048200*                                                                         
048300 BA010-TEST-ACADEMIC.                                                     
048400     MOVE     RP-W-AUTH-AFFIL (RP020-WS-IX)                               
048500              TO RP020-WS-LOWER-AFFIL.                                    
048600     INSPECT  RP020-WS-LOWER-AFFIL CONVERTING                             
048700              RP020-WS-UPPER-ALPHABET TO RP020-WS-LOWER-ALPHABET.         
048800     SET      RP020-WS-NOT-ACADEMIC TO TRUE.                              
048900     PERFORM  BA012-SCAN-ACADEMIC-KW THRU BA012-EXIT                      
049000              VARYING RP020-WS-KX FROM 1 BY 1                             
049100              UNTIL   RP020-WS-KX > 9                                     
049200                 OR   RP020-WS-IS-ACADEMIC.                               
049300 BA010-EXIT.                                                              
049400     EXIT.                                                                
049500*                                                                         
049600*    ONE ACADEMIC-KEYWORD TEST - TRIMS THE TABLE ENTRY'S                  
049700*    TRAILING SPACES FIRST SO A SHORT KEYWORD LIKE ".edu" ISN'T           
049800*    COMPARED AGAINST ITS OWN PADDING, THEN USES INSPECT...               
049900*    TALLYING FOR ALL TO COUNT OCCURRENCES OF THE KEYWORD                 
050000*    ANYWHERE IN THE AFFILIATION TEXT - A COUNT ABOVE ZERO IS A           
050100*    MATCH, THE EXACT COUNT IS NEVER NEEDED BEYOND THAT.                  
050200*                                                                         
050300 BA012-SCAN-ACADEMIC-KW.                                                  
050400     MOVE     ZERO TO RP020-WS-TRAIL-CT.                                  
050500     INSPECT  RP020-WS-ACADEMIC-KW (RP020-WS-KX) TALLYING                 
050600              RP020-WS-TRAIL-CT FOR TRAILING SPACE.                       
050700     COMPUTE  RP020-WS-KW-LEN = 20 - RP020-WS-TRAIL-CT.                   
050800     MOVE     ZERO TO RP020-WS-CT.                                        
050900     INSPECT  RP020-WS-LOWER-AFFIL TALLYING RP020-WS-CT FOR ALL           
051000              RP020-WS-ACADEMIC-KW (RP020-WS-KX)                          
051100                 (1:RP020-WS-KW-LEN).                                     
051200     IF       RP020-WS-CT > 0                                             
051300              SET  RP020-WS-IS-ACADEMIC TO TRUE.                          
051400 BA012-EXIT.                                                              
051500     EXIT.                                                                
051600*                                                                         
051700*    PHARMA/BIOTECH KEYWORD SCAN - SAME TRIM-AND-TALLY PATTERN            
051800*    AS BA012 ABOVE, RUN AGAINST ALL 49 PHARMA-LIT ENTRIES.               
051900*                                                                         
052000 BA021-SCAN-PHARMA-LIST.                                                  
052100     SET      RP020-WS-PHARMA-SWITCH TO SPACE.                            
052200     MOVE     "N" TO RP020-WS-PHARMA-SWITCH.                              
052300     PERFORM  BA0211-SCAN-ONE-PHARMA-KW THRU BA0211-EXIT                  
052400              VARYING RP020-WS-KX FROM 1 BY 1                             
052500              UNTIL   RP020-WS-KX > 49                                    
052600                 OR   RP020-WS-PHARMA-FOUND.                              
052700 BA021-EXIT.                                                              
052800     EXIT.                                                                
052900*                                                                         
053000*    ONE PHARMA-KEYWORD TEST.                                             
053100*                                                                         
053200 BA0211-SCAN-ONE-PHARMA-KW.                                               
053300     MOVE     ZERO TO RP020-WS-TRAIL-CT.                                  
053400     INSPECT  RP020-WS-PHARMA-KW (RP020-WS-KX) TALLYING                   
053500              RP020-WS-TRAIL-CT FOR TRAILING SPACE.                       
053600     COMPUTE  RP020-WS-KW-LEN = 30 - RP020-WS-TRAIL-CT.                   
053700     MOVE     ZERO TO RP020-WS-CT.                                        
053800     INSPECT  RP020-WS-LOWER-AFFIL TALLYING RP020-WS-CT FOR ALL           
053900              RP020-WS-PHARMA-KW (RP020-WS-KX)                            
054000                 (1:RP020-WS-KW-LEN).                                     
054100     IF       RP020-WS-CT > 0                                             
054200              MOVE "Y" TO RP020-WS-PHARMA-SWITCH.                         
054300 BA0211-EXIT.                                                             
054400     EXIT.                                                                
054500*                                                                         
054600*    CORPORATE-STRUCTURE KEYWORD SCAN - USED ONLY IN                      
054700*    CONJUNCTION WITH THE BUSINESS-KEYWORD SCAN BELOW (SEE                
054800*    BA020) SINCE A BARE "LTD"/"INC" IS TOO WEAK A SIGNAL ON              
054900*    ITS OWN.                                                             
055000*                                                                         
055100 BA022-SCAN-STRUCT-LIST.                                                  
055200     MOVE     "N" TO RP020-WS-STRUCT-SWITCH.                              
055300     PERFORM  BA0221-SCAN-ONE-STRUCT-KW THRU BA0221-EXIT                  
055400              VARYING RP020-WS-KX FROM 1 BY 1                             
055500              UNTIL   RP020-WS-KX > 6                                     
055600                 OR   RP020-WS-STRUCT-FOUND.                              
055700 BA022-EXIT.                                                              
055800     EXIT.                                                                
055900*                                                                         
056000*    ONE STRUCTURE-KEYWORD TEST.                                          
056100*                                                                         
056200 BA0221-SCAN-ONE-STRUCT-KW.                                               
056300     MOVE     ZERO TO RP020-WS-TRAIL-CT.                                  
056400     INSPECT  RP020-WS-STRUCT-KW (RP020-WS-KX) TALLYING                   
056500              RP020-WS-TRAIL-CT FOR TRAILING SPACE.                       
056600     COMPUTE  RP020-WS-KW-LEN = 10 - RP020-WS-TRAIL-CT.                   
056700     MOVE     ZERO TO RP020-WS-CT.                                        
056800     INSPECT  RP020-WS-LOWER-AFFIL TALLYING RP020-WS-CT FOR ALL           
056900              RP020-WS-STRUCT-KW (RP020-WS-KX)                            
057000                 (1:RP020-WS-KW-LEN).                                     
057100     IF       RP020-WS-CT > 0                                             
057200              MOVE "Y" TO RP020-WS-STRUCT-SWITCH.                         
057300 BA0221-EXIT.                                                             
057400     EXIT.                                                                
057500*                                                                         
057600*    BUSINESS-KEYWORD SCAN - THE SECOND HALF OF THE STRUCTURE-            
057700*    PLUS-BUSINESS COMBINATION TEST.  ONLY PERFORMED BY BA020             
057800*    WHEN BA022 ABOVE HAS ALREADY FOUND A STRUCTURE WORD.                 
057900*                                                                         
058000 BA023-SCAN-BUS-LIST.                                                     
058100     MOVE     "N" TO RP020-WS-BUSINESS-SWITCH.                            
058200     PERFORM  BA0231-SCAN-ONE-BUS-KW THRU BA0231-EXIT                     
058300              VARYING RP020-WS-KX FROM 1 BY 1                             
058400              UNTIL   RP020-WS-KX > 5                                     
058500                 OR   RP020-WS-BUSINESS-FOUND.                            
058600 BA023-EXIT.                                                              
058700     EXIT.                                                                
058800*                                                                         
058900*    ONE BUSINESS-KEYWORD TEST.                                           
059000*                                                                         
059100 BA0231-SCAN-ONE-BUS-KW.                                                  
059200     MOVE     ZERO TO RP020-WS-TRAIL-CT.                                  
059300     INSPECT  RP020-WS-BUS-KW (RP020-WS-KX) TALLYING                      
059400              RP020-WS-TRAIL-CT FOR TRAILING SPACE.                       
059500     COMPUTE  RP020-WS-KW-LEN = 20 - RP020-WS-TRAIL-CT.                   
059600     MOVE     ZERO TO RP020-WS-CT.                                        
059700     INSPECT  RP020-WS-LOWER-AFFIL TALLYING RP020-WS-CT FOR ALL           
059800              RP020-WS-BUS-KW (RP020-WS-KX) (1:RP020-WS-KW-LEN).          
059900     IF       RP020-WS-CT > 0                                             
060000              MOVE "Y" TO RP020-WS-BUSINESS-SWITCH.                       
060100 BA0231-EXIT.                                                             
060200     EXIT.                                                                
060300*                                                                         
060400*    CORPORATE E-MAIL TEST - KNOWN-DOMAIN EXACT MATCH, ELSE A             
060500*    PLAIN .COM DOMAIN WITHOUT AN ACADEMIC LOOKING SUBSTRING.             
060600*    SPLIT THE E-MAIL AT ITS "@" (RP010 HAS ALREADY CONFIRMED             
060700*    THE ADDRESS IS WELL-FORMED, SO A SINGLE UNSTRING IS SAFE             
060800*    HERE WITHOUT FURTHER VALIDATION), LOWER-CASE THE DOMAIN,             
060900*    THEN TRY THE KNOWN-DOMAIN TABLE FIRST AND FALL BACK TO THE           
061000*    GENERIC .COM HEURISTIC ONLY IF THAT TABLE COMES UP EMPTY.            
061100*                                                                         
061200 BA030-TEST-CORP-EMAIL.                                                   
061300     MOVE     SPACES TO RP020-WS-EMAIL-LOCAL                              
061400              RP020-WS-EMAIL-DOMAIN.                                      
061500     UNSTRING RP-W-AUTH-EMAIL (RP020-WS-IX) DELIMITED BY "@"              
061600              INTO RP020-WS-EMAIL-LOCAL RP020-WS-EMAIL-DOMAIN.            
061700     MOVE     RP020-WS-EMAIL-DOMAIN TO RP020-WS-LOWER-DOMAIN.             
061800     INSPECT  RP020-WS-LOWER-DOMAIN CONVERTING                            
061900              RP020-WS-UPPER-ALPHABET TO RP020-WS-LOWER-ALPHABET.         
062000     SET      RP020-WS-CORP-EMAIL-NO-MATCH TO TRUE.                       
062100     PERFORM  BA032-SCAN-KNOWN-DOMAINS THRU BA032-EXIT                    
062200              VARYING RP020-WS-KX FROM 1 BY 1                             
062300              UNTIL   RP020-WS-KX > 16                                    
062400                 OR   RP020-WS-CORP-EMAIL-MATCH.                          
062500     IF       RP020-WS-CORP-EMAIL-NO-MATCH                                
062600              PERFORM BA033-TEST-DOT-COM THRU BA033-EXIT.                 
062700 BA030-EXIT.                                                              
062800     EXIT.                                                                
062900*                                                                         
063000*    ONE KNOWN-DOMAIN TEST - AN EXACT MATCH OF THE WHOLE DOMAIN,          
063100*    NOT A SUBSTRING SCAN, SO "PFIZER.COM" MATCHES BUT                    
063200*    "NOTPFIZER.COM" OR "PFIZER.CO.UK" DO NOT; THE TRAILING-              
063300*    SPACE TEST AFTER THE COMPARE GUARDS AGAINST A SHORTER TABLE          
063400*    ENTRY MATCHING A LONGER DOMAIN'S LEADING BYTES.                      
063500*                                                                         
063600 BA032-SCAN-KNOWN-DOMAINS.                                                
063700     MOVE     ZERO TO RP020-WS-TRAIL-CT.                                  
063800     INSPECT  RP020-WS-DOMAIN-KW (RP020-WS-KX) TALLYING                   
063900              RP020-WS-TRAIL-CT FOR TRAILING SPACE.                       
064000     COMPUTE  RP020-WS-KW-LEN = 20 - RP020-WS-TRAIL-CT.                   
064100     IF       RP020-WS-LOWER-DOMAIN (1:RP020-WS-KW-LEN) =                 
064200                 RP020-WS-DOMAIN-KW (RP020-WS-KX)                         
064300                    (1:RP020-WS-KW-LEN)                                   
064400        AND   RP020-WS-LOWER-DOMAIN                                       
064500                 (RP020-WS-KW-LEN + 1:1) = SPACE                          
064600              SET  RP020-WS-CORP-EMAIL-MATCH TO TRUE.                     
064700 BA032-EXIT.                                                              
064800     EXIT.                                                                
064900*                                                                         
065000*    GENERIC .COM FALLBACK - A DOMAIN ENDING ".com" THAT DOES             
065100*    NOT ALSO LOOK ACADEMIC (NO "edu", "ac." OR "univ" SUBSTRING          
065200*    ANYWHERE IN IT) IS TREATED AS A CORPORATE ADDRESS EVEN               
065300*    THOUGH IT IS NOT ONE OF THE 16 NAMED DOMAINS ABOVE.  THIS            
065400*    IS DELIBERATELY LOOSE - A SMALL CONTRACT-RESEARCH                    
065500*    ORGANIZATION WITH ITS OWN .COM DOMAIN SHOULD STILL COUNT AS          
065600*    COMPANY-AFFILIATED EVEN THOUGH ITS DOMAIN WILL NEVER MAKE            
065700*    IT ONTO THE MAINTAINED KNOWN-DOMAIN LIST.                            
065800*                                                                         
065900 BA033-TEST-DOT-COM.                                                      
066000     MOVE     ZERO TO RP020-WS-TRAIL-CT.                                  
066100     INSPECT  RP020-WS-LOWER-DOMAIN TALLYING RP020-WS-TRAIL-CT            
066200              FOR TRAILING SPACE.                                         
066300     COMPUTE  RP020-WS-DOMAIN-LEN = 60 - RP020-WS-TRAIL-CT.               
066400     IF       RP020-WS-DOMAIN-LEN < 4                                     
066500              GO TO BA033-EXIT.                                           
066600     IF       RP020-WS-LOWER-DOMAIN                                       
066700                 (RP020-WS-DOMAIN-LEN - 3:4) NOT = ".com"                 
066800              GO TO BA033-EXIT.                                           
066900     MOVE     ZERO TO RP020-WS-CT.                                        
067000     INSPECT  RP020-WS-LOWER-DOMAIN TALLYING RP020-WS-CT                  
067100              FOR ALL "edu".                                              
067200     IF       RP020-WS-CT > 0                                             
067300              GO TO BA033-EXIT.                                           
067400     MOVE     ZERO TO RP020-WS-CT.                                        
067500     INSPECT  RP020-WS-LOWER-DOMAIN TALLYING RP020-WS-CT                  
067600              FOR ALL "ac.".                                              
067700     IF       RP020-WS-CT > 0                                             
067800              GO TO BA033-EXIT.                                           
067900     MOVE     ZERO TO RP020-WS-CT.                                        
068000     INSPECT  RP020-WS-LOWER-DOMAIN TALLYING RP020-WS-CT                  
068100              FOR ALL "univ".                                             
068200     IF       RP020-WS-CT > 0                                             
068300              GO TO BA033-EXIT.                                           
068400     SET      RP020-WS-CORP-EMAIL-MATCH TO TRUE.                          
068500 BA033-EXIT.                                                              
068600     EXIT.                                                                
068700*                                                                         
068800*    COMPANY-NAME EXTRACTION - TEXT BEFORE THE FIRST COMMA,               
068900*    THEN BEFORE THE FIRST PERIOD OF THAT, LESS ONE TRAILING              
069000*    CORPORATE SUFFIX.  THE AFFILIATION STRING IS FREE TEXT FROM          
069100*    THE LITERATURE OFFICE'S FEED AND HAS NO FIXED STRUCTURE, SO          
069200*    THIS IS A HEURISTIC, NOT A GUARANTEED-CORRECT PARSE - MOST           
069300*    AFFILIATIONS BEGIN "COMPANY NAME, DEPARTMENT, CITY" OR               
069400*    "COMPANY NAME. DEPARTMENT. CITY", SO TAKING EVERYTHING UP            
069500*    TO THE FIRST COMMA (OR FIRST PERIOD WHEN THERE IS NO COMMA           
069600*    BEFORE IT) USUALLY LANDS ON JUST THE COMPANY NAME.  ONLY             
069700*    CALLED FOR AN AUTHOR ALREADY CONFIRMED COMPANY-AFFILIATED            
069800*    BY THE AFFILIATION-TEXT TESTS ABOVE - IT IS NEVER RUN OFF            
069900*    THE CORPORATE-E-MAIL FALLBACK, SINCE THERE IS NO COMPANY             
070000*    WORDING IN THE AFFILIATION TEXT TO EXTRACT IN THAT CASE.             
070100*                                                                         
070200 BA040-EXTRACT-COMPANY-NAME.                                              
070300     MOVE     SPACES TO RP020-WS-NAME-WORK RP020-WS-NAME-WORK2.           
070400     UNSTRING RP-W-AUTH-AFFIL (RP020-WS-IX) DELIMITED BY ","              
070500              INTO RP020-WS-NAME-WORK.                                    
070600     MOVE     RP020-WS-NAME-WORK TO RP020-WS-NAME-WORK2.                  
070700     MOVE     SPACES TO RP020-WS-NAME-WORK.                               
070800     UNSTRING RP020-WS-NAME-WORK2 DELIMITED BY "."                        
070900              INTO RP020-WS-NAME-WORK.                                    
071000     PERFORM  BA042-TRIM-NAME THRU BA042-EXIT.                            
071100     PERFORM  BA043-STRIP-SUFFIX THRU BA043-EXIT.                         
071200     MOVE     RP020-WS-NAME-WORK TO                                       
071300                 RP-W-AUTH-COMPANY-NAME (RP020-WS-IX).                    
071400     IF       RP020-WS-NAME-WORK NOT = SPACES                             
071500              PERFORM BA041-ADD-DISTINCT-NAME THRU BA041-EXIT.            
071600 BA040-EXIT.                                                              
071700     EXIT.                                                                
071800*                                                                         
071900*    LEADING-SPACE TRIM - THE UNSTRING ABOVE OFTEN LEAVES A               
072000*    LEADING SPACE ("COMPANY NAME" AFTER A COMMA AND A SPACE IN           
072100*    THE ORIGINAL TEXT), SO THE FIRST NON-SPACE CHARACTER IS              
072200*    FOUND AND EVERYTHING IS SHIFTED LEFT TO START THERE.                 
072300*                                                                         
072400 BA042-TRIM-NAME.                                                         
072500     MOVE     ZERO TO RP020-WS-NAME-START.                                
072600     PERFORM  BA0421-FWD-FIND-START THRU BA0421-EXIT                      
072700              VARYING RP020-WS-SCAN-T FROM 1 BY 1                         
072800              UNTIL   RP020-WS-SCAN-T > 200                               
072900                 OR   RP020-WS-NAME-START NOT = ZERO.                     
073000     IF       RP020-WS-NAME-START = ZERO                                  
073100              MOVE SPACES TO RP020-WS-NAME-WORK                           
073200              GO TO BA042-EXIT.                                           
073300     MOVE     ZERO TO RP020-WS-TRAIL-CT.                                  
073400     INSPECT  RP020-WS-NAME-WORK TALLYING RP020-WS-TRAIL-CT               
073500              FOR TRAILING SPACE.                                         
073600     COMPUTE  RP020-WS-NAME-END = 200 - RP020-WS-TRAIL-CT.                
073700     COMPUTE  RP020-WS-NAME-LEN = RP020-WS-NAME-END                       
073800                 - RP020-WS-NAME-START + 1.                               
073900     MOVE     RP020-WS-NAME-WORK                                          
074000                 (RP020-WS-NAME-START:RP020-WS-NAME-LEN)                  
074100              TO RP020-WS-NAME-WORK2.                                     
074200     MOVE     SPACES TO RP020-WS-NAME-WORK.                               
074300     MOVE     RP020-WS-NAME-WORK2 (1:RP020-WS-NAME-LEN)                   
074400              TO RP020-WS-NAME-WORK (1:RP020-WS-NAME-LEN).                
074500 BA042-EXIT.                                                              
074600     EXIT.                                                                
074700*                                                                         
074800*    ONE FORWARD STEP LOOKING FOR THE FIRST NON-SPACE CHARACTER           
074900*    - KEEPS OVERWRITING NAME-START UNTIL THE VARYING LOOP'S              
075000*    "NAME-START NOT = ZERO" TEST STOPS IT, SO ONLY THE FIRST             
075100*    HIT EVER STICKS.                                                     
075200*                                                                         
075300 BA0421-FWD-FIND-START.                                                   
075400     IF       RP020-WS-NAME-CHAR (RP020-WS-SCAN-T) NOT = SPACE            
075500              MOVE RP020-WS-SCAN-T TO RP020-WS-NAME-START.                
075600 BA0421-EXIT.                                                             
075700     EXIT.                                                                
075800*                                                                         
075900*    CORPORATE-SUFFIX STRIP - REMOVES AT MOST ONE TRAILING                
076000*    SUFFIX ("ACME INC" -> "ACME") SO THE DISTINCT-NAME LIST              
076100*    DOESN'T END UP TREATING "ACME INC" AND "ACME LTD" AS TWO             
076200*    DIFFERENT COMPANIES WHEN A PAPER CITES THE SAME FIRM                 
076300*    TWICE WITH DIFFERENT LEGAL-FORM WORDING.                             
076400*                                                                         
076500 BA043-STRIP-SUFFIX.                                                      
076600     MOVE     ZERO TO RP020-WS-TRAIL-CT.                                  
076700     INSPECT  RP020-WS-NAME-WORK TALLYING RP020-WS-TRAIL-CT               
076800              FOR TRAILING SPACE.                                         
076900     COMPUTE  RP020-WS-NAME-LEN = 200 - RP020-WS-TRAIL-CT.                
077000     MOVE     "N" TO RP020-WS-SUFFIX-SWITCH.                              
077100     PERFORM  BA044-CHECK-ONE-SUFFIX THRU BA044-EXIT                      
077200              VARYING RP020-WS-KX FROM 1 BY 1                             
077300              UNTIL   RP020-WS-KX > 6                                     
077400                 OR   RP020-WS-SUFFIX-FOUND.                              
077500 BA043-EXIT.                                                              
077600     EXIT.                                                                
077700*                                                                         
077800*    ONE SUFFIX TEST - CASE-SENSITIVE COMPARE OF THE TRAILING             
077900*    BYTES OF THE TRIMMED NAME AGAINST ONE SUFFIX TABLE ENTRY;            
078000*    ON A MATCH THE SUFFIX BYTES ARE BLANKED OUT AND THE NAME             
078100*    LENGTH SHORTENED, LEAVING ANY SPACE BEFORE THE SUFFIX IN             
078200*    PLACE (THE SUFFIX LITERALS ALL CARRY THEIR OWN LEADING               
078300*    SPACE, SO IT IS REMOVED ALONG WITH THE WORD).                        
078400*                                                                         
078500 BA044-CHECK-ONE-SUFFIX.                                                  
078600     MOVE     ZERO TO RP020-WS-TRAIL-CT2.                                 
078700     INSPECT  RP020-WS-SUFFIX-KW (RP020-WS-KX) TALLYING                   
078800              RP020-WS-TRAIL-CT2 FOR TRAILING SPACE.                      
078900     COMPUTE  RP020-WS-SUFFIX-LEN = 10 - RP020-WS-TRAIL-CT2.              
079000     IF       RP020-WS-NAME-LEN > RP020-WS-SUFFIX-LEN                     
079100        AND   RP020-WS-NAME-WORK                                          
079200                 (RP020-WS-NAME-LEN - RP020-WS-SUFFIX-LEN + 1:            
079300                     RP020-WS-SUFFIX-LEN)                                 
079400              = RP020-WS-SUFFIX-KW (RP020-WS-KX)                          
079500                   (1:RP020-WS-SUFFIX-LEN)                                
079600              COMPUTE RP020-WS-NAME-LEN = RP020-WS-NAME-LEN               
079700                         - RP020-WS-SUFFIX-LEN                            
079800              MOVE SPACES TO RP020-WS-NAME-WORK                           
079900                      (RP020-WS-NAME-LEN + 1:RP020-WS-SUFFIX-LEN)         
080000              SET  RP020-WS-SUFFIX-FOUND TO TRUE.                         
080100 BA044-EXIT.                                                              
080200     EXIT.                                                                
080300*                                                                         
080400*    ONLY REACHED FOR AN AUTHOR WHOSE EXTRACTED NAME WAS NOT              
080500*    ENTIRELY SPACES (BA040 ALREADY GUARDS THIS), SO BA041 NEVER          
080600*    HAS TO WORRY ABOUT ADDING A BLANK ENTRY TO THE LIST.                 
080700*                                                                         
080800*    DISTINCT COMPANY-NAME LIST - ADD ONLY IF NOT ALREADY                 
080900*    PRESENT, IN ORDER OF FIRST OCCURRENCE.  MOVED ONTO                   
081000*    RP-PAPER-WORK-AREA UNDER FAULT LIT-261 SO RP030 CAN READ             
081100*    THE LIST DIRECTLY WHEN BUILDING THE REPORT'S COMPANY-NAME            
081200*    COLUMN, INSTEAD OF RP030 HAVING TO RE-DERIVE IT ITSELF.              
081300*    THE 99-ENTRY CAP MATCHES RP-W-COMPANY-NAME-COUNT'S PIC               
081400*    9(2) WIDTH IN WSPAWRK.COB - A PAPER WITH MORE THAN 99                
081500*    DISTINCT COMPANY NAMES (NOT SEEN IN PRACTICE) WOULD SIMPLY           
081600*    STOP ADDING TO THE LIST RATHER THAN OVERFLOW IT.                     
081700*                                                                         
081800 BA041-ADD-DISTINCT-NAME.                                                 
081900     SET      RP020-WS-DUP-NOT-FOUND TO TRUE.                             
082000     IF       RP-W-COMPANY-NAME-COUNT > ZERO                              
082100              PERFORM BA0411-CHECK-ONE-NAME THRU BA0411-EXIT              
082200                      VARYING RP020-WS-CX FROM 1 BY 1                     
082300                      UNTIL   RP020-WS-CX >                               
082400                                 RP-W-COMPANY-NAME-COUNT                  
082500                         OR   RP020-WS-DUP-FOUND.                         
082600     IF       RP020-WS-DUP-NOT-FOUND                                      
082700        AND   RP-W-COMPANY-NAME-COUNT < 99                                
082800              ADD  1 TO RP-W-COMPANY-NAME-COUNT                           
082900              MOVE RP020-WS-NAME-WORK TO                                  
083000                 RP-W-COMPANY-NAME (RP-W-COMPANY-NAME-COUNT).             
083100 BA041-EXIT.                                                              
083200     EXIT.                                                                
083300*                                                                         
083400*    ONE NAME COMPARE AGAINST THE DISTINCT LIST BUILT SO FAR -            
083500*    AN EXACT, WHOLE-FIELD COMPARE, SO "ACME" AND "ACME CORP"             
083600*    (BEFORE SUFFIX STRIPPING WOULD HAVE MADE THEM THE SAME)              
083700*    ARE TREATED AS TWO SEPARATE NAMES IF THE SUFFIX STRIP IN             
083800*    BA043 DIDN'T ALREADY REDUCE THEM TO THE SAME TEXT.                   
083900*                                                                         
084000 BA0411-CHECK-ONE-NAME.                                                   
084100     IF       RP-W-COMPANY-NAME (RP020-WS-CX) = RP020-WS-NAME-WORK        
084200              SET  RP020-WS-DUP-FOUND TO TRUE.                            
084300 BA0411-EXIT.                                                             
084400     EXIT.                                                                
084500*                                                                         
084600*    ONLY ONE SELECTION RULE EXISTS FOR THIS SYSTEM - THERE IS            
084700*    NO MINIMUM-COUNT OR MAJORITY THRESHOLD, SO A PAPER WITH              
084800*    NINE ACADEMIC AUTHORS AND ONE COMPANY-AFFILIATED AUTHOR IS           
084900*    SELECTED JUST AS READILY AS ONE WHERE EVERY AUTHOR IS                
085000*    COMPANY-AFFILIATED.                                                  
085100*                                                                         
085200*    PAPER SELECTION - AT LEAST ONE COMPANY-MARKED AUTHOR.  A             
085300*    PAPER WITH ZERO RETAINED AUTHORS (EVERY AUTHOR SKIPPED BY            
085400*    RP010) NATURALLY FAILS THIS TEST TOO, SINCE                          
085500*    RP020-WS-COMPANY-AUTH-CT NEVER GETS INCREMENTED FOR A                
085600*    SKIPPED AUTHOR.                                                      
085700*                                                                         
085800 BA050-SELECT-PAPER.                                                      
085900     IF       RP020-WS-COMPANY-AUTH-CT > ZERO                             
086000              SET  RP-W-PAPER-SELECTED TO TRUE                            
086100     ELSE                                                                 
086200              SET  RP-W-PAPER-NOT-SELECTED TO TRUE.                       
086300 BA050-EXIT.                                                              
086400     EXIT.                                                                
086500*                                                                         
086600*****************************************************************         
086700*                                                                *        
086800*    END OF RP020.                                               *        
086900*                                                                *        
087000*    AS WITH RP010, THIS MODULE HAS NO STANDALONE TEST HARNESS   *        
087100*    - IT IS PROVED BY RUNNING A BATCH THROUGH RP000 AND         *        
087200*    CHECKING THE REPORT.  WHEN THE GMBH/LLC SUFFIXES WERE       *        
087300*    ADDED (REQ. LIT-355) THE OPERATOR RE-RAN A SMALL BATCH      *        
087400*    CONTAINING A EUROPEAN SUBSIDIARY'S AFFILIATION STRING AND   *        
087500*    CONFIRMED THE COMPANY-NAME COLUMN CAME BACK WITH THE        *        
087600*    SUFFIX STRIPPED, THE SAME AS THE EXISTING INC/LTD CASES -   *        
087700*    SEE THE CHANGE LOG AT THE TOP OF THIS PROGRAM.              *        
087800*                                                                *        
087900*****************************************************************         
