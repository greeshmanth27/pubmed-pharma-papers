000100****************************************************************          
000200*                                                               *         
000300*          RESEARCH PAPER    SELECTED-PAPER REPORT ROW         *          
000400*                            BUILDER / EXPORTER                *          
000500*                                                               *         
000600****************************************************************          
000700*                                                                         
000800 IDENTIFICATION          DIVISION.                                        
000900*                                                                         
001000     PROGRAM-ID.         RP030.                                           
001100     AUTHOR.             G. M. PARRISH, 1986.                             
001200     INSTALLATION.       APPLEWOOD COMPUTERS.                             
001300     DATE-WRITTEN.       06/06/86.                                        
001400     DATE-COMPILED.                                                       
001500     SECURITY.           APPLEWOOD COMPUTERS LTD - LICENSED               
001600                         USERS ONLY.                                      
001700*                                                                         
001800*    REMARKS.            BUILDS ONE COMMA-DELIMITED REPORT ROW            
001900*                        INTO RP-REPORT-RECORD - EITHER THE               
002000*                        COLUMN-HEADING ROW OR A DETAIL ROW FOR           
002100*                        ONE SELECTED PAPER, ACCORDING TO                 
002200*                        RP-X-FUNCTION.  RP000 WRITES THE ROW             
002300*                        RP030 BUILDS - THIS PROGRAM DOES NO              
002400*                        FILE I-O OF ITS OWN.                             
002500*                                                                         
002600*                        THE DETAIL ROW IS BUILT COLUMN BY                
002700*                        COLUMN, IN THE SAME ORDER AS THE                 
002800*                        HEADER ROW, WITH A COMMA STRUNG IN               
002900*                        BETWEEN EACH PAIR OF COLUMNS.  FREE-             
003000*                        TEXT COLUMNS (TITLE, AUTHOR LIST,                
003100*                        COMPANY LIST) ARE SCRUBBED OF EMBEDDED           
003200*                        COMMAS AND CONTROL BYTES FIRST SO THEY           
003300*                        CANNOT BE MISREAD AS COLUMN BREAKS BY            
003400*                        WHATEVER SPREADSHEET OR LOADER THE               
003500*                        LITERATURE OFFICE POINTS AT THE FILE.            
003600*                                                                         
003700*    CALLED MODULES.     NONE.                                            
003800*                                                                         
003900*    FILES USED.         NONE - SEE RP000, WHICH OWNS THE                 
004000*                        REPORT FILE AND PERFORMS THE WRITE.              
004100*                                                                         
004200* CHANGES:                                                                
004300* 06/06/86 GMP -        CREATED.                                          
004400* 30/04/90 DKR -    .01 REPORT RECORD WIDENED 512 -> 620 TO               
004500*                       CARRY THE WIDER AFFILIATION LISTS.                
004600* 19/02/93 DKR -    .02 SPLIT INTO HEADER/DETAIL MODES VIA                
004700*                       RP-X-FUNCTION SO RP000 NEEDS ONLY ONE             
004800*                       CALL POINT (FAULT LIT-261).                       
004900* 14/03/96 DKR -    .03 TITLES CONTAINING AN EMBEDDED COMMA               
005000*                       WERE THROWING OFF THE LITERATURE                  
005100*                       OFFICE'S COLUMN COUNT WHEN THEY LOADED            
005200*                       THE REPORT - SCRUB COMMAS AND CONTROL             
005300*                       BYTES OUT OF FREE-TEXT COLUMNS BEFORE             
005400*                       THE ROW IS BUILT (FAULT LIT-275).                 
005500* 08/12/98 SRF -        Y2K: PUB-DATE-OUT ARRIVES ALREADY                 
005600*                       NORMALIZED BY RP010 - NOTHING TO CHANGE           
005700*                       HERE.                                             
005800* 21/09/00 MTH -    .04 BA0212/BA0221 COULD RUN THE AUTHOR OR             
005900*                       COMPANY LIST PAST THE 200-BYTE WORK               
006000*                       FIELD ON A PAPER WITH A LOT OF COMPANY            
006100*                       AUTHORS - NOW STOP ADDING NAMES, OR               
006200*                       TRUNCATE THE LAST ONE, ONCE THE LIST              
006300*                       FILLS THE FIELD (FAULT LIT-363).                  
006400*                                                                         
006500 ENVIRONMENT             DIVISION.                                        
006600*                                                                         
006700*    ENVDIV.COB CARRIES THE SPECIAL-NAMES/CLASS CONDITIONS                
006800*    SHARED BY ALL FOUR RP PROGRAMS.  RP030 HAS NO SELECT OR              
006900*    FD OF ITS OWN - RP000 OWNS ALL FILE I-O FOR THE WHOLE                
007000*    RP JOB STREAM.                                                       
007100*                                                                         
007200 COPY "ENVDIV.COB".                                                       
007300 DATA                    DIVISION.                                        
007400*                                                                         
007500 WORKING-STORAGE SECTION.                                                 
007600*                                                                         
007700*    PROG-NAME IS DISPLAYED BY RP000 AT START OF RUN SO THE               
007800*    OPERATOR CAN SEE WHICH VERSION OF EACH CALLED MODULE                 
007900*    WENT INTO THE BATCH FROM THE JOB LOG.                                
008000*                                                                         
008100 77  PROG-NAME           PIC X(15) VALUE "RP030 (1.0.04)".                
008200*                                                                         
008300*    RP030-WS-SUBS - SUBSCRIPTS, POINTERS AND LENGTH WORK                 
008400*    FIELDS SHARED ACROSS THE WHOLE PROGRAM.  RP030-WS-IX                 
008500*    WALKS THE AUTHOR TABLE OR THE COMPANY-NAME TABLE;                    
008600*    RP030-WS-HX WALKS THE SIX HEADER COLUMNS; RP030-WS-SX                
008700*    WALKS A CHAR TABLE DURING SCRUBBING.  RP030-WS-PTR IS                
008800*    THE STRING POINTER CARRIED ACROSS EVERY STRING STATEMENT             
008900*    THAT BUILDS RP-RPT-TEXT.  THE REMAINDER ARE LENGTH WORK              
009000*    FIELDS - TRAILING-SPACE COUNTS, PER-ITEM LENGTHS, AND                
009100*    THE RUNNING LENGTH OF EACH ACCUMULATED LIST - USED SO                
009200*    EVERY STRING STATEMENT MOVES EXACTLY THE SIGNIFICANT                 
009300*    BYTES OF A FIELD AND NOT A TRAILER OF SPACES.                        
009400*    RP030-WS-SEP-LEN/RP030-WS-AVAIL-LEN WERE ADDED UNDER                 
009500*    FAULT LIT-363 TO STOP THE AUTHOR/COMPANY LIST BUILDERS               
009600*    OVERRUNNING THEIR 200-BYTE WORK FIELDS - SEE THE CHANGE              
009700*    LOG AND BA0212/BA0221 BELOW.                                         
009800*                                                                         
009900 01  RP030-WS-SUBS.                                                       
010000     03  RP030-WS-IX             PIC 9(2)  COMP.                          
010100     03  RP030-WS-HX             PIC 9(2)  COMP.                          
010200     03  RP030-WS-SX             PIC 9(3)  COMP.                          
010300     03  RP030-WS-PTR            PIC 9(3)  COMP.                          
010400     03  RP030-WS-TRAIL-CT       PIC 9(3)  COMP.                          
010500     03  RP030-WS-ITEM-LEN       PIC 9(3)  COMP.                          
010600     03  RP030-WS-PMID-LEN       PIC 9(3)  COMP.                          
010700     03  RP030-WS-TITLE-LEN      PIC 9(3)  COMP.                          
010800     03  RP030-WS-AUTH-LIST-LEN  PIC 9(3)  COMP.                          
010900     03  RP030-WS-COMP-LIST-LEN  PIC 9(3)  COMP.                          
011000     03  RP030-WS-EMAIL-LEN      PIC 9(3)  COMP.                          
011100     03  RP030-WS-SEP-LEN        PIC 9(3)  COMP.                          
011200     03  RP030-WS-AVAIL-LEN      PIC 9(3)  COMP.                          
011300     03  FILLER                  PIC X(4)  VALUE SPACES.                  
011400*                                                                         
011500*    FREE-TEXT WORK FIELDS - EACH IS SCRUBBED OF EMBEDDED                 
011600*    COMMAS AND CONTROL BYTES BEFORE IT GOES INTO THE ROW.                
011700*    NONE OF THE THREE PAIRS BELOW CARRY FILLER - EACH CHAR               
011800*    TABLE MUST REDEFINE ITS WORK FIELD BYTE FOR BYTE.                    
011900*                                                                         
012000 01  RP030-WS-TITLE-WORK      PIC X(120).                                 
012100 01  RP030-WS-TITLE-CHARS     REDEFINES RP030-WS-TITLE-WORK.              
012200     03  RP030-WS-TITLE-CHAR  PIC X     OCCURS 120.                       
012300*                                                                         
012400*    RP030-WS-AUTH-LIST ACCUMULATES THE "NON-ACADEMIC AUTHOR(S)"          
012500*    COLUMN - ONE SEMICOLON-AND-SPACE-SEPARATED ENTRY PER                 
012600*    COMPANY-MARKED AUTHOR, IN AUTHOR ORDER, BUILT BY BA021.              
012700*                                                                         
012800 01  RP030-WS-AUTH-LIST       PIC X(200).                                 
012900 01  RP030-WS-AUTH-LIST-CHARS REDEFINES RP030-WS-AUTH-LIST.               
013000     03  RP030-WS-AUTH-LIST-CHAR PIC X  OCCURS 200.                       
013100*                                                                         
013200*    RP030-WS-COMP-LIST ACCUMULATES THE "COMPANY AFFILIATION(S)"          
013300*    COLUMN FROM RP020'S DISTINCT-NAME TABLE, SAME SEPARATOR              
013400*    STYLE AS THE AUTHOR LIST, BUILT BY BA022.                            
013500*                                                                         
013600 01  RP030-WS-COMP-LIST       PIC X(200).                                 
013700 01  RP030-WS-COMP-LIST-CHARS REDEFINES RP030-WS-COMP-LIST.               
013800     03  RP030-WS-COMP-LIST-CHAR PIC X  OCCURS 200.                       
013900*                                                                         
014000*    REPORT HEADER COLUMN NAMES, IN REPORT COLUMN ORDER.  HELD            
014100*    AS SIX FILLER LITERALS AND WALKED VIA THE REDEFINING TABLE           
014200*    BELOW RATHER THAN SPELLED OUT SIX TIMES IN THE PROCEDURE             
014300*    DIVISION - THE USUAL HOUSE WAY OF HANDLING A SHORT FIXED             
014400*    LIST OF LITERAL TEXT.                                                
014500*                                                                         
014600 01  RP030-WS-HEADER-LIT.                                                 
014700     03  FILLER  PIC X(30) VALUE "PubmedID".                              
014800     03  FILLER  PIC X(30) VALUE "Title".                                 
014900     03  FILLER  PIC X(30) VALUE "Publication Date".                      
015000     03  FILLER  PIC X(30) VALUE "Non-academic Author(s)".                
015100     03  FILLER  PIC X(30) VALUE "Company Affiliation(s)".                
015200     03  FILLER  PIC X(30) VALUE "Corresponding Author Email".            
015300 01  RP030-WS-HEADER-TBL      REDEFINES RP030-WS-HEADER-LIT.              
015400     03  RP030-WS-HEADER-COL      PIC X(30)  OCCURS 6.                    
015500*                                                                         
015600 LINKAGE                 SECTION.                                         
015700*                                                                         
015800*    WSPAFUN.COB CARRIES THE SINGLE RP-X-FUNCTION SWITCH RP000            
015900*    SETS BEFORE EACH CALL TO SAY WHETHER THIS IS THE ONE-OFF             
016000*    HEADER-ROW CALL OR A PER-PAPER DETAIL-ROW CALL.                      
016100*    WSPAWRK.COB CARRIES RP-PAPER-WORK-AREA - THE ONE PAPER'S             
016200*    WORTH OF PARSED FIELDS AND AUTHOR/COMPANY TABLES RP010 AND           
016300*    RP020 LEFT BEHIND THEM.  WSPARPT.COB CARRIES THE OUTPUT              
016400*    RECORD THIS PROGRAM BUILDS INTO AND RP000 WRITES.  ALL               
016500*    THREE COPYBOOKS ARE SHARED VERBATIM ACROSS RP000/RP010/              
016600*    RP020/RP030 SO EVERY CALL POINT AGREES ON LAYOUT.                    
016700*                                                                         
016800 COPY "WSPAFUN.COB".                                                      
016900 COPY "WSPAWRK.COB".                                                      
017000 COPY "WSPARPT.COB".                                                      
017100*                                                                         
017200 PROCEDURE  DIVISION USING RP-X-FUNCTION, RP-PAPER-WORK-AREA,             
017300                           RP-REPORT-RECORD.                              
017400*                                                                         
017500*    BA000-EXPORT-ROW IS THE WHOLE OF THIS PROGRAM'S ENTRY                
017600*    POINT.  IT DOES NOTHING MORE THAN CLEAR THE OUTPUT AREA              
017700*    AND DISPATCH ON RP-X-FUNCTION TO ONE OF THE TWO ROW                  
017800*    BUILDERS BELOW - RP000 CALLS THIS ONCE FOR THE HEADING               
017900*    ROW AT THE TOP OF THE RUN, THEN ONCE MORE FOR EVERY PAPER            
018000*    THAT RP020 SELECTED.                                                 
018100*                                                                         
018200 BA000-EXPORT-ROW         SECTION.                                        
018300 BA000-BEGIN.                                                             
018400*                                                                         
018500*    CLEAR THE WHOLE RECORD FIRST SO A SHORT ROW DOES NOT                 
018600*    CARRY TRAILING BYTES LEFT OVER FROM A LONGER PREVIOUS ROW.           
018700*                                                                         
018800     MOVE     SPACES TO RP-RPT-TEXT.                                      
018900     IF       RP-X-HEADER-ROW                                             
019000              PERFORM BA010-BUILD-HEADER THRU BA010-EXIT                  
019100     ELSE                                                                 
019200              PERFORM BA020-BUILD-DETAIL THRU BA020-EXIT.                 
019300 BA000-FINISH.                                                            
019400     GOBACK.                                                              
019500*                                                                         
019600*    HEADER ROW - THE SIX COLUMN NAMES, COMMA-SEPARATED.  BUILT           
019700*    BY WALKING RP030-WS-HEADER-COL ONCE PER COLUMN RATHER THAN           
019800*    BY SIX SEPARATE STRING STATEMENTS, SINCE ALL SIX COLUMNS             
019900*    ARE TREATED IDENTICALLY (TRIM TRAILING SPACE, STRING IN,             
020000*    FOLLOW WITH A COMMA UNLESS IT IS THE LAST ONE).                      
020100*                                                                         
020200 BA010-BUILD-HEADER.                                                      
020300     MOVE     1 TO RP030-WS-PTR.                                          
020400     PERFORM  BA011-ADD-ONE-HEADER-COL THRU BA011-EXIT                    
020500              VARYING RP030-WS-HX FROM 1 BY 1                             
020600              UNTIL   RP030-WS-HX > 6.                                    
020700 BA010-EXIT.                                                              
020800     EXIT.                                                                
020900*                                                                         
021000 BA011-ADD-ONE-HEADER-COL.                                                
021100     MOVE     ZERO TO RP030-WS-TRAIL-CT.                                  
021200     INSPECT  RP030-WS-HEADER-COL (RP030-WS-HX) TALLYING                  
021300              RP030-WS-TRAIL-CT FOR TRAILING SPACE.                       
021400     COMPUTE  RP030-WS-ITEM-LEN = 30 - RP030-WS-TRAIL-CT.                 
021500     STRING   RP030-WS-HEADER-COL (RP030-WS-HX)                           
021600                 (1:RP030-WS-ITEM-LEN) DELIMITED BY SIZE                  
021700              INTO RP-RPT-TEXT                                            
021800              WITH POINTER RP030-WS-PTR.                                  
021900     IF       RP030-WS-HX < 6                                             
022000              STRING "," DELIMITED BY SIZE                                
022100                 INTO RP-RPT-TEXT                                         
022200                 WITH POINTER RP030-WS-PTR.                               
022300 BA011-EXIT.                                                              
022400     EXIT.                                                                
022500*                                                                         
022600*    DETAIL ROW - ONE SELECTED PAPER.  EACH COLUMN'S                      
022700*    SIGNIFICANT LENGTH IS WORKED OUT FIRST (TRAILING-SPACE               
022800*    COUNT SUBTRACTED FROM THE FIELD WIDTH) SO THE STRING                 
022900*    STATEMENTS FURTHER DOWN MOVE ONLY THE REAL TEXT OF EACH              
023000*    COLUMN, NOT A TRAILER OF SPACES THAT WOULD PAD THE ROW               
023100*    OUT TO MAXIMUM WIDTH EVERY TIME.                                     
023200*                                                                         
023300 BA020-BUILD-DETAIL.                                                      
023400*                                                                         
023500*    STEP 1 - PMID LENGTH.  RP-W-PMID IS A FIXED 10-BYTE                  
023600*    NUMERIC-LOOKING FIELD BUT IS CARRIED AS DISPLAY TEXT                 
023700*    THROUGHOUT THE RP STREAM, SO IT IS TRIMMED LIKE ANY OTHER            
023800*    TEXT COLUMN RATHER THAN EDITED AS A NUMBER.                          
023900*                                                                         
024000     MOVE     ZERO TO RP030-WS-TRAIL-CT.                                  
024100     INSPECT  RP-W-PMID TALLYING RP030-WS-TRAIL-CT                        
024200              FOR TRAILING SPACE.                                         
024300     COMPUTE  RP030-WS-PMID-LEN = 10 - RP030-WS-TRAIL-CT.                 
024400*                                                                         
024500*    STEP 2 - TITLE.  COPY INTO THE WORK FIELD, SCRUB IT OF               
024600*    COMMAS AND CONTROL BYTES (FAULT LIT-275), THEN MEASURE               
024700*    THE SCRUBBED RESULT'S SIGNIFICANT LENGTH.                            
024800*                                                                         
024900     MOVE     RP-W-TITLE TO RP030-WS-TITLE-WORK.                          
025000     PERFORM  BA024-SCRUB-TITLE THRU BA024-EXIT.                          
025100     MOVE     ZERO TO RP030-WS-TRAIL-CT.                                  
025200     INSPECT  RP030-WS-TITLE-WORK TALLYING RP030-WS-TRAIL-CT              
025300              FOR TRAILING SPACE.                                         
025400     COMPUTE  RP030-WS-TITLE-LEN = 120 - RP030-WS-TRAIL-CT.               
025500*                                                                         
025600*    STEP 3 - NON-ACADEMIC AUTHOR LIST AND COMPANY                        
025700*    AFFILIATION LIST.  BUILD EACH LIST, THEN SCRUB IT - THE              
025800*    SEPARATOR PUNCTUATION THE LIST BUILDERS INSERT IS A                  
025900*    SEMICOLON, NEVER A COMMA, SO SCRUBBING AFTER BUILDING                
026000*    CANNOT DAMAGE THE SEPARATORS THEMSELVES.                             
026100*                                                                         
026200     PERFORM  BA021-BUILD-AUTHOR-LIST THRU BA021-EXIT.                    
026300     PERFORM  BA025-SCRUB-AUTH-LIST THRU BA025-EXIT.                      
026400     PERFORM  BA022-BUILD-COMPANY-LIST THRU BA022-EXIT.                   
026500     PERFORM  BA026-SCRUB-COMP-LIST THRU BA026-EXIT.                      
026600*                                                                         
026700*    STEP 4 - CORRESPONDING AUTHOR E-MAIL.  RP010 ALREADY                 
026800*    VALIDATED THIS ADDRESS (OR LEFT IT BLANK IF NO COMPANY               
026900*    AUTHOR'S ADDRESS MATCHED ANY OTHER AUTHOR), SO NOTHING               
027000*    MORE THAN A LENGTH MEASUREMENT IS NEEDED HERE.                       
027100*                                                                         
027200     MOVE     ZERO TO RP030-WS-TRAIL-CT.                                  
027300     INSPECT  RP-W-CORRESP-EMAIL TALLYING RP030-WS-TRAIL-CT               
027400              FOR TRAILING SPACE.                                         
027500     COMPUTE  RP030-WS-EMAIL-LEN = 60 - RP030-WS-TRAIL-CT.                
027600*                                                                         
027700*    STEP 5 - STRING ALL SIX COLUMNS INTO RP-RPT-TEXT IN                  
027800*    REPORT COLUMN ORDER, A COMMA FOLLOWING EACH OF THE FIRST             
027900*    FIVE.  THE LAST TWO COLUMNS (COMPANY LIST, E-MAIL) ARE               
028000*    STRUNG CONDITIONALLY SINCE EITHER CAN LEGITIMATELY BE                
028100*    BLANK FOR A GIVEN PAPER.                                             
028200*                                                                         
028300     MOVE     1 TO RP030-WS-PTR.                                          
028400     STRING   RP-W-PMID (1:RP030-WS-PMID-LEN) DELIMITED BY SIZE           
028500              "," DELIMITED BY SIZE                                       
028600              INTO RP-RPT-TEXT                                            
028700              WITH POINTER RP030-WS-PTR.                                  
028800     STRING   RP030-WS-TITLE-WORK (1:RP030-WS-TITLE-LEN)                  
028900                 DELIMITED BY SIZE                                        
029000              "," DELIMITED BY SIZE                                       
029100              INTO RP-RPT-TEXT                                            
029200              WITH POINTER RP030-WS-PTR.                                  
029300     STRING   RP-W-PUB-DATE-OUT DELIMITED BY SIZE                         
029400              "," DELIMITED BY SIZE                                       
029500              INTO RP-RPT-TEXT                                            
029600              WITH POINTER RP030-WS-PTR.                                  
029700     STRING   RP030-WS-AUTH-LIST (1:RP030-WS-AUTH-LIST-LEN)               
029800                 DELIMITED BY SIZE                                        
029900              "," DELIMITED BY SIZE                                       
030000              INTO RP-RPT-TEXT                                            
030100              WITH POINTER RP030-WS-PTR.                                  
030200     IF       RP030-WS-COMP-LIST-LEN > ZERO                               
030300              STRING RP030-WS-COMP-LIST                                   
030400                        (1:RP030-WS-COMP-LIST-LEN)                        
030500                        DELIMITED BY SIZE                                 
030600                 INTO RP-RPT-TEXT                                         
030700                 WITH POINTER RP030-WS-PTR.                               
030800     STRING   "," DELIMITED BY SIZE                                       
030900              INTO RP-RPT-TEXT                                            
031000              WITH POINTER RP030-WS-PTR.                                  
031100     IF       RP030-WS-EMAIL-LEN > ZERO                                   
031200              STRING RP-W-CORRESP-EMAIL (1:RP030-WS-EMAIL-LEN)            
031300                        DELIMITED BY SIZE                                 
031400                 INTO RP-RPT-TEXT                                         
031500                 WITH POINTER RP030-WS-PTR.                               
031600 BA020-EXIT.                                                              
031700     EXIT.                                                                
031800*                                                                         
031900*    NON-ACADEMIC AUTHOR(S) - COMPANY AUTHORS, AUTHOR ORDER.              
032000*    RP-W-AUTH-IS-COMPANY WAS SET BY RP020 FOR EACH AUTHOR                
032100*    TABLE ENTRY - THIS PARAGRAPH JUST WALKS THE TABLE AND                
032200*    PICKS OUT THE ONES FLAGGED, IN THE SAME ORDER THEY                   
032300*    APPEARED ON THE PAPER.                                               
032400*                                                                         
032500 BA021-BUILD-AUTHOR-LIST.                                                 
032600     MOVE     SPACES TO RP030-WS-AUTH-LIST.                               
032700     MOVE     ZERO TO RP030-WS-AUTH-LIST-LEN.                             
032800     PERFORM  BA0211-ADD-ONE-AUTHOR THRU BA0211-EXIT                      
032900              VARYING RP030-WS-IX FROM 1 BY 1                             
033000              UNTIL   RP030-WS-IX > RP-W-AUTHOR-COUNT.                    
033100 BA021-EXIT.                                                              
033200     EXIT.                                                                
033300*                                                                         
033400*    ACADEMIC AUTHORS ARE SKIPPED ENTIRELY - ONLY A COMPANY-              
033500*    FLAGGED AUTHOR'S FULL NAME GOES INTO THE LIST.                       
033600*                                                                         
033700 BA0211-ADD-ONE-AUTHOR.                                                   
033800     IF       RP-W-AUTH-IS-COMPANY (RP030-WS-IX)                          
033900              PERFORM BA0212-APPEND-ONE-NAME THRU BA0212-EXIT.            
034000 BA0211-EXIT.                                                             
034100     EXIT.                                                                
034200*                                                                         
034300*    RP-W-AUTHOR-TABLE RUNS TO 99 ENTRIES, EACH UP TO 41 BYTES -          
034400*    A PAPER WITH ENOUGH COMPANY AUTHORS CAN OUTGROW THE 200-BYTE         
034500*    RP030-WS-AUTH-LIST.  CAP THE LIST AT 200 BYTES - TRUNCATE THE        
034600*    ENTRY THAT WOULD OVERRUN IT, AND ADD NO MORE AFTER THAT              
034700*    (FAULT LIT-363).                                                     
034800 BA0212-APPEND-ONE-NAME.                                                  
034900     MOVE     ZERO TO RP030-WS-TRAIL-CT.                                  
035000     INSPECT  RP-W-AUTH-FULL-NAME (RP030-WS-IX) TALLYING                  
035100              RP030-WS-TRAIL-CT FOR TRAILING SPACE.                       
035200     COMPUTE  RP030-WS-ITEM-LEN = 41 - RP030-WS-TRAIL-CT.                 
035300     IF       RP030-WS-ITEM-LEN = ZERO                                    
035400              GO TO BA0212-EXIT.                                          
035500     MOVE     ZERO TO RP030-WS-SEP-LEN.                                   
035600     IF       RP030-WS-AUTH-LIST-LEN > ZERO                               
035700              MOVE 2 TO RP030-WS-SEP-LEN.                                 
035800     IF       RP030-WS-AUTH-LIST-LEN + RP030-WS-SEP-LEN > 200             
035900              GO TO BA0212-EXIT.                                          
036000     COMPUTE  RP030-WS-AVAIL-LEN = 200 - RP030-WS-AUTH-LIST-LEN           
036100                 - RP030-WS-SEP-LEN.                                      
036200     IF       RP030-WS-ITEM-LEN > RP030-WS-AVAIL-LEN                      
036300              MOVE RP030-WS-AVAIL-LEN TO RP030-WS-ITEM-LEN.               
036400     IF       RP030-WS-ITEM-LEN = ZERO                                    
036500              GO TO BA0212-EXIT.                                          
036600     IF       RP030-WS-SEP-LEN > ZERO                                     
036700              MOVE "; " TO RP030-WS-AUTH-LIST                             
036800                 (RP030-WS-AUTH-LIST-LEN + 1:2)                           
036900              COMPUTE RP030-WS-AUTH-LIST-LEN =                            
037000                 RP030-WS-AUTH-LIST-LEN + 2.                              
037100     MOVE     RP-W-AUTH-FULL-NAME (RP030-WS-IX)                           
037200                 (1:RP030-WS-ITEM-LEN)                                    
037300              TO RP030-WS-AUTH-LIST                                       
037400                 (RP030-WS-AUTH-LIST-LEN + 1:RP030-WS-ITEM-LEN).          
037500     COMPUTE  RP030-WS-AUTH-LIST-LEN = RP030-WS-AUTH-LIST-LEN             
037600                 + RP030-WS-ITEM-LEN.                                     
037700 BA0212-EXIT.                                                             
037800     EXIT.                                                                
037900*                                                                         
038000*    COMPANY AFFILIATION(S) - THE PAPER'S DISTINCT NAME LIST,             
038100*    AS BUILT BY RP020'S BA041-ADD-DISTINCT-NAME.  UNLIKE THE             
038200*    AUTHOR LIST ABOVE, THIS TABLE IS ALREADY DEDUPLICATED -              
038300*    BA022 ONLY HAS TO WALK IT AND STRING EACH ENTRY IN.                  
038400*                                                                         
038500 BA022-BUILD-COMPANY-LIST.                                                
038600     MOVE     SPACES TO RP030-WS-COMP-LIST.                               
038700     MOVE     ZERO TO RP030-WS-COMP-LIST-LEN.                             
038800     IF       RP-W-COMPANY-NAME-COUNT > ZERO                              
038900              PERFORM BA0221-ADD-ONE-COMPANY THRU BA0221-EXIT             
039000                      VARYING RP030-WS-IX FROM 1 BY 1                     
039100                      UNTIL   RP030-WS-IX >                               
039200                                 RP-W-COMPANY-NAME-COUNT.                 
039300 BA022-EXIT.                                                              
039400     EXIT.                                                                
039500*                                                                         
039600*    RP-W-COMPANY-NAME-TABLE RUNS TO 99 ENTRIES, EACH UP TO 60            
039700*    BYTES - CAP THE LIST AT 200 BYTES THE SAME WAY BA0212 CAPS           
039800*    THE AUTHOR LIST (FAULT LIT-363).                                     
039900 BA0221-ADD-ONE-COMPANY.                                                  
040000     MOVE     ZERO TO RP030-WS-TRAIL-CT.                                  
040100     INSPECT  RP-W-COMPANY-NAME (RP030-WS-IX) TALLYING                    
040200              RP030-WS-TRAIL-CT FOR TRAILING SPACE.                       
040300     COMPUTE  RP030-WS-ITEM-LEN = 60 - RP030-WS-TRAIL-CT.                 
040400     IF       RP030-WS-ITEM-LEN = ZERO                                    
040500              GO TO BA0221-EXIT.                                          
040600     MOVE     ZERO TO RP030-WS-SEP-LEN.                                   
040700     IF       RP030-WS-COMP-LIST-LEN > ZERO                               
040800              MOVE 2 TO RP030-WS-SEP-LEN.                                 
040900     IF       RP030-WS-COMP-LIST-LEN + RP030-WS-SEP-LEN > 200             
041000              GO TO BA0221-EXIT.                                          
041100     COMPUTE  RP030-WS-AVAIL-LEN = 200 - RP030-WS-COMP-LIST-LEN           
041200                 - RP030-WS-SEP-LEN.                                      
041300     IF       RP030-WS-ITEM-LEN > RP030-WS-AVAIL-LEN                      
041400              MOVE RP030-WS-AVAIL-LEN TO RP030-WS-ITEM-LEN.               
041500     IF       RP030-WS-ITEM-LEN = ZERO                                    
041600              GO TO BA0221-EXIT.                                          
041700     IF       RP030-WS-SEP-LEN > ZERO                                     
041800              MOVE "; " TO RP030-WS-COMP-LIST                             
041900                 (RP030-WS-COMP-LIST-LEN + 1:2)                           
042000              COMPUTE RP030-WS-COMP-LIST-LEN =                            
042100                 RP030-WS-COMP-LIST-LEN + 2.                              
042200     MOVE     RP-W-COMPANY-NAME (RP030-WS-IX)                             
042300                 (1:RP030-WS-ITEM-LEN)                                    
042400              TO RP030-WS-COMP-LIST                                       
042500                 (RP030-WS-COMP-LIST-LEN + 1:RP030-WS-ITEM-LEN).          
042600     COMPUTE  RP030-WS-COMP-LIST-LEN = RP030-WS-COMP-LIST-LEN             
042700                 + RP030-WS-ITEM-LEN.                                     
042800 BA0221-EXIT.                                                             
042900     EXIT.                                                                
043000*                                                                         
043100*    SCRUB A FREE-TEXT FIELD OF EMBEDDED COMMAS AND CONTROL               
043200*    BYTES SO THEY CANNOT BE MISREAD AS COLUMN SEPARATORS OR              
043300*    CORRUPT THE REPORT FILE (FAULT LIT-275).  TITLE TEXT IS              
043400*    FREE-FORM AUTHOR-SUPPLIED WORDING AND IS THE ONLY COLUMN             
043500*    THAT CAN GENUINELY CONTAIN A COMMA, SO IT IS THE ONLY ONE            
043600*    OF THE THREE SCRUB PARAGRAPHS THAT TESTS FOR ONE - THE               
043700*    AUTHOR AND COMPANY LISTS BELOW ARE BUILT BY THIS PROGRAM             
043800*    ITSELF WITH KNOWN SEPARATOR PUNCTUATION, SO ONLY CONTROL             
043900*    BYTES CARRIED OVER FROM THE SOURCE DATA NEED STRIPPING.              
044000*                                                                         
044100 BA024-SCRUB-TITLE.                                                       
044200     PERFORM  BA0241-SCRUB-ONE-TITLE-CH THRU BA0241-EXIT                  
044300              VARYING RP030-WS-SX FROM 1 BY 1                             
044400              UNTIL   RP030-WS-SX > 120.                                  
044500 BA024-EXIT.                                                              
044600     EXIT.                                                                
044700*                                                                         
044800*    A COMMA OR ANY BYTE BELOW A SPACE (LINE FEEDS, TABS AND              
044900*    OTHER CONTROL CHARACTERS OCCASIONALLY CARRIED OVER FROM              
045000*    AN ABSTRACT'S ORIGINAL TYPESETTING) IS BLANKED OUT.                  
045100*                                                                         
045200 BA0241-SCRUB-ONE-TITLE-CH.                                               
045300     IF       RP030-WS-TITLE-CHAR (RP030-WS-SX) = ","                     
045400        OR    RP030-WS-TITLE-CHAR (RP030-WS-SX) < SPACE                   
045500              MOVE SPACE TO RP030-WS-TITLE-CHAR (RP030-WS-SX).            
045600 BA0241-EXIT.                                                             
045700     EXIT.                                                                
045800*                                                                         
045900 BA025-SCRUB-AUTH-LIST.                                                   
046000     PERFORM  BA0251-SCRUB-ONE-AUTH-CH THRU BA0251-EXIT                   
046100              VARYING RP030-WS-SX FROM 1 BY 1                             
046200              UNTIL   RP030-WS-SX > 200.                                  
046300 BA025-EXIT.                                                              
046400     EXIT.                                                                
046500*                                                                         
046600*    ONLY CONTROL BYTES ARE TESTED FOR HERE - A COMMA CANNOT              
046700*    APPEAR IN THIS LIST SINCE BA0212 ONLY EVER INSERTS A                 
046800*    SEMICOLON-AND-SPACE BETWEEN ENTRIES.                                 
046900*                                                                         
047000 BA0251-SCRUB-ONE-AUTH-CH.                                                
047100     IF       RP030-WS-AUTH-LIST-CHAR (RP030-WS-SX) < SPACE               
047200              MOVE SPACE TO                                               
047300                 RP030-WS-AUTH-LIST-CHAR (RP030-WS-SX).                   
047400 BA0251-EXIT.                                                             
047500     EXIT.                                                                
047600*                                                                         
047700*    SAME TREATMENT AS BA025 ABOVE, FOR THE COMPANY LIST.                 
047800*                                                                         
047900 BA026-SCRUB-COMP-LIST.                                                   
048000     PERFORM  BA0261-SCRUB-ONE-COMP-CH THRU BA0261-EXIT                   
048100              VARYING RP030-WS-SX FROM 1 BY 1                             
048200              UNTIL   RP030-WS-SX > 200.                                  
048300 BA026-EXIT.                                                              
048400     EXIT.                                                                
048500*                                                                         
048600 BA0261-SCRUB-ONE-COMP-CH.                                                
048700     IF       RP030-WS-COMP-LIST-CHAR (RP030-WS-SX) < SPACE               
048800              MOVE SPACE TO                                               
048900                 RP030-WS-COMP-LIST-CHAR (RP030-WS-SX).                   
049000 BA0261-EXIT.                                                             
049100     EXIT.                                                                
049200*                                                                         
049300*****************************************************************         
049400*                                                                *        
049500*    END OF RP030.                                              *         
049600*                                                                *        
049700*    AS WITH RP010 AND RP020, THIS MODULE HAS NO STANDALONE      *        
049800*    TEST HARNESS - IT IS PROVED BY RUNNING A BATCH THROUGH      *        
049900*    RP000 AND CHECKING THE REPORT FILE ITSELF.  WHEN THE        *        
050000*    200-BYTE LIST CAP WAS ADDED (FAULT LIT-363) THE OPERATOR    *        
050100*    RE-RAN A SMALL BATCH CONTAINING A PAPER WITH A LONG RUN     *        
050200*    OF COMPANY-MARKED AUTHORS AND CONFIRMED THE "NON-ACADEMIC   *        
050300*    AUTHOR(S)" COLUMN CAME BACK AT EXACTLY 200 BYTES, WITH A    *        
050400*    CLEAN LAST ENTRY AND NO TRAILING PARTIAL NAME, INSTEAD OF   *        
050500*    OVERRUNNING THE FIELD AS IT HAD BEFORE THE FIX - SEE THE    *        
050600*    CHANGE LOG AT THE TOP OF THIS PROGRAM.                      *        
050700*                                                                *        
050800*****************************************************************         
