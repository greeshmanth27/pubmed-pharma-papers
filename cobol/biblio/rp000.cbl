000100****************************************************************          
000200*                                                               *         
000300*             RESEARCH PAPER    BATCH EXTRACT DRIVER           *          
000400*                                                               *         
000500****************************************************************          
000600*                                                                         
000700 IDENTIFICATION          DIVISION.                                        
000800*                                                                         
000900     PROGRAM-ID.         RP000.                                           
001000     AUTHOR.             G. M. PARRISH, 1986.                             
001100     INSTALLATION.       APPLEWOOD COMPUTERS.                             
001200     DATE-WRITTEN.       02/06/86.                                        
001300     DATE-COMPILED.                                                       
001400     SECURITY.           APPLEWOOD COMPUTERS LTD - LICENSED               
001500                         USERS ONLY.                                      
001600*                                                                         
001700*    REMARKS.            DRIVES THE RESEARCH-PAPER EXTRACT RUN.           
001800*                        READS ONE RP-PAPER-RECORD AND ITS GROUP          
001900*                        OF RP-AUTHOR-RECORD'S, BUILDS THE                
002000*                        SHARED WORK AREA, CALLS RP010 TO PARSE           
002100*                        AND NORMALIZE IT, RP020 TO CLASSIFY ITS          
002200*                        AUTHORS AND DECIDE SELECTION, AND RP030          
002300*                        TO BUILD THE REPORT ROW.  OWNS ALL FILE          
002400*                        I-O - THE CALLED MODULES DO NONE.                
002500*                                                                         
002600*    CALLED MODULES.     RP010, RP020, RP030.                             
002700*                                                                         
002800*    FILES USED.         PAPERS-FILE  (INPUT)                             
002900*                        AUTHORS-FILE (INPUT)                             
003000*                        REPORT-FILE  (OUTPUT)                            
003100*                                                                         
003200* CHANGES:                                                                
003300* 02/06/86 GMP -        CREATED.                                          
003400* 14/11/89 DKR -    .01 PMID FIELD WIDENED TO MATCH THE NEW               
003500*                       10-DIGIT PAPER RECORD (SEE WSPAPAP).              
003600* 22/07/88 GMP -    .02 NOW LOADS RP-W-CORRESP-EMAIL'S HOME               
003700*                       (RP010) BEFORE CALLING RP020 (REQ.                
003800*                       LIT-114).                                         
003900* 19/02/93 DKR -    .03 CALL TO RP030 SPLIT INTO A SEPARATE               
004000*                       HEADER-ROW CALL AND DETAIL-ROW CALL VIA           
004100*                       RP-X-FUNCTION (FAULT LIT-261).                    
004200* 08/12/98 SRF -        Y2K: RUN-DATE BANNER CONFIRMED USING A            
004300*                       FULL 4-DIGIT CENTURY THROUGHOUT - NO              
004400*                       CHANGE REQUIRED.                                  
004500* 11/03/99 SRF -    .04 AUTHOR SUB-LOOP NOW STOPS CLEANLY IF              
004600*                       AUTHORS-FILE RUNS SHORT FOR A PAPER,              
004700*                       RATHER THAN ABENDING THE RUN (FAULT               
004800*                       LIT-340).                                         
004900* 30/06/00 MTH -        TIDY-UP, NO LOGIC CHANGE.                         
005000* 21/09/00 MTH -    .05 RP-RPT-TEXT WIDENED TO 605 IN WSPARPT TO          
005100*                       CARRY THE 5 COMMA DELIMITERS RP030 ADDS -         
005200*                       AA034 NOW MEASURES THE FULL 605 BYTES             
005300*                       INSTEAD OF THE OLD 600 (FAULT LIT-362).           
005400* 12/11/01 MTH -    .06 AUTHIN'S PMID WAS BEING READ IN AND               
005500*                       NEVER CHECKED AGAINST THE OWNING PAPER -          
005600*                       AA0321 NOW CALLS A NEW AA0322 TO COMPARE          
005700*                       RP-AUTH-PMID AGAINST RP-W-PMID FOR EVERY          
005800*                       AUTHOR ROW AND TALLY ANY MISMATCH, SHOWN          
005900*                       ON THE END-OF-RUN TOTALS (FAULT LIT-365).         
006000*                                                                         
006100 ENVIRONMENT             DIVISION.                                        
006200*                                                                         
006300 COPY "ENVDIV.COB".                                                       
006400 INPUT-OUTPUT            SECTION.                                         
006500 FILE-CONTROL.                                                            
006600*                                                                         
006700*    PAPERIN IS THE RAW PAPER EXTRACT FROM THE LITERATURE                 
006800*    OFFICE'S UPSTREAM FEED - ONE FIXED-LENGTH RECORD PER PAPER.          
006900     SELECT   PAPERS-FILE     ASSIGN TO PAPERIN                           
007000              ORGANIZATION  LINE SEQUENTIAL                               
007100              STATUS        PAPERS-FILE-STATUS.                           
007200*                                                                         
007300*    AUTHIN CARRIES THE AUTHOR ROWS FOR EVERY PAPER, ONE ROW PER          
007400*    AUTHOR, IN THE SAME ORDER THE PAPERS ARRIVE ON PAPERIN -             
007500*    RP000 READS RP-W-AUTHOR-COUNT OF THESE FOR EACH PAPER.               
007600     SELECT   AUTHORS-FILE    ASSIGN TO AUTHIN                            
007700              ORGANIZATION  LINE SEQUENTIAL                               
007800              STATUS        AUTHORS-FILE-STATUS.                          
007900*                                                                         
008000*    RPTOUT IS THE COMMA-DELIMITED EXTRACT HANDED BACK TO THE             
008100*    LITERATURE OFFICE - HEADER ROW FIRST, THEN ONE ROW PER               
008200*    SELECTED PAPER.                                                      
008300     SELECT   REPORT-FILE     ASSIGN TO RPTOUT                            
008400              ORGANIZATION  LINE SEQUENTIAL                               
008500              STATUS        REPORT-FILE-STATUS.                           
008600*                                                                         
008700 DATA                    DIVISION.                                        
008800 FILE                    SECTION.                                         
008900*                                                                         
009000*    141 = PMID(10) + TITLE(120) + YEAR(4) + MONTH(3) + DAY(2) +          
009100*    AUTHOR-COUNT(2).  SEE WSPAPAP FOR THE FULL BREAKDOWN.                
009200 FD  PAPERS-FILE                                                          
009300     RECORD CONTAINS 141 CHARACTERS.                                      
009400 COPY "WSPAPAP.COB".                                                      
009500*                                                                         
009600*    250 = FIRST(20) + LAST(20) + AFFILIATION(200) + FILLER(10).          
009700*    SEE WSPAAUT FOR THE FULL BREAKDOWN.                                  
009800 FD  AUTHORS-FILE                                                         
009900     RECORD CONTAINS 250 CHARACTERS.                                      
010000 COPY "WSPAAUT.COB".                                                      
010100*                                                                         
010200*    VARYING RECORD - RP030 BUILDS ONLY AS MUCH OF RP-RPT-TEXT AS         
010300*    THE ROW NEEDS, AA034 BELOW MEASURES IT, AND THE WRITE GOES           
010400*    OUT AT THAT LENGTH RATHER THAN PADDED TO THE FULL 620.               
010500 FD  REPORT-FILE                                                          
010600     RECORD IS VARYING IN SIZE FROM 1 TO 620 CHARACTERS                   
010700     DEPENDING ON RP000-WS-RPT-LEN.                                       
010800 COPY "WSPARPT.COB".                                                      
010900*                                                                         
011000 WORKING-STORAGE SECTION.                                                 
011100 77  PROG-NAME           PIC X(15) VALUE "RP000 (1.0.06)".                
011200*                                                                         
011300*    "00" = SUCCESSFUL OPEN/READ/WRITE/CLOSE.  ANYTHING ELSE ON           
011400*    THE OPENS IS TREATED AS FATAL - SEE AA010 BELOW.                     
011500 01  RP000-WS-FILE-STATUS.                                                
011600     03  PAPERS-FILE-STATUS       PIC XX.                                 
011700     03  AUTHORS-FILE-STATUS      PIC XX.                                 
011800     03  REPORT-FILE-STATUS       PIC XX.                                 
011900     03  FILLER                   PIC X(2) VALUE SPACES.                  
012000*                                                                         
012100*    SET WHEN PAPERS-FILE RUNS OUT - DRIVES THE MAIN PROCESSING           
012200*    LOOP IN AA000-BEGIN BELOW.                                           
012300 01  RP000-WS-SWITCHES.                                                   
012400     03  RP000-WS-EOF-SWITCH      PIC X  VALUE "N".                       
012500         88  RP000-WS-PAPERS-EOF      VALUE "Y".                          
012600         88  RP000-WS-PAPERS-NOT-EOF  VALUE "N".                          
012700     03  FILLER                   PIC X(3) VALUE SPACES.                  
012800*                                                                         
012900*    RUN TOTALS FOR THE END-OF-JOB DISPLAY (AA095) PLUS TWO               
013000*    WORKING SUBSCRIPTS/LENGTHS USED WHILE LOADING AUTHORS AND            
013100*    SIZING THE REPORT RECORD.                                            
013200 01  RP000-WS-COUNTS.                                                     
013300     03  RP000-WS-PAPERS-READ     PIC 9(6)  COMP.                         
013400     03  RP000-WS-PAPERS-PARSED   PIC 9(6)  COMP.                         
013500     03  RP000-WS-PAPERS-SELECTED PIC 9(6)  COMP.                         
013600     03  RP000-WS-PMID-MISMATCH   PIC 9(6)  COMP.                         
013700     03  RP000-WS-AIX             PIC 9(2)  COMP.                         
013800     03  RP000-WS-TRAIL-CT        PIC 9(3)  COMP.                         
013900     03  RP000-WS-RPT-LEN         PIC 9(3)  COMP.                         
014000     03  FILLER                   PIC X(2) VALUE SPACES.                  
014100*                                                                         
014200*    RUN-DATE BANNER FOR THE TOTALS DISPLAY AT END OF RUN.                
014300*                                                                         
014400*    8 DIGITS, CC+YY+MM+DD - NO FILLER, MUST STAY AT 8 TO                 
014500*    MATCH THE ACCEPT FROM DATE YYYYMMDD CLAUSE BELOW.                    
014600 01  RP000-WS-DATE-NUM            PIC 9(8).                               
014700 01  RP000-WS-DATE-GROUP  REDEFINES RP000-WS-DATE-NUM.                    
014800     03  RP000-WS-DATE-CC         PIC 99.                                 
014900     03  RP000-WS-DATE-YY         PIC 99.                                 
015000     03  RP000-WS-DATE-MM         PIC 99.                                 
015100     03  RP000-WS-DATE-DD         PIC 99.                                 
015200*                                                                         
015300*    8 DIGITS, HH+MM+SS+HS - NO FILLER, MUST STAY AT 8 TO                 
015400*    MATCH THE ACCEPT FROM TIME CLAUSE BELOW.                             
015500*    CARRIED FORWARD FROM THE PAYROLL JOB-BANNER LAYOUT THIS              
015600*    PROGRAM WAS MODELLED ON - RP000 ONLY DISPLAYS THE DATE AT            
015700*    END OF RUN, BUT THE TIME GROUP STAYS DEFINED ALONGSIDE IT            
015800*    SO A FUTURE ELAPSED-TIME DISPLAY CAN BE ADDED WITHOUT A              
015900*    NEW WORKING-STORAGE ITEM.                                            
016000 01  RP000-WS-TIME-NUM            PIC 9(8).                               
016100 01  RP000-WS-TIME-GROUP  REDEFINES RP000-WS-TIME-NUM.                    
016200     03  RP000-WS-TIME-HH         PIC 99.                                 
016300     03  RP000-WS-TIME-MM         PIC 99.                                 
016400     03  RP000-WS-TIME-SS         PIC 99.                                 
016500     03  RP000-WS-TIME-HS         PIC 99.                                 
016600*                                                                         
016700*    EDITED DD/MM/CCYY FOR THE END-OF-RUN DISPLAY LINE - BUILT            
016800*    FROM RP000-WS-DATE-GROUP ABOVE IN AA095 BELOW.                       
016900 01  RP000-WS-DATE-DISP   PIC X(10) VALUE SPACES.                         
017000 01  RP000-WS-DATE-DISP-ED REDEFINES RP000-WS-DATE-DISP.                  
017100     03  RP000-WS-DD-ED           PIC 99.                                 
017200     03  FILLER                   PIC X  VALUE "/".                       
017300     03  RP000-WS-MM-ED           PIC 99.                                 
017400     03  FILLER                   PIC X  VALUE "/".                       
017500     03  RP000-WS-CCYY-ED         PIC 9(4).                               
017600*                                                                         
017700 COPY "WSPAFUN.COB".                                                      
017800 COPY "WSPAWRK.COB".                                                      
017900*                                                                         
018000*****************************************************************         
018100*                                                                *        
018200*    PROCEDURE DIVISION.                                        *         
018300*                                                                *        
018400*    OPEN THE THREE FILES, WRITE THE HEADER ROW, THEN LOOP ONE   *        
018500*    PAPER AT A TIME UNTIL PAPERIN RUNS OUT, CLOSE DOWN, AND     *        
018600*    DISPLAY THE RUN TOTALS.  ALL THREE CALLED MODULES (RP010,   *        
018700*    RP020, RP030) ARE STATELESS - EVERYTHING THEY NEED TRAVELS  *        
018800*    IN RP-PAPER-WORK-AREA, PASSED BY REFERENCE.                 *        
018900*                                                                *        
019000*****************************************************************         
019100*                                                                         
019200 PROCEDURE  DIVISION.                                                     
019300*                                                                         
019400 AA000-MAIN-PROCESS       SECTION.                                        
019500 AA000-BEGIN.                                                             
019600*    STEP 1 - OPEN PAPERIN/AUTHIN/RPTOUT, ABEND IF ANY FAILS.             
019700     PERFORM  AA010-OPEN-FILES THRU AA010-EXIT.                           
019800*    STEP 2 - COLUMN-HEADING ROW IS ALWAYS WRITTEN, SELECTED OR           
019900*    NOT - THE LITERATURE OFFICE'S LOADER EXPECTS IT EVERY RUN.           
020000     PERFORM  AA020-WRITE-HEADER-ROW THRU AA020-EXIT.                     
020100*    STEP 3 - PRIME THE LOOP WITH THE FIRST PAPER RECORD.                 
020200     PERFORM  AA025-READ-PAPER THRU AA025-EXIT.                           
020300*    STEP 4 - ONE PASS PER PAPER UNTIL PAPERIN IS EXHAUSTED.              
020400     PERFORM  AA030-PROCESS-ONE-PAPER THRU AA030-EXIT                     
020500              UNTIL   RP000-WS-PAPERS-EOF.                                
020600*    STEP 5 - CLOSE DOWN AND REPORT WHAT THE RUN DID.                     
020700     PERFORM  AA090-CLOSE-FILES THRU AA090-EXIT.                          
020800     PERFORM  AA095-DISPLAY-TOTALS THRU AA095-EXIT.                       
020900 AA000-FINISH.                                                            
021000     STOP     RUN.                                                        
021100*                                                                         
021200*    OPEN THE THREE FILES IN A FIXED ORDER - PAPERS, THEN                 
021300*    AUTHORS, THEN THE REPORT OUTPUT.  A NON-ZERO STATUS ON ANY           
021400*    OPEN IS TREATED AS AN OPERATOR/JCL MISTAKE (WRONG DD, FILE           
021500*    NOT STAGED, ETC) RATHER THAN A DATA PROBLEM, SO THE RUN              
021600*    STOPS IMMEDIATELY WITH A DISTINCT RETURN-CODE PER FILE               
021700*    RATHER THAN LIMPING ON WITH PART OF THE INPUT MISSING.               
021800 AA010-OPEN-FILES.                                                        
021900     OPEN     INPUT PAPERS-FILE.                                          
022000     IF       PAPERS-FILE-STATUS NOT = "00"                               
022100              DISPLAY "RP000 - PAPERS-FILE NOT OPEN, STATUS "             
022200                   PAPERS-FILE-STATUS                                     
022300              MOVE 1 TO RETURN-CODE                                       
022400              STOP RUN.                                                   
022500     OPEN     INPUT AUTHORS-FILE.                                         
022600     IF       AUTHORS-FILE-STATUS NOT = "00"                              
022700              DISPLAY "RP000 - AUTHORS-FILE NOT OPEN, STATUS "            
022800                   AUTHORS-FILE-STATUS                                    
022900              MOVE 2 TO RETURN-CODE                                       
023000              STOP RUN.                                                   
023100     OPEN     OUTPUT REPORT-FILE.                                         
023200     IF       REPORT-FILE-STATUS NOT = "00"                               
023300              DISPLAY "RP000 - REPORT-FILE NOT OPEN, STATUS "             
023400                   REPORT-FILE-STATUS                                     
023500              MOVE 3 TO RETURN-CODE                                       
023600              STOP RUN.                                                   
023700 AA010-EXIT.                                                              
023800     EXIT.                                                                
023900*                                                                         
024000*    THE HEADER ROW CARRIES NO PAPER DATA, SO RP-PAPER-WORK-AREA          
024100*    IS INITIALIZED (CLEARED) BEFORE THE CALL RATHER THAN LOADED          
024200*    - RP030 IGNORES IT ENTIRELY WHEN RP-X-HEADER-ROW IS SET AND          
024300*    JUST STRINGS THE SIX COLUMN NAMES TOGETHER.                          
024400 AA020-WRITE-HEADER-ROW.                                                  
024500     SET      RP-X-HEADER-ROW TO TRUE.                                    
024600     INITIALIZE RP-PAPER-WORK-AREA.                                       
024700     CALL     "RP030" USING RP-X-FUNCTION, RP-PAPER-WORK-AREA,            
024800                             RP-REPORT-RECORD.                            
024900     PERFORM  AA034-COMPUTE-RPT-LEN THRU AA034-EXIT.                      
025000     WRITE    RP-REPORT-RECORD.                                           
025100 AA020-EXIT.                                                              
025200     EXIT.                                                                
025300*                                                                         
025400*    SHARED BY THE PRIMING READ IN AA000-BEGIN AND THE END OF             
025500*    EACH PASS THROUGH AA030 BELOW - KEEPS THE EOF TEST AND THE           
025600*    READ-COUNT BUMP IN ONE PLACE.                                        
025700 AA025-READ-PAPER.                                                        
025800     READ     PAPERS-FILE                                                 
025900              AT END                                                      
026000                   SET  RP000-WS-PAPERS-EOF TO TRUE                       
026100              NOT AT END                                                  
026200                   ADD  1 TO RP000-WS-PAPERS-READ.                        
026300 AA025-EXIT.                                                              
026400     EXIT.                                                                
026500*                                                                         
026600*    ONE PAPER - LOAD IT AND ITS AUTHORS, PARSE, CLASSIFY,                
026700*    WRITE A DETAIL ROW IF SELECTED, READ THE NEXT PAPER.                 
026800*                                                                         
026900*    RP010 DOES VALIDATION/DATE-NORMALIZATION/E-MAIL-EXTRACTION           
027000*    ONLY - A REJECTED PAPER (BLANK PMID OR TITLE) NEVER REACHES          
027100*    RP020, SO RP000-WS-PAPERS-PARSED COUNTS ONLY THE PAPERS              
027200*    RP020 ACTUALLY GOT TO CLASSIFY.                                      
027300 AA030-PROCESS-ONE-PAPER.                                                 
027400     PERFORM  AA031-LOAD-WORK-AREA THRU AA031-EXIT.                       
027500     PERFORM  AA032-LOAD-AUTHORS THRU AA032-EXIT.                         
027600     CALL     "RP010" USING RP-PAPER-WORK-AREA.                           
027700     IF       RP-W-PAPER-NOT-REJECTED                                     
027800              ADD  1 TO RP000-WS-PAPERS-PARSED                            
027900              CALL "RP020" USING RP-PAPER-WORK-AREA                       
028000              IF  RP-W-PAPER-SELECTED                                     
028100                  ADD  1 TO RP000-WS-PAPERS-SELECTED                      
028200                  PERFORM AA033-WRITE-DETAIL-ROW THRU                     
028300                          AA033-EXIT.                                     
028400     PERFORM  AA025-READ-PAPER THRU AA025-EXIT.                           
028500 AA030-EXIT.                                                              
028600     EXIT.                                                                
028700*                                                                         
028800*    COPIES THE RAW RP-PAPER-RECORD FIELDS ACROSS TO THEIR                
028900*    RP-W- COUNTERPARTS IN THE SHARED WORK AREA - RP010/020/030           
029000*    NEVER SEE THE RAW PAPERIN LAYOUT, ONLY THE WORK AREA.                
029100*    INITIALIZE FIRST SO NO FIELD CARRIES OVER FROM THE PRIOR             
029200*    PAPER (IN PARTICULAR THE AUTHOR/COMPANY TABLES AND THE               
029300*    REJECT/SELECT SWITCHES).                                             
029400 AA031-LOAD-WORK-AREA.                                                    
029500     INITIALIZE RP-PAPER-WORK-AREA.                                       
029600     MOVE     RP-PMID        TO RP-W-PMID.                                
029700     MOVE     RP-TITLE       TO RP-W-TITLE.                               
029800     MOVE     RP-PUB-YEAR    TO RP-W-PUB-YEAR-IN.                         
029900     MOVE     RP-PUB-MONTH   TO RP-W-PUB-MONTH-IN.                        
030000     MOVE     RP-PUB-DAY     TO RP-W-PUB-DAY-IN.                          
030100     MOVE     RP-AUTHOR-COUNT TO RP-W-AUTHOR-COUNT.                       
030200 AA031-EXIT.                                                              
030300     EXIT.                                                                
030400*                                                                         
030500*    AUTHIN HOLDS RP-W-AUTHOR-COUNT ROWS FOR THIS PAPER,                  
030600*    IMMEDIATELY FOLLOWING ONE ANOTHER - READ THEM STRAIGHT INTO          
030700*    RP-W-AUTHOR-TABLE BY SUBSCRIPT.                                      
030800 AA032-LOAD-AUTHORS.                                                      
030900     PERFORM  AA0321-LOAD-ONE-AUTHOR THRU AA0321-EXIT                     
031000              VARYING RP000-WS-AIX FROM 1 BY 1                            
031100              UNTIL   RP000-WS-AIX > RP-W-AUTHOR-COUNT.                   
031200 AA032-EXIT.                                                              
031300     EXIT.                                                                
031400*                                                                         
031500*    FAULT LIT-340 - IF AUTHIN RUNS SHORT FOR A PAPER (A BAD              
031600*    UPSTREAM FEED), STOP THE SUB-LOOP CLEANLY BY FORCING THE             
031700*    SUBSCRIPT PAST RP-W-AUTHOR-COUNT RATHER THAN ABENDING ON             
031800*    THE NEXT READ.  THE PAPER SIMPLY CARRIES FEWER AUTHORS THAN          
031900*    ITS COUNT FIELD CLAIMS.                                              
032000*                                                                         
032100*    FAULT LIT-365 - RP-AUTH-PMID IS CARRIED ON EVERY AUTHOR ROW          
032200*    SOLELY AS A CHECK THAT AUTHIN IS STILL WALKING IN STEP WITH          
032300*    PAPERIN - IT WAS BEING READ IN AND THEN NEVER LOOKED AT              
032400*    AGAIN.  COMPARE IT AGAINST RP-W-PMID (ALREADY LOADED BY              
032500*    AA031 FOR THIS PAPER) AND TALLY A MISMATCH RATHER THAN               
032600*    TRUST THE GROUPING BLIND - A SLIPPED AUTHIN FEED WOULD               
032700*    OTHERWISE ATTACH ONE PAPER'S AUTHORS TO ANOTHER PAPER'S              
032800*    REPORT ROW WITH NO SIGN OF TROUBLE ANYWHERE IN THE OUTPUT.           
032900*    A MISMATCH IS LOGGED AND COUNTED, NOT ABENDED ON - THE SAME          
033000*    "KEEP THE RUN GOING, TELL THE OPERATOR AT THE END" APPROACH          
033100*    AS THE SHORT-READ CASE ABOVE.                                        
033200 AA0321-LOAD-ONE-AUTHOR.                                                  
033300     READ     AUTHORS-FILE                                                
033400              AT END                                                      
033500                   MOVE RP-W-AUTHOR-COUNT TO RP000-WS-AIX                 
033600              NOT AT END                                                  
033700                   PERFORM AA0322-CHECK-AUTH-PMID THRU                    
033800                      AA0322-EXIT                                         
033900                   MOVE RP-AUTH-FIRST TO                                  
034000                      RP-W-AUTH-FIRST (RP000-WS-AIX)                      
034100                   MOVE RP-AUTH-LAST TO                                   
034200                      RP-W-AUTH-LAST (RP000-WS-AIX)                       
034300                   MOVE RP-AUTH-AFFIL TO                                  
034400                      RP-W-AUTH-AFFIL (RP000-WS-AIX).                     
034500 AA0321-EXIT.                                                             
034600     EXIT.                                                                
034700*                                                                         
034800*    THE COMPARE ITSELF - A SEPARATE PARAGRAPH SINCE THE IF               
034900*    BELOW NEEDS ITS OWN PERIOD AND AA0321 ABOVE IS ALL ONE               
035000*    READ STATEMENT RIGHT THROUGH TO ITS OWN TRAILING PERIOD.             
035100 AA0322-CHECK-AUTH-PMID.                                                  
035200     IF       RP-AUTH-PMID NOT = RP-W-PMID                                
035300              ADD  1 TO RP000-WS-PMID-MISMATCH                            
035400              DISPLAY "RP000 - AUTHIN PMID " RP-AUTH-PMID                 
035500                 " DOES NOT MATCH PAPER " RP-W-PMID.                      
035600 AA0322-EXIT.                                                             
035700     EXIT.                                                                
035800*                                                                         
035900*    MIRROR OF AA020 ABOVE BUT FOR A DETAIL ROW - RP-PAPER-WORK-          
036000*    AREA IS FULLY LOADED AND CLASSIFIED BY THIS POINT, SO RP030          
036100*    BUILDS THE REAL COLUMNS RATHER THAN THE HEADING TEXT.                
036200 AA033-WRITE-DETAIL-ROW.                                                  
036300     SET      RP-X-DETAIL-ROW TO TRUE.                                    
036400     CALL     "RP030" USING RP-X-FUNCTION, RP-PAPER-WORK-AREA,            
036500                             RP-REPORT-RECORD.                            
036600     PERFORM  AA034-COMPUTE-RPT-LEN THRU AA034-EXIT.                      
036700     WRITE    RP-REPORT-RECORD.                                           
036800 AA033-EXIT.                                                              
036900     EXIT.                                                                
037000*                                                                         
037100*    RP-RPT-TEXT IS 605 BYTES WIDE (WSPARPT) - 600 FOR THE SIX            
037200*    COLUMNS PLUS 5 FOR THE COMMA DELIMITERS RP030 STRINGS IN             
037300*    BETWEEN THEM (FAULT LIT-362).  TRAILING SPACE IS WHAT IS             
037400*    LEFT OVER IN THE FIELD ONCE RP030 HAS FINISHED BUILDING THE          
037500*    ROW, SO 605 MINUS THAT COUNT IS THE ACTUAL NUMBER OF                 
037600*    SIGNIFICANT BYTES TO WRITE - A BLANK ROW STILL WRITES ONE            
037700*    BYTE, NEVER ZERO, SO THE OUTPUT FILE NEVER CARRIES A                 
037800*    ZERO-LENGTH RECORD.                                                  
037900 AA034-COMPUTE-RPT-LEN.                                                   
038000     MOVE     ZERO TO RP000-WS-TRAIL-CT.                                  
038100     INSPECT  RP-RPT-TEXT TALLYING RP000-WS-TRAIL-CT                      
038200              FOR TRAILING SPACE.                                         
038300     COMPUTE  RP000-WS-RPT-LEN = 605 - RP000-WS-TRAIL-CT.                 
038400     IF       RP000-WS-RPT-LEN = ZERO                                     
038500              MOVE 1 TO RP000-WS-RPT-LEN.                                 
038600 AA034-EXIT.                                                              
038700     EXIT.                                                                
038800*                                                                         
038900*    NO STATUS CHECK ON THE CLOSES - BY THIS POINT THE RUN HAS            
039000*    ALREADY DONE ITS WORK, SO A CLOSE FAILURE HERE IS LOGGED BY          
039100*    THE OPERATING SYSTEM, NOT BY THIS PROGRAM.                           
039200 AA090-CLOSE-FILES.                                                       
039300     CLOSE    PAPERS-FILE.                                                
039400     CLOSE    AUTHORS-FILE.                                               
039500     CLOSE    REPORT-FILE.                                                
039600 AA090-EXIT.                                                              
039700     EXIT.                                                                
039800*                                                                         
039900*    END-OF-JOB BANNER FOR THE OPERATOR'S CONSOLE LOG - RUN               
040000*    DATE PLUS THE THREE COUNTS THE LITERATURE OFFICE ASKS FOR            
040100*    WHEN THEY RECONCILE A RUN AGAINST THE PAPERIN EXTRACT.               
040200 AA095-DISPLAY-TOTALS.                                                    
040300     ACCEPT   RP000-WS-DATE-NUM FROM DATE YYYYMMDD.                       
040400     MOVE     RP000-WS-DATE-DD TO RP000-WS-DD-ED.                         
040500     MOVE     RP000-WS-DATE-MM TO RP000-WS-MM-ED.                         
040600     COMPUTE  RP000-WS-CCYY-ED = (RP000-WS-DATE-CC * 100)                 
040700                 + RP000-WS-DATE-YY.                                      
040800     DISPLAY  "RP000 RUN COMPLETED " RP000-WS-DATE-DISP.                  
040900     DISPLAY  "PAPERS READ      - " RP000-WS-PAPERS-READ.                 
041000     DISPLAY  "PAPERS PARSED    - " RP000-WS-PAPERS-PARSED.               
041100     DISPLAY  "PAPERS SELECTED  - " RP000-WS-PAPERS-SELECTED.             
041200     DISPLAY  "AUTHIN PMID MISMATCHES - "                                 
041300         RP000-WS-PMID-MISMATCH.                                          
041400 AA095-EXIT.                                                              
041500     EXIT.                                                                
