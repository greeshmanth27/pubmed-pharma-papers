000100*****************************************************                     
000200*                                                    *                    
000300*   RECORD DEFINITION FOR THE PAPER AUTHOR FILE      *                    
000400*     RECORDS FOR A PAPER FOLLOW THAT PAPER'S         *                   
000500*     RP-PAPER-RECORD IN RP-AUTHOR-COUNT GROUPS,      *                   
000600*     MATCHED BY RP-AUTH-PMID AS A CHECK ONLY.        *                   
000700*                                                    *                    
000800*****************************************************                     
000900*  FILE SIZE 250 BYTES.  FIXED, NO SPARE BYTES - SEE THE NOTE             
001000*  IN WSPAPAP.COB, SAME EXTRACT CONTRACT APPLIES HERE.                    
001100*                                                                         
001200* 03/06/86 GMP - CREATED.                                                 
001300* 14/11/89 DKR - AUTH-PMID WIDENED TO MATCH RP-PMID (10 DIGITS).          
001400* 21/03/95 DKR - AFFILIATION WIDENED 160 -> 200 - OVERSEAS SITES          
001500*                WERE TRUNCATING ONTO TWO LINES ON OLD EXTRACT.           
001600*                                                                         
001700 01  RP-AUTHOR-RECORD.                                                    
001800*                                   OWNING PAPER - CHECK ONLY.            
001900     03  RP-AUTH-PMID         PIC X(10).                                  
002000*                                   FIRST NAME, MAY BE SPACES.            
002100     03  RP-AUTH-FIRST        PIC X(20).                                  
002200*                                   LAST NAME - SPACES MEANS DROP         
002300*                                   THE AUTHOR ENTIRELY.                  
002400     03  RP-AUTH-LAST         PIC X(20).                                  
002500*                                   FREE-TEXT AFFILIATION, MAY            
002600*                                   HOLD AN E-MAIL ADDRESS.               
002700     03  RP-AUTH-AFFIL        PIC X(200).                                 
002800*    10+20+20+200 = 250.  NO FILLER - PACKED TO THE AGREED WIDTH,         
002900*    SAME AS THE PAPER RECORD.                                            
