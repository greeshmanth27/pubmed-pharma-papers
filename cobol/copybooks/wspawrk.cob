000100*****************************************************************         
000200*                                                                *        
000300*    RP-PAPER-WORK-AREA  --  ONE PAPER, FULLY EXPANDED.         *         
000400*                                                                *        
000500*    BUILT BY RP010 FROM ONE RP-PAPER-RECORD PLUS ITS GROUP     *         
000600*    OF RP-AUTHOR-RECORD'S, THEN PASSED BY REFERENCE TO RP020   *         
000700*    (CLASSIFIER) AND RP030 (EXPORTER).  RP000 OWNS THE COPY    *         
000800*    AND CALLS THE OTHER THREE AGAINST IT, PAPER BY PAPER.      *         
000900*                                                                *        
001000*****************************************************************         
001100*  TABLE BOUND OF 99 AUTHORS AND 99 DISTINCT COMPANY NAMES                
001200*  MATCHES THE 2-DIGIT RP-AUTHOR-COUNT ON THE INPUT - A PAPER             
001300*  CANNOT OWN MORE AUTHORS THAN THAT FIELD CAN EXPRESS, AND               
001400*  CANNOT CONTRIBUTE MORE DISTINCT COMPANY NAMES THAN IT HAS              
001500*  AUTHORS, SO 99 COVERS BOTH WITH NO FURTHER BOUND NEEDED.               
001600*                                                                         
001700* 03/06/86 GMP - CREATED.                                                 
001800* 22/07/88 GMP - ADDED RP-W-CORRESP-EMAIL - CLIENT'S LITERATURE           
001900*                OFFICE ASKED FOR A CORRESPONDENCE CONTACT ON             
002000*                EVERY SELECTED ROW (REQ. LIT-114).                       
002100* 19/02/93 DKR - RP-W-AUTH-SKIP-SWITCH SPLIT OUT FROM THE COMPANY         
002200*                SWITCH - THE TWO WERE BEING TESTED TOGETHER BY           
002300*                MISTAKE IN RP020 (FAULT REPORT LIT-261).                 
002400* 08/12/98 SRF - Y2K: RP-W-PUB-DATE-OUT CONFIRMED ALREADY FULL            
002500*                4-DIGIT CENTURY, NO CHANGE REQUIRED HERE.                
002600*                                                                         
002700 01  RP-PAPER-WORK-AREA.                                                  
002800*    ---------------------------------------------------------            
002900*    FIELDS CARRIED FROM / DERIVED FROM THE RP-PAPER-RECORD.              
003000*    ---------------------------------------------------------            
003100     03  RP-W-PMID                  PIC X(10).                            
003200     03  RP-W-TITLE                 PIC X(120).                           
003300     03  RP-W-PUB-YEAR-IN           PIC X(4).                             
003400     03  RP-W-PUB-MONTH-IN          PIC X(3).                             
003500     03  RP-W-PUB-DAY-IN            PIC X(2).                             
003600*                                   NORMALIZED, YYYY-MM-DD.               
003700     03  RP-W-PUB-DATE-OUT          PIC X(10).                            
003800     03  RP-W-AUTHOR-COUNT          PIC 9(2)    COMP.                     
003900*                                                                         
004000     03  RP-W-REJECT-SWITCH         PIC X.                                
004100         88  RP-W-PAPER-REJECTED        VALUE "Y".                        
004200         88  RP-W-PAPER-NOT-REJECTED    VALUE "N".                        
004300*                                                                         
004400     03  RP-W-SELECT-SWITCH         PIC X.                                
004500         88  RP-W-PAPER-SELECTED        VALUE "Y".                        
004600         88  RP-W-PAPER-NOT-SELECTED    VALUE "N".                        
004700*                                                                         
004800     03  RP-W-CORRESP-EMAIL         PIC X(60).                            
004900*    ---------------------------------------------------------            
005000*    DISTINCT COMPANY NAMES FOUND ACROSS THIS PAPER'S AUTHORS,            
005100*    IN ORDER OF FIRST OCCURRENCE (BUILT BY RP020).                       
005200*    ---------------------------------------------------------            
005300     03  RP-W-COMPANY-NAME-COUNT    PIC 9(2)    COMP.                     
005400     03  RP-W-COMPANY-NAME-TABLE    OCCURS 99 TIMES                       
005500                                     INDEXED BY RP-W-CIX.                 
005600         05  RP-W-COMPANY-NAME      PIC X(60).                            
005700*    ---------------------------------------------------------            
005800*    ONE ENTRY PER RP-AUTHOR-RECORD READ FOR THIS PAPER.                  
005900*    ---------------------------------------------------------            
006000     03  RP-W-AUTHOR-TABLE          OCCURS 99 TIMES                       
006100                                     INDEXED BY RP-W-AIX.                 
006200         05  RP-W-AUTH-FIRST          PIC X(20).                          
006300         05  RP-W-AUTH-LAST           PIC X(20).                          
006400         05  RP-W-AUTH-AFFIL          PIC X(200).                         
006500         05  RP-W-AUTH-FULL-NAME      PIC X(41).                          
006600         05  RP-W-AUTH-EMAIL          PIC X(60).                          
006700         05  RP-W-AUTH-SKIP-SWITCH    PIC X.                              
006800             88  RP-W-AUTH-SKIPPED        VALUE "Y".                      
006900             88  RP-W-AUTH-NOT-SKIPPED    VALUE "N".                      
007000         05  RP-W-AUTH-COMPANY-SWITCH PIC X.                              
007100             88  RP-W-AUTH-IS-COMPANY     VALUE "Y".                      
007200             88  RP-W-AUTH-NOT-COMPANY    VALUE "N".                      
007300         05  RP-W-AUTH-COMPANY-NAME   PIC X(60).                          
007400         05  FILLER                   PIC X(10).                          
007500*                                                                         
007600     03  FILLER                     PIC X(30).                            
