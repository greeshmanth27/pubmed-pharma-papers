000100*****************************************************                     
000200*                                                    *                    
000300*   RECORD DEFINITION FOR THE RESEARCH PAPER FILE    *                    
000400*        SEQUENTIAL INPUT, ONE RECORD PER PAPER      *                    
000500*                                                    *                    
000600*****************************************************                     
000700*  FILE SIZE 141 BYTES.  FIXED, NO SPARE BYTES - THIS IS THE              
000800*  CONTRACTED EXTRACT LAYOUT AGREED WITH THE CLIENT'S LITERATURE          
000900*  OFFICE AND MUST NOT BE CHANGED WITHOUT ALSO CHANGING THEIR             
001000*  EXTRACT JOB.                                                           
001100*                                                                         
001200* 03/06/86 GMP - CREATED.                                                 
001300* 14/11/89 DKR - PMID WIDENED 8 -> 10 DIGITS (CLIENT RAN OUT OF           
001400*                NUMBERS UNDER THE OLD SCHEME).                           
001500* 02/09/97 SRF - PUB-MONTH NOW ACCEPTS 3-LETTER NAMES AS WELL AS          
001600*                A 2-DIGIT NUMBER - SEE RP010 FOR THE CONVERSION.         
001700*                                                                         
001800 01  RP-PAPER-RECORD.                                                     
001900*                                   PMID, DIGITS, LEFT JUSTIFIED.         
002000     03  RP-PMID              PIC X(10).                                  
002100*                                   TITLE OF THE PAPER.                   
002200     03  RP-TITLE             PIC X(120).                                 
002300*                                   YEAR OF PUB., MAY BE SPACES.          
002400     03  RP-PUB-YEAR          PIC X(4).                                   
002500*                                   MONTH-2DIGIT/JAN..DEC/SPACE.          
002600     03  RP-PUB-MONTH         PIC X(3).                                   
002700*                                   DAY OF PUB., MAY BE SPACES.           
002800     03  RP-PUB-DAY           PIC X(2).                                   
002900*                                   NUMBER OF AUTHOR RECORDS THAT         
003000*                                   FOLLOW FOR THIS PAPER.                
003100     03  RP-AUTHOR-COUNT      PIC 9(2).                                   
003200*    10+120+4+3+2+2 = 141.  NO FILLER - RECORD IS PACKED TO THE           
003300*    AGREED WIDTH WITH NOTHING SPARE (SEE NOTE ABOVE).                    
