000100****************************************************************          
000200*                                                               *         
000300*            RESEARCH PAPER   PARSER / NORMALIZER              *          
000400*                                                               *         
000500****************************************************************          
000600*                                                                         
000700 IDENTIFICATION          DIVISION.                                        
000800*                                                                         
000900     PROGRAM-ID.         RP010.                                           
001000     AUTHOR.             G. M. PARRISH, 1986.                             
001100     INSTALLATION.       APPLEWOOD COMPUTERS.                             
001200     DATE-WRITTEN.       03/06/86.                                        
001300     DATE-COMPILED.                                                       
001400     SECURITY.           APPLEWOOD COMPUTERS LTD - LICENSED               
001500                         USERS ONLY.                                      
001600*                                                                         
001700*    REMARKS.            VALIDATES ONE PAPER RECORD AND ITS               
001800*                        AUTHOR GROUP, NORMALIZES THE                     
001900*                        PUBLICATION DATE AND BUILDS EACH                 
002000*                        RETAINED AUTHOR'S FULL NAME AND                  
002100*                        E-MAIL ADDRESS.  CALLED ONCE PER                 
002200*                        PAPER BY RP000.                                  
002300*                                                                         
002400*                        THIS MODULE DOES NO FILE I/O OF ITS              
002500*                        OWN.  EVERYTHING IT WORKS ON TRAVELS             
002600*                        IN RP-PAPER-WORK-AREA BY REFERENCE,              
002700*                        AND EVERYTHING IT PRODUCES (THE                  
002800*                        NORMALIZED DATE, THE AUTHORS' FULL               
002900*                        NAMES, THEIR E-MAILS, AND THE                    
003000*                        CORRESPONDING-AUTHOR E-MAIL) IS                  
003100*                        WRITTEN BACK INTO THAT SAME AREA FOR             
003200*                        RP020 AND RP030 TO PICK UP LATER.                
003300*                                                                         
003400*    CALLED MODULES.     NONE.                                            
003500*                                                                         
003600*    ERROR MESSAGES USED.                                                 
003700*                        RP005.                                           
003800*                                                                         
003900*    FILES USED.         NONE - SEE RP000 FOR THE SELECT/FD               
004000*                        SET.  THIS PROGRAM IS A CALLED                   
004100*                        SUBROUTINE, NOT A SEPARATE JOB STEP.             
004200*                                                                         
004300* CHANGES:                                                                
004400* 03/06/86 GMP -        CREATED.                                          
004500* 22/07/88 GMP -    .01 ADDED CORRESPONDING-AUTHOR E-MAIL LOGIC           
004600*                       (REQ. LIT-114 FROM LITERATURE OFFICE).            
004700* 19/02/93 DKR -    .02 SPLIT THE SKIP SWITCH FROM THE COMPANY            
004800*                       SWITCH (FAULT LIT-261 - SEE WSPAWRK).             
004900* 11/05/95 DKR -    .03 E-MAIL SCAN WIDENED TO ACCEPT '+' AND             
005000*                       '_' IN THE LOCAL PART (FAULT LIT-298).            
005100* 08/12/98 SRF -        Y2K: CONFIRMED RP-W-PUB-DATE-OUT ALREADY          
005200*                       CARRIES A FULL 4-DIGIT CENTURY - NO               
005300*                       CHANGE MADE.                                      
005400* 04/03/99 SRF -    .04 LEAP-YEAR TEST CORRECTED FOR CENTURY              
005500*                       YEARS NOT DIVISIBLE BY 400 (FAULT                 
005600*                       LIT-340 - 1900 WAS WRONGLY TREATED AS             
005700*                       A LEAP YEAR).                                     
005800* 17/01/01 MTH -    .05 TIDY UP OF PARAGRAPH NAMES ONLY, NO               
005900*                       LOGIC CHANGE.                                     
006000* 04/10/01 MTH -    .06 MONTH TABLE WAS HOLDING UPPER-CASE "JAN"          
006100*                       .. "DEC" BUT THE LITERATURE OFFICE'S              
006200*                       FEED ALWAYS SENDS "Jan" .. "Dec" - EVERY          
006300*                       TEXT MONTH WAS FAILING THE COMPARE AND            
006400*                       FALLING THE WHOLE DATE BACK TO 1900-01-01.        
006500*                       TABLE RELOADED IN THE FEED'S OWN CASE             
006600*                       (FAULT LIT-364).                                  
006700*                                                                         
006800 ENVIRONMENT             DIVISION.                                        
006900*                                                                         
007000 COPY "ENVDIV.COB".                                                       
007100 DATA                    DIVISION.                                        
007200*                                                                         
007300 WORKING-STORAGE SECTION.                                                 
007400 77  PROG-NAME           PIC X(15) VALUE "RP010 (1.0.06)".                
007500*                                                                         
007600*    SUBSCRIPTS/LENGTHS SHARED ACROSS THE DATE-NORMALIZATION AND          
007700*    E-MAIL-EXTRACTION LOGIC BELOW.  RP010-WS-IX IS THE AUTHOR-           
007800*    TABLE SUBSCRIPT THAT RUNS THROUGH THE WHOLE PROGRAM; THE             
007900*    REST ARE POSITION/LENGTH WORK FIELDS FOR THE LEFT-TO-RIGHT           
008000*    E-MAIL SCAN IN AA040 ONWARDS.  REM-VAL/DIV-ANS ARE SIGNED            
008100*    BECAUSE DIVIDE NEEDS A SIGNED RECEIVING FIELD EVEN THOUGH A          
008200*    CALENDAR YEAR CAN NEVER DRIVE THEM NEGATIVE.                         
008300 01  RP010-WS-SUBS.                                                       
008400     03  RP010-WS-IX           PIC 9(2)  COMP.                            
008500     03  RP010-WS-SCAN-POS     PIC 9(3)  COMP.                            
008600     03  RP010-WS-BACK-POS     PIC 9(3)  COMP.                            
008700     03  RP010-WS-SCAN-FWD     PIC 9(3)  COMP.                            
008800     03  RP010-WS-SCAN-D       PIC 9(3)  COMP.                            
008900     03  RP010-WS-TRAIL-CT     PIC 9(3)  COMP.                            
009000     03  RP010-WS-FIRST-LEN    PIC 9(3)  COMP.                            
009100     03  RP010-WS-LAST-LEN     PIC 9(3)  COMP.                            
009200     03  RP010-WS-EMAIL-LEN    PIC 9(3)  COMP.                            
009300     03  RP010-WS-LOCAL-END    PIC 9(3)  COMP.                            
009400     03  RP010-WS-LOCAL-START  PIC 9(3)  COMP.                            
009500     03  RP010-WS-DOMAIN-START PIC 9(3)  COMP.                            
009600     03  RP010-WS-DOMAIN-END   PIC 9(3)  COMP.                            
009700     03  RP010-WS-LAST-DOT-POS PIC 9(3)  COMP.                            
009800     03  RP010-WS-DOT-COUNT    PIC 9(3)  COMP.                            
009900     03  RP010-WS-TLD-START    PIC 9(3)  COMP.                            
010000     03  RP010-WS-TLD-LEN      PIC 9(3)  COMP.                            
010100     03  RP010-WS-REM-VAL      PIC S9(5) COMP.                            
010200     03  RP010-WS-DIV-ANS      PIC S9(5) COMP.                            
010300     03  FILLER                PIC X(4)  VALUE SPACES.                    
010400*                                                                         
010500*    ONE SWITCH/88-PAIR PER BINARY DECISION THE PARSER HAS TO             
010600*    REMEMBER BETWEEN PARAGRAPHS - NONE OF THESE ARE TESTED               
010700*    OUTSIDE THIS PROGRAM, SO THEY LIVE HERE RATHER THAN IN THE           
010800*    SHARED WORK AREA.                                                    
010900*        INVALID-SWITCH   - SET BY AA020/AA021/AA022 WHENEVER             
011000*                            ANY PART OF THE DATE FAILS.                  
011100*        MONTH-FND-SWITCH - SET BY AA023 WHEN THE TEXT MONTH              
011200*                            MATCHES THE TABLE.                           
011300*        LEAP-SWITCH      - SET BY AA025, THE CENTURY-YEAR                
011400*                            LEAP TEST (FAULT LIT-340).                   
011500*        EMAIL-SWITCH     - SET BY AA042 ONCE A VALID ADDRESS             
011600*                            IS FOUND, STOPS THE SCAN IN AA040.           
011700*        MATCH-SWITCH     - SET BY AA045, TRUE ONLY IF THE                
011800*                            CANDIDATE DOMAIN HAS A VALID TLD.            
011900*        LOCAL/DOMAIN-VALID-SWITCH - SET FALSE BY AA046/AA047             
012000*                            THE MOMENT AN ILLEGAL CHARACTER              
012100*                            STOPS THE BACK/FORWARD SCAN.                 
012200*        TLD-ALPHA-SWITCH - SET FALSE BY AA049 IF ANY TLD BYTE            
012300*                            IS NOT A LETTER.                             
012400 01  RP010-WS-SWITCHES.                                                   
012500     03  RP010-WS-INVALID-SWITCH    PIC X VALUE "N".                      
012600         88  RP010-WS-DATE-INVALID      VALUE "Y".                        
012700         88  RP010-WS-DATE-IS-VALID     VALUE "N".                        
012800     03  RP010-WS-MONTH-FND-SWITCH  PIC X VALUE "N".                      
012900         88  RP010-WS-MONTH-FOUND       VALUE "Y".                        
013000     03  RP010-WS-LEAP-SWITCH       PIC X VALUE "N".                      
013100         88  RP010-WS-IS-LEAP-YEAR      VALUE "Y".                        
013200         88  RP010-WS-NOT-LEAP-YEAR     VALUE "N".                        
013300     03  RP010-WS-EMAIL-SWITCH      PIC X VALUE "N".                      
013400         88  RP010-WS-EMAIL-FOUND       VALUE "Y".                        
013500         88  RP010-WS-EMAIL-NOT-FOUND   VALUE "N".                        
013600     03  RP010-WS-MATCH-SWITCH      PIC X VALUE "N".                      
013700         88  RP010-WS-MATCH-OK          VALUE "Y".                        
013800         88  RP010-WS-MATCH-NOT-OK      VALUE "N".                        
013900     03  RP010-WS-LOCAL-VALID-SWITCH PIC X VALUE "Y".                     
014000         88  RP010-WS-LOCAL-CHAR-VALID   VALUE "Y".                       
014100         88  RP010-WS-LOCAL-CHAR-INVALID VALUE "N".                       
014200     03  RP010-WS-DOMAIN-VALID-SWITCH PIC X VALUE "Y".                    
014300         88  RP010-WS-DOMAIN-CHAR-VALID   VALUE "Y".                      
014400         88  RP010-WS-DOMAIN-CHAR-INVALID VALUE "N".                      
014500     03  RP010-WS-TLD-ALPHA-SWITCH  PIC X VALUE "Y".                      
014600         88  RP010-WS-TLD-IS-ALPHA      VALUE "Y".                        
014700         88  RP010-WS-TLD-NOT-ALPHA     VALUE "N".                        
014800     03  FILLER                     PIC X(4) VALUE SPACES.                
014900*                                                                         
015000*    DATE WORK AREA - THE THREE NORMALIZED NUMERIC FIELDS PLUS            
015100*    THE CALENDAR MAXIMUM-DAY FOR WHICHEVER MONTH IS CURRENT.             
015200*                                                                         
015300 01  RP010-WS-DATE-NUMBERS.                                               
015400     03  RP010-WS-YEAR-NUM   PIC 9(4).                                    
015500     03  RP010-WS-MONTH-NUM  PIC 99.                                      
015600     03  RP010-WS-DAY-NUM    PIC 99.                                      
015700     03  RP010-WS-MAX-DAY    PIC 99.                                      
015800     03  FILLER              PIC X(2)  VALUE SPACES.                      
015900*                                                                         
016000*    THE THREE EDIT/NUMERIC PAIRS BELOW CARRY NO FILLER - THE             
016100*    REDEFINES MUST MATCH THE EDIT SIDE BYTE FOR BYTE.  THE               
016200*    INCOMING YEAR/MONTH/DAY ARRIVE AS DISPLAY TEXT THAT MAY OR           
016300*    MAY NOT BE NUMERIC (A BLANK, A DASH, A MONTH NAME) SO EACH           
016400*    ONE IS MOVED TO ITS OWN X-PICTURE EDIT FIELD AND TESTED              
016500*    BEFORE THE REDEFINED NUMERIC SIDE IS TRUSTED.                        
016600*                                                                         
016700 01  RP010-WS-YEAR-EDIT.                                                  
016800     03  RP010-WS-YEAR-EDIT-TXT  PIC X(4).                                
016900 01  RP010-WS-YEAR-NUMERIC   REDEFINES RP010-WS-YEAR-EDIT                 
017000                              PIC 9(4).                                   
017100*                                                                         
017200 01  RP010-WS-MONTH-EDIT.                                                 
017300     03  RP010-WS-MONTH-EDIT-TXT PIC X(2).                                
017400 01  RP010-WS-MONTH-NUMERIC  REDEFINES RP010-WS-MONTH-EDIT                
017500                              PIC 99.                                     
017600*                                                                         
017700 01  RP010-WS-DAY-EDIT.                                                   
017800     03  RP010-WS-DAY-EDIT-TXT   PIC X(2).                                
017900 01  RP010-WS-DAY-NUMERIC    REDEFINES RP010-WS-DAY-EDIT                  
018000                              PIC 99.                                     
018100*                                                                         
018200 01  RP010-WS-MONTH-TEXT-HOLD    PIC X(3).                                
018300*    HOLDS THE RAW TEXT MONTH LONG ENOUGH FOR AA023 TO COMPARE            
018400*    IT AGAINST EACH TABLE ENTRY IN TURN - NOT A REDEFINES, AS            
018500*    ITS SOURCE FIELD (RP-W-PUB-MONTH-IN) IS IN LINKAGE AND MAY           
018600*    NOT BE CONTIGUOUS WITH ANYTHING IN THIS WORKING-STORAGE.             
018700*                                                                         
018800*    THE SPEC FROM THE LITERATURE OFFICE SPELLS THE MONTH NAME            
018900*    "Jan".."Dec" - INITIAL CAP, REST LOWER - AND SAYS THE INPUT          
019000*    ARRIVES IN THAT EXACT CASE, SO THE TABLE IS LOADED TO MATCH          
019100*    IT BYTE FOR BYTE RATHER THAN FOLDED TO UPPER CASE.                   
019200 01  RP010-WS-MONTH-NAMES-LIT.                                            
019300     03  FILLER  PIC X(3)  VALUE "Jan".                                   
019400     03  FILLER  PIC X(3)  VALUE "Feb".                                   
019500     03  FILLER  PIC X(3)  VALUE "Mar".                                   
019600     03  FILLER  PIC X(3)  VALUE "Apr".                                   
019700     03  FILLER  PIC X(3)  VALUE "May".                                   
019800     03  FILLER  PIC X(3)  VALUE "Jun".                                   
019900     03  FILLER  PIC X(3)  VALUE "Jul".                                   
020000     03  FILLER  PIC X(3)  VALUE "Aug".                                   
020100     03  FILLER  PIC X(3)  VALUE "Sep".                                   
020200     03  FILLER  PIC X(3)  VALUE "Oct".                                   
020300     03  FILLER  PIC X(3)  VALUE "Nov".                                   
020400     03  FILLER  PIC X(3)  VALUE "Dec".                                   
020500 01  RP010-WS-MONTH-NAME-TBL REDEFINES RP010-WS-MONTH-NAMES-LIT.          
020600     03  RP010-WS-MONTH-NAME     PIC X(3)  OCCURS 12.                     
020700*                                                                         
020800*    DAYS-IN-MONTH TABLE, JAN THRU DEC, ORDINARY (NON-LEAP)               
020900*    YEAR.  FEBRUARY'S ENTRY OF 28 IS OVERRIDDEN TO 29 BY                 
021000*    AA022-CHECK-CALENDAR WHEN AA025-TEST-LEAP-YEAR SAYS THE              
021100*    CURRENT YEAR QUALIFIES.  LOADED AS A FILLER/REDEFINES PAIR           
021200*    THE SAME WAY AS THE MONTH-NAME TABLE ABOVE, PURELY AS A              
021300*    MATTER OF HOUSE STYLE - THIS TABLE'S CONTENTS NEVER CHANGE           
021400*    AT RUN TIME SO A VALUE CLAUSE PER OCCURS ENTRY WOULD DO              
021500*    JUST AS WELL, BUT THE SHOP HAS ALWAYS LOADED ITS LITERAL             
021600*    TABLES THIS WAY AND THERE IS NO REASON TO BREAK WITH IT.             
021700*                                                                         
021800 01  RP010-WS-DAYS-IN-MONTH-LIT.                                          
021900     03  FILLER  PIC 9(2)  VALUE 31.                                      
022000     03  FILLER  PIC 9(2)  VALUE 28.                                      
022100     03  FILLER  PIC 9(2)  VALUE 31.                                      
022200     03  FILLER  PIC 9(2)  VALUE 30.                                      
022300     03  FILLER  PIC 9(2)  VALUE 31.                                      
022400     03  FILLER  PIC 9(2)  VALUE 30.                                      
022500     03  FILLER  PIC 9(2)  VALUE 31.                                      
022600     03  FILLER  PIC 9(2)  VALUE 31.                                      
022700     03  FILLER  PIC 9(2)  VALUE 30.                                      
022800     03  FILLER  PIC 9(2)  VALUE 31.                                      
022900     03  FILLER  PIC 9(2)  VALUE 30.                                      
023000     03  FILLER  PIC 9(2)  VALUE 31.                                      
023100 01  RP010-WS-DAYS-TBL       REDEFINES RP010-WS-DAYS-IN-MONTH-LIT.        
023200     03  RP010-WS-DAYS-IN-MONTH  PIC 9(2)  OCCURS 12.                     
023300*                                                                         
023400 01  RP010-WS-DATE-OUT-GROUP.                                             
023500     03  RP010-WS-OUT-YEAR   PIC 9(4).                                    
023600     03  FILLER              PIC X     VALUE "-".                         
023700     03  RP010-WS-OUT-MONTH  PIC 99.                                      
023800     03  FILLER              PIC X     VALUE "-".                         
023900     03  RP010-WS-OUT-DAY    PIC 99.                                      
024000*    ASSEMBLED HERE IN ISO YYYY-MM-DD FORM AND MOVED WHOLE TO             
024100*    RP-W-PUB-DATE-OUT IN THE SHARED WORK AREA AT THE END OF              
024200*    AA020-NORMALIZE-DATE - THIS IS THE ONLY PLACE THE HYPHENS            
024300*    ARE INSERTED, SO THE REST OF THE SUITE NEVER HAS TO.                 
024400*                                                                         
024500*    E-MAIL SCAN WORK AREA.  NO FILLER ON THIS PAIR - THE CHAR            
024600*    TABLE MUST REDEFINE THE BUFFER BYTE FOR BYTE.  THE                   
024700*    AFFILIATION STRING FROM THE AUTHOR RECORD IS COPIED HERE             
024800*    SO IT CAN BE WALKED ONE CHARACTER AT A TIME BY SUBSCRIPT -           
024900*    RP-ALPHABETIC ITSELF DOES NOT REACH INTO LINKAGE FIELDS.             
025000*    200 BYTES MATCHES THE AFFILIATION FIELD WIDTH IN                     
025100*    WSPAAUT.COB - IF THAT FIELD EVER WIDENS, THIS BUFFER AND             
025200*    EVERY "> 200" LIMIT TEST IN THE E-MAIL-SCAN PARAGRAPHS               
025300*    BELOW MUST WIDEN WITH IT.                                            
025400*                                                                         
025500 01  RP010-WS-SCAN-BUFFER.                                                
025600     03  RP010-WS-SCAN-TEXT  PIC X(200).                                  
025700 01  RP010-WS-SCAN-CHARS     REDEFINES RP010-WS-SCAN-BUFFER.              
025800     03  RP010-WS-SCAN-CHAR  PIC X     OCCURS 200.                        
025900*                                                                         
026000 01  RP010-ERROR-MESSAGES.                                                
026100     03  RP005               PIC X(18) VALUE "RP005 INVALID DATE".        
026200     03  FILLER              PIC X(12) VALUE SPACES.                      
026300*    RP005 IS NEVER DISPLAYED BY THIS MODULE ITSELF - IT IS               
026400*    CARRIED HERE SO A FUTURE TRACE OR ABEND HANDLER HAS THE              
026500*    STANDARD SHOP WORDING ON HAND WITHOUT HAVING TO GO BACK TO           
026600*    THE ERROR-MESSAGE REGISTER.  THE ACTUAL FALLBACK ON A BAD            
026700*    DATE IS SILENT - THE PAPER IS KEPT AND REPORTED WITH THE             
026800*    1900-01-01 DEFAULT RATHER THAN REJECTED, SINCE A BAD DATE            
026900*    ALONE IS NOT GROUNDS TO DROP AN OTHERWISE GOOD PAPER.                
027000*                                                                         
027100*    LINKAGE SECTION - THE SHARED WORK AREA ARRIVES BY                    
027200*    REFERENCE FROM RP000 AND IS THE ONLY PARAMETER THIS                  
027300*    PROGRAM TAKES.  EVERYTHING THIS PROGRAM NEEDS TO READ                
027400*    (RAW PAPER/AUTHOR FIELDS) OR SET (NORMALIZED DATE, FULL              
027500*    NAMES, E-MAILS) LIVES SOMEWHERE IN THIS ONE COPYBOOK.                
027600*                                                                         
027700 LINKAGE                 SECTION.                                         
027800*                                                                         
027900 COPY "WSPAWRK.COB".                                                      
028000*                                                                         
028100 PROCEDURE  DIVISION USING RP-PAPER-WORK-AREA.                            
028200*                                                                         
028300*****************************************************************         
028400*                                                                *        
028500*    PROCEDURE DIVISION.                                        *         
028600*                                                                *        
028700*    CALLED ONCE BY RP000 FOR EVERY PAPER READ FROM PAPERIN,     *        
028800*    WITH THE WHOLE OF RP-PAPER-WORK-AREA (PAPER FIELDS PLUS     *        
028900*    THE AUTHOR TABLE ALREADY LOADED) PASSED BY REFERENCE.       *        
029000*    THIS MODULE DOES NOT OPEN, READ OR WRITE ANY FILE OF ITS    *        
029100*    OWN - IT ONLY VALIDATES AND REWRITES FIELDS IN PLACE IN     *        
029200*    THE WORK AREA FOR RP020/RP030 TO READ LATER.  ORDER OF      *        
029300*    WORK: REJECT OBVIOUSLY INCOMPLETE PAPERS FIRST SO THE       *        
029400*    REMAINING STEPS NEVER RUN ON GARBAGE; NORMALIZE THE         *        
029500*    PUBLICATION DATE; BUILD EACH KEPT AUTHOR'S FULL NAME AND    *        
029600*    SCAN THEIR AFFILIATION TEXT FOR AN E-MAIL ADDRESS; THEN     *        
029700*    PICK THE FIRST E-MAIL FOUND, IN AUTHOR ORDER, AS THE        *        
029800*    CORRESPONDING-AUTHOR ADDRESS.                               *        
029900*                                                                *        
030000*****************************************************************         
030100*                                                                         
030200 AA000-MAIN-PROCESS      SECTION.                                         
030300 AA000-BEGIN.                                                             
030400*        STEP 1 - MANDATORY-FIELD CHECK.  A PAPER MISSING ITS             
030500*        PUBMED ID OR TITLE IS FLAGGED AND NONE OF THE REMAINING          
030600*        STEPS ARE RUN AGAINST IT - RP020 WILL NEVER SEE IT.              
030700     PERFORM  AA010-VALIDATE-PAPER THRU AA010-EXIT.                       
030800     IF       RP-W-PAPER-REJECTED                                         
030900              GO TO AA000-FINISH.                                         
031000*        STEP 2 - DATE NORMALIZATION (SEE AA020 BELOW).                   
031100     PERFORM  AA020-NORMALIZE-DATE THRU AA020-EXIT.                       
031200*        STEP 3 - ONE PASS OF THE AUTHOR TABLE, BUILDING FULL             
031300*        NAMES AND E-MAIL ADDRESSES FOR EVERY RETAINED AUTHOR.            
031400     PERFORM  AA031-PROCESS-ONE-AUTHOR THRU AA031-EXIT                    
031500              VARYING RP010-WS-IX FROM 1 BY 1                             
031600              UNTIL   RP010-WS-IX > RP-W-AUTHOR-COUNT.                    
031700*        STEP 4 - CORRESPONDING-AUTHOR E-MAIL, FIRST ONE FOUND.           
031800     PERFORM  AA060-SET-CORRESP-EMAIL THRU AA060-EXIT.                    
031900 AA000-FINISH.                                                            
032000     GOBACK.                                                              
032100*                                                                         
032200*    MANDATORY-FIELD CHECK - A PAPER WITH NO PUBMED ID CANNOT BE          
032300*    KEYED TO ANYTHING DOWNSTREAM SO IT IS REJECTED OUTRIGHT; A           
032400*    PAPER WITH NO TITLE IS ALSO REJECTED BUT THE PMID TEST RUNS          
032500*    FIRST SINCE A BLANK PMID MAKES THE REST OF THE RECORD                
032600*    MEANINGLESS ANYWAY.                                                  
032700*                                                                         
032800 AA010-VALIDATE-PAPER.                                                    
032900     SET      RP-W-PAPER-NOT-REJECTED TO TRUE.                            
033000     IF       RP-W-PMID = SPACES                                          
033100              SET  RP-W-PAPER-REJECTED TO TRUE                            
033200              GO TO AA010-EXIT.                                           
033300     IF       RP-W-TITLE = SPACES                                         
033400              SET  RP-W-PAPER-REJECTED TO TRUE.                           
033500 AA010-EXIT.                                                              
033600     EXIT.                                                                
033700*                                                                         
033800*    DATE NORMALIZATION - BLANK YEAR/MONTH/DAY DEFAULT TO                 
033900*    1900/01/01; A 3-LETTER MONTH NAME CONVERTS VIA THE TABLE             
034000*    ABOVE; THE ASSEMBLED DATE MUST BE A REAL CALENDAR DATE               
034100*    (FEB 29 ONLY IN A LEAP YEAR) OR THE WHOLE DATE FALLS BACK            
034200*    TO THE 1900-01-01 DEFAULT.  NOTE THE ORDER OF WORK BELOW -           
034300*    YEAR, THEN MONTH, THEN DAY - EACH STEP ONLY RUNS WHILE THE           
034400*    SWITCH IS STILL "VALID", SO ONE BAD FIELD STOPS FURTHER              
034500*    PARSING WITHOUT STOPPING THE FALLBACK MOVE AT THE BOTTOM.            
034600*                                                                         
034700 AA020-NORMALIZE-DATE.                                                    
034800*        START FROM THE DEFAULT DATE, THEN OVERWRITE EACH PART            
034900*        ONLY IF THE INCOMING FIELD IS PRESENT.                           
035000     SET      RP010-WS-DATE-IS-VALID TO TRUE.                             
035100     MOVE     1900 TO RP010-WS-YEAR-NUM.                                  
035200     MOVE     01   TO RP010-WS-MONTH-NUM.                                 
035300     MOVE     01   TO RP010-WS-DAY-NUM.                                   
035400*        YEAR - MUST BE A 4-DIGIT NUMBER OR THE WHOLE DATE IS             
035500*        INVALID (NO PARTIAL DATES ARE EVER PRODUCED).                    
035600     IF       RP-W-PUB-YEAR-IN NOT = SPACES                               
035700              IF    RP-W-PUB-YEAR-IN IS NUMERIC                           
035800                    MOVE RP-W-PUB-YEAR-IN                                 
035900                       TO RP010-WS-YEAR-EDIT-TXT                          
036000                    MOVE RP010-WS-YEAR-NUMERIC                            
036100                       TO RP010-WS-YEAR-NUM                               
036200              ELSE                                                        
036300                    SET  RP010-WS-DATE-INVALID TO TRUE.                   
036400*        MONTH - MAY ARRIVE AS A TWO-DIGIT NUMBER OR A 3-LETTER           
036500*        NAME; AA021 SORTS OUT WHICH.                                     
036600     IF       RP-W-PUB-MONTH-IN NOT = SPACES                              
036700        AND   RP010-WS-DATE-IS-VALID                                      
036800              PERFORM AA021-RESOLVE-MONTH THRU AA021-EXIT.                
036900*        DAY - SIMPLE NUMERIC FIELD, RANGE-CHECKED AGAINST THE            
037000*        CALENDAR IN AA022 ONCE THE MONTH IS KNOWN.                       
037100     IF       RP-W-PUB-DAY-IN NOT = SPACES                                
037200        AND   RP010-WS-DATE-IS-VALID                                      
037300              IF    RP-W-PUB-DAY-IN IS NUMERIC                            
037400                    MOVE RP-W-PUB-DAY-IN TO RP010-WS-DAY-EDIT-TXT         
037500                    MOVE RP010-WS-DAY-NUMERIC TO RP010-WS-DAY-NUM         
037600              ELSE                                                        
037700                    SET  RP010-WS-DATE-INVALID TO TRUE.                   
037800*        ALL THREE PARTS PRESENT AND NUMERIC - NOW CHECK THEY             
037900*        FORM AN ACTUAL CALENDAR DATE (MONTH RANGE, DAY RANGE,            
038000*        FEBRUARY LEAP-YEAR ALLOWANCE).                                   
038100     IF       RP010-WS-DATE-IS-VALID                                      
038200              PERFORM AA022-CHECK-CALENDAR THRU AA022-EXIT.               
038300*        ANY FAILURE ANYWHERE ABOVE FALLS THE WHOLE DATE BACK TO          
038400*        THE 1900-01-01 DEFAULT RATHER THAN PUBLISHING A PART-            
038500*        GOOD, PART-GUESSED DATE.                                         
038600     IF       RP010-WS-DATE-INVALID                                       
038700              MOVE 1900 TO RP010-WS-YEAR-NUM                              
038800              MOVE 01   TO RP010-WS-MONTH-NUM                             
038900              MOVE 01   TO RP010-WS-DAY-NUM.                              
039000*        ASSEMBLE THE ISO-FORMAT OUTPUT AND MOVE IT TO THE                
039100*        SHARED WORK AREA FOR THE REPORT COLUMN.                          
039200     MOVE     RP010-WS-YEAR-NUM  TO RP010-WS-OUT-YEAR.                    
039300     MOVE     RP010-WS-MONTH-NUM TO RP010-WS-OUT-MONTH.                   
039400     MOVE     RP010-WS-DAY-NUM   TO RP010-WS-OUT-DAY.                     
039500     MOVE     RP010-WS-DATE-OUT-GROUP TO RP-W-PUB-DATE-OUT.               
039600 AA020-EXIT.                                                              
039700     EXIT.                                                                
039800*                                                                         
039900*    MONTH RESOLUTION - A PURELY NUMERIC TWO-CHARACTER MONTH              
040000*    (" 1".."12", RIGHT-JUSTIFIED TO TWO BYTES WITH A TRAILING            
040100*    SPACE WHEN ONLY ONE DIGIT WIDE) IS MOVED STRAIGHT ACROSS;            
040200*    ANYTHING ELSE IS TREATED AS A 3-LETTER TEXT MONTH AND                
040300*    HANDED TO THE TABLE SCAN IN AA023.                                   
040400*                                                                         
040500 AA021-RESOLVE-MONTH.                                                     
040600     IF       RP-W-PUB-MONTH-IN (1:2) IS NUMERIC                          
040700        AND   RP-W-PUB-MONTH-IN (3:1) = SPACE                             
040800              MOVE RP-W-PUB-MONTH-IN (1:2) TO                             
040900                      RP010-WS-MONTH-EDIT-TXT                             
041000              MOVE RP010-WS-MONTH-NUMERIC TO RP010-WS-MONTH-NUM           
041100     ELSE                                                                 
041200              MOVE RP-W-PUB-MONTH-IN TO RP010-WS-MONTH-TEXT-HOLD          
041300              MOVE "N" TO RP010-WS-MONTH-FND-SWITCH                       
041400              PERFORM AA023-SCAN-MONTH-TABLE THRU AA023-EXIT              
041500                      VARYING RP010-WS-IX FROM 1 BY 1                     
041600                      UNTIL   RP010-WS-IX > 12                            
041700                         OR   RP010-WS-MONTH-FOUND                        
041800              IF   NOT RP010-WS-MONTH-FOUND                               
041900                   SET RP010-WS-DATE-INVALID TO TRUE.                     
042000 AA021-EXIT.                                                              
042100     EXIT.                                                                
042200*                                                                         
042300*    TABLE SCAN - COMPARES THE HELD TEXT MONTH AGAINST EACH OF            
042400*    THE TWELVE ENTRIES IN RP010-WS-MONTH-NAME-TBL IN TURN.  THE          
042500*    TABLE IS LOADED IN "Jan".."Dec" CASE TO MATCH THE FEED               
042600*    BYTE FOR BYTE (FAULT LIT-364) - A FOLDED-CASE OR                     
042700*    DIFFERENTLY-SPELLED MONTH WILL STILL FALL THROUGH ALL 12             
042800*    ENTRIES UNMATCHED AND INVALIDATE THE DATE, WHICH IS THE              
042900*    CORRECT OUTCOME FOR A FEED ERROR, NOT A PARSER BUG.                  
043000*                                                                         
043100 AA023-SCAN-MONTH-TABLE.                                                  
043200     IF       RP010-WS-MONTH-NAME (RP010-WS-IX)                           
043300                 = RP010-WS-MONTH-TEXT-HOLD                               
043400              MOVE RP010-WS-IX TO RP010-WS-MONTH-NUM                      
043500              SET  RP010-WS-MONTH-FOUND TO TRUE.                          
043600 AA023-EXIT.                                                              
043700     EXIT.                                                                
043800*                                                                         
043900*    CALENDAR CHECK - MONTH MUST BE 1-12; DAY MUST BE 1 THRU              
044000*    WHATEVER THE DAYS-IN-MONTH TABLE GIVES FOR THAT MONTH,               
044100*    EXCEPT FEBRUARY IN A LEAP YEAR WHICH GETS 29 INSTEAD OF 28.          
044200*                                                                         
044300 AA022-CHECK-CALENDAR.                                                    
044400     IF       RP010-WS-MONTH-NUM < 1 OR > 12                              
044500              SET  RP010-WS-DATE-INVALID TO TRUE                          
044600              GO TO AA022-EXIT.                                           
044700     MOVE     RP010-WS-DAYS-IN-MONTH (RP010-WS-MONTH-NUM)                 
044800                 TO RP010-WS-MAX-DAY.                                     
044900     IF       RP010-WS-MONTH-NUM = 2                                      
045000              PERFORM AA025-TEST-LEAP-YEAR THRU AA025-EXIT                
045100              IF  RP010-WS-IS-LEAP-YEAR                                   
045200                  MOVE 29 TO RP010-WS-MAX-DAY.                            
045300     IF       RP010-WS-DAY-NUM < 1                                        
045400        OR    RP010-WS-DAY-NUM > RP010-WS-MAX-DAY                         
045500              SET  RP010-WS-DATE-INVALID TO TRUE.                         
045600 AA022-EXIT.                                                              
045700     EXIT.                                                                
045800*                                                                         
045900*    LEAP-YEAR TEST - DIVISIBLE BY 4 AND NOT BY 100, OR                   
046000*    DIVISIBLE BY 400.  THE THREE-WAY DIVIDE BELOW WAS REWORKED           
046100*    UNDER FAULT LIT-340 AFTER 1900 (DIVISIBLE BY 4 AND BY 100,           
046200*    BUT NOT BY 400) WAS WRONGLY TREATED AS A LEAP YEAR BY THE            
046300*    ORIGINAL "DIVISIBLE BY 4" SHORTCUT.                                  
046400*                                                                         
046500 AA025-TEST-LEAP-YEAR.                                                    
046600     DIVIDE   RP010-WS-YEAR-NUM BY 4                                      
046700              GIVING RP010-WS-DIV-ANS                                     
046800              REMAINDER RP010-WS-REM-VAL.                                 
046900     IF       RP010-WS-REM-VAL NOT = 0                                    
047000              SET  RP010-WS-NOT-LEAP-YEAR TO TRUE                         
047100              GO TO AA025-EXIT.                                           
047200     DIVIDE   RP010-WS-YEAR-NUM BY 100                                    
047300              GIVING RP010-WS-DIV-ANS                                     
047400              REMAINDER RP010-WS-REM-VAL.                                 
047500     IF       RP010-WS-REM-VAL NOT = 0                                    
047600              SET  RP010-WS-IS-LEAP-YEAR TO TRUE                          
047700              GO TO AA025-EXIT.                                           
047800     DIVIDE   RP010-WS-YEAR-NUM BY 400                                    
047900              GIVING RP010-WS-DIV-ANS                                     
048000              REMAINDER RP010-WS-REM-VAL.                                 
048100     IF       RP010-WS-REM-VAL = 0                                        
048200              SET  RP010-WS-IS-LEAP-YEAR TO TRUE                          
048300     ELSE                                                                 
048400              SET  RP010-WS-NOT-LEAP-YEAR TO TRUE.                        
048500 AA025-EXIT.                                                              
048600     EXIT.                                                                
048700*                                                                         
048800*    AUTHOR-LIST BUILD - SKIP BLANK LAST NAMES, BUILD THE                 
048900*    TRIMMED FULL NAME, SCAN THE AFFILIATION FOR AN E-MAIL.               
049000*    THIS PARAGRAPH IS PERFORMED ONCE PER OCCURRENCE OF                   
049100*    RP-W-AUTHOR-TABLE, VARYING ON RP010-WS-IX FROM THE SECTION           
049200*    HEADER - A BLANK LAST NAME MEANS THE SLOT WAS NEVER FILLED           
049300*    BY RP000'S LOAD OF THE AUTHOR FILE (FEWER AUTHORS THAN THE           
049400*    TABLE HAS ROOM FOR) AND IS MARKED SKIPPED RATHER THAN                
049500*    PROCESSED AS A BLANK PERSON.                                         
049600*                                                                         
049700 AA031-PROCESS-ONE-AUTHOR.                                                
049800     IF       RP-W-AUTH-LAST (RP010-WS-IX) = SPACES                       
049900              SET  RP-W-AUTH-SKIPPED (RP010-WS-IX) TO TRUE                
050000     ELSE                                                                 
050100              SET  RP-W-AUTH-NOT-SKIPPED (RP010-WS-IX) TO TRUE            
050200              PERFORM AA032-BUILD-FULL-NAME THRU AA032-EXIT               
050300              PERFORM AA040-EXTRACT-EMAIL   THRU AA040-EXIT.              
050400 AA031-EXIT.                                                              
050500     EXIT.                                                                
050600*                                                                         
050700*    FULL-NAME BUILD - TRIM TRAILING SPACES OFF BOTH THE FIRST            
050800*    AND LAST NAME FIELDS (20 BYTES EACH IN THE AUTHOR RECORD)            
050900*    BEFORE STRINGING THEM TOGETHER WITH A SINGLE SEPARATING              
051000*    SPACE, SO "SMITH            " / "JOHN        " BECOMES               
051100*    "JOHN SMITH" RATHER THAN CARRYING ALL THE PADDING THROUGH.           
051200*    A BLANK FIRST NAME (INITIALS-ONLY RECORD) SKIPS THE STRING           
051300*    AND USES THE LAST NAME ALONE.                                        
051400*                                                                         
051500 AA032-BUILD-FULL-NAME.                                                   
051600     MOVE     SPACES TO RP-W-AUTH-FULL-NAME (RP010-WS-IX).                
051700     MOVE     ZERO TO RP010-WS-TRAIL-CT.                                  
051800     INSPECT  RP-W-AUTH-FIRST (RP010-WS-IX)                               
051900              TALLYING RP010-WS-TRAIL-CT FOR TRAILING SPACE.              
052000     COMPUTE  RP010-WS-FIRST-LEN = 20 - RP010-WS-TRAIL-CT.                
052100     MOVE     ZERO TO RP010-WS-TRAIL-CT.                                  
052200     INSPECT  RP-W-AUTH-LAST (RP010-WS-IX)                                
052300              TALLYING RP010-WS-TRAIL-CT FOR TRAILING SPACE.              
052400     COMPUTE  RP010-WS-LAST-LEN = 20 - RP010-WS-TRAIL-CT.                 
052500     IF       RP010-WS-FIRST-LEN = ZERO                                   
052600              MOVE RP-W-AUTH-LAST (RP010-WS-IX)                           
052700                      (1:RP010-WS-LAST-LEN)                               
052800                   TO RP-W-AUTH-FULL-NAME (RP010-WS-IX)                   
052900                      (1:RP010-WS-LAST-LEN)                               
053000     ELSE                                                                 
053100              STRING RP-W-AUTH-FIRST (RP010-WS-IX)                        
053200                        (1:RP010-WS-FIRST-LEN) DELIMITED BY SIZE          
053300                     " "                       DELIMITED BY SIZE          
053400                     RP-W-AUTH-LAST  (RP010-WS-IX)                        
053500                        (1:RP010-WS-LAST-LEN)  DELIMITED BY SIZE          
053600                INTO RP-W-AUTH-FULL-NAME (RP010-WS-IX).                   
053700 AA032-EXIT.                                                              
053800     EXIT.                                                                
053900*                                                                         
054000*    E-MAIL EXTRACTION - LEFT TO RIGHT, FIRST LOCAL@DOMAIN.TLD            
054100*    TOKEN WHERE THE TLD IS ALPHABETIC AND AT LEAST 2 LONG.  THE          
054200*    AFFILIATION FREE-TEXT FIELD IS WALKED ONE CHARACTER AT A             
054300*    TIME LOOKING FOR AN "@" SIGN; EACH "@" FOUND IS HANDED TO            
054400*    AA042 TO CONFIRM OR REJECT AS A GENUINE ADDRESS BOUNDARY.            
054500*    THE SCAN STOPS AT THE FIRST GENUINE MATCH - A SECOND E-MAIL          
054600*    LATER IN THE SAME AFFILIATION STRING IS IGNORED (REQ.                
054700*    LIT-114 ONLY ASKED FOR ONE ADDRESS PER AUTHOR).                      
054800*                                                                         
054900 AA040-EXTRACT-EMAIL.                                                     
055000     MOVE     SPACES TO RP-W-AUTH-EMAIL (RP010-WS-IX).                    
055100     MOVE     RP-W-AUTH-AFFIL (RP010-WS-IX) TO RP010-WS-SCAN-TEXT.        
055200     SET      RP010-WS-EMAIL-NOT-FOUND TO TRUE.                           
055300     PERFORM  AA041-SCAN-ONE-POSITION THRU AA041-EXIT                     
055400              VARYING RP010-WS-SCAN-POS FROM 1 BY 1                       
055500              UNTIL   RP010-WS-SCAN-POS > 200                             
055600                 OR   RP010-WS-EMAIL-FOUND.                               
055700 AA040-EXIT.                                                              
055800     EXIT.                                                                
055900*                                                                         
056000*    ONE POSITION OF THE SCAN - TESTS ONLY FOR THE "@" SIGN; ALL          
056100*    THE ACTUAL VALIDATION WORK HAPPENS IN AA042 ONWARDS ONCE AN          
056200*    "@" IS SEEN, SO THIS PARAGRAPH STAYS A SIMPLE ONE-LINE TEST          
056300*    THAT THE PERFORM...VARYING LOOP CAN RUN 200 TIMES CHEAPLY.           
056400*                                                                         
056500 AA041-SCAN-ONE-POSITION.                                                 
056600     IF       RP010-WS-SCAN-CHAR (RP010-WS-SCAN-POS) = "@"                
056700              PERFORM AA042-VALIDATE-EMAIL-AT THRU AA042-EXIT.            
056800 AA041-EXIT.                                                              
056900     EXIT.                                                                
057000*                                                                         
057100*    VALIDATE ONE "@" - WORKS OUTWARD FROM THE "@" SIGN IN BOTH           
057200*    DIRECTIONS: BACKWARD TO FIND WHERE THE LOCAL PART (THE               
057300*    MAILBOX NAME) STARTS, FORWARD TO FIND WHERE THE DOMAIN               
057400*    ENDS, THEN VALIDATES THE DOMAIN HAS A PROPER TLD.  ANY               
057500*    FAILURE ALONG THE WAY (NO CHARACTER IMMEDIATELY BEFORE OR            
057600*    AFTER THE "@", AN EMPTY LOCAL PART, A BAD DOMAIN) ABANDONS           
057700*    THIS "@" AND LETS THE OUTER LOOP TRY THE NEXT ONE.                   
057800*                                                                         
057900 AA042-VALIDATE-EMAIL-AT.                                                 
058000     SET      RP010-WS-MATCH-NOT-OK TO TRUE.                              
058100     COMPUTE  RP010-WS-LOCAL-END = RP010-WS-SCAN-POS - 1.                 
058200     IF       RP010-WS-LOCAL-END < 1                                      
058300              GO TO AA042-EXIT.                                           
058400     IF       RP010-WS-SCAN-CHAR (RP010-WS-LOCAL-END) = SPACE             
058500              GO TO AA042-EXIT.                                           
058600     PERFORM  AA043-SCAN-LOCAL-START THRU AA043-EXIT.                     
058700     IF       RP010-WS-LOCAL-START = ZERO                                 
058800              GO TO AA042-EXIT.                                           
058900     COMPUTE  RP010-WS-DOMAIN-START = RP010-WS-SCAN-POS + 1.              
059000     IF       RP010-WS-DOMAIN-START > 200                                 
059100              GO TO AA042-EXIT.                                           
059200     IF       RP010-WS-SCAN-CHAR (RP010-WS-DOMAIN-START) = SPACE          
059300              GO TO AA042-EXIT.                                           
059400     PERFORM  AA044-SCAN-DOMAIN-END THRU AA044-EXIT.                      
059500     IF       RP010-WS-DOMAIN-END < RP010-WS-DOMAIN-START                 
059600              GO TO AA042-EXIT.                                           
059700     PERFORM  AA045-VALIDATE-DOMAIN THRU AA045-EXIT.                      
059800     IF       RP010-WS-MATCH-OK                                           
059900              COMPUTE RP010-WS-EMAIL-LEN = RP010-WS-DOMAIN-END            
060000                         - RP010-WS-LOCAL-START + 1                       
060100              MOVE    RP010-WS-SCAN-TEXT                                  
060200                         (RP010-WS-LOCAL-START:RP010-WS-EMAIL-LEN)        
060300                      TO RP-W-AUTH-EMAIL (RP010-WS-IX)                    
060400              SET     RP010-WS-EMAIL-FOUND TO TRUE.                       
060500 AA042-EXIT.                                                              
060600     EXIT.                                                                
060700*                                                                         
060800*    LOCAL-PART START - SCANS BACKWARD FROM THE CHARACTER JUST            
060900*    BEFORE THE "@" UNTIL AN ILLEGAL CHARACTER (ANYTHING THAT             
061000*    ISN'T A LETTER, DIGIT, DOT, UNDERSCORE, PERCENT, PLUS OR             
061100*    HYPHEN) OR THE START OF THE BUFFER IS HIT.  THE LAST GOOD            
061200*    POSITION FOUND BECOMES THE LOCAL-PART START.                         
061300*                                                                         
061400 AA043-SCAN-LOCAL-START.                                                  
061500     MOVE     ZERO TO RP010-WS-LOCAL-START.                               
061600     SET      RP010-WS-LOCAL-CHAR-VALID TO TRUE.                          
061700     PERFORM  AA046-BACK-SCAN-STEP THRU AA046-EXIT                        
061800              VARYING RP010-WS-BACK-POS FROM RP010-WS-LOCAL-END           
061900                      BY -1                                               
062000              UNTIL   RP010-WS-BACK-POS < 1                               
062100                 OR   RP010-WS-LOCAL-CHAR-INVALID.                        
062200 AA043-EXIT.                                                              
062300     EXIT.                                                                
062400*                                                                         
062500*    ONE BACKWARD STEP - '+' AND '_' WERE ADDED TO THIS LIST              
062600*    UNDER FAULT LIT-298 AFTER A RUN OF CORPORATE ADDRESSES IN            
062700*    THE FORM "FIRST.LAST+DEPT@COMPANY.COM" WERE HAVING THEIR             
062800*    LOCAL PART TRUNCATED AT THE PLUS SIGN.                               
062900*                                                                         
063000 AA046-BACK-SCAN-STEP.                                                    
063100     IF       RP010-WS-SCAN-CHAR (RP010-WS-BACK-POS)                      
063200                 IS RP-ALPHABETIC                                         
063300        OR    RP010-WS-SCAN-CHAR (RP010-WS-BACK-POS) IS NUMERIC           
063400        OR    RP010-WS-SCAN-CHAR (RP010-WS-BACK-POS) = "."                
063500        OR    RP010-WS-SCAN-CHAR (RP010-WS-BACK-POS) = "_"                
063600        OR    RP010-WS-SCAN-CHAR (RP010-WS-BACK-POS) = "%"                
063700        OR    RP010-WS-SCAN-CHAR (RP010-WS-BACK-POS) = "+"                
063800        OR    RP010-WS-SCAN-CHAR (RP010-WS-BACK-POS) = "-"                
063900              MOVE RP010-WS-BACK-POS TO RP010-WS-LOCAL-START              
064000     ELSE                                                                 
064100              SET  RP010-WS-LOCAL-CHAR-INVALID TO TRUE.                   
064200 AA046-EXIT.                                                              
064300     EXIT.                                                                
064400*                                                                         
064500*    DOMAIN END - SCANS FORWARD FROM THE CHARACTER JUST AFTER             
064600*    THE "@" UNTIL AN ILLEGAL CHARACTER (NOT A LETTER, DIGIT,             
064700*    DOT OR HYPHEN) OR THE END OF THE 200-BYTE BUFFER IS HIT.             
064800*    THE LAST GOOD POSITION BECOMES THE DOMAIN END.                       
064900*                                                                         
065000 AA044-SCAN-DOMAIN-END.                                                   
065100     MOVE     ZERO TO RP010-WS-DOMAIN-END.                                
065200     SET      RP010-WS-DOMAIN-CHAR-VALID TO TRUE.                         
065300     PERFORM  AA047-FWD-SCAN-STEP THRU AA047-EXIT                         
065400              VARYING RP010-WS-SCAN-FWD FROM                              
065500                      RP010-WS-DOMAIN-START BY 1                          
065600              UNTIL   RP010-WS-SCAN-FWD > 200                             
065700                 OR   RP010-WS-DOMAIN-CHAR-INVALID.                       
065800 AA044-EXIT.                                                              
065900     EXIT.                                                                
066000*                                                                         
066100*    ONE FORWARD STEP - NOTE THE DOMAIN CHARACTER SET IS                  
066200*    DELIBERATELY NARROWER THAN THE LOCAL-PART SET ABOVE; A               
066300*    DOMAIN NAME HAS NO LEGITIMATE USE FOR '+', '_' OR '%'.               
066400*                                                                         
066500 AA047-FWD-SCAN-STEP.                                                     
066600     IF       RP010-WS-SCAN-CHAR (RP010-WS-SCAN-FWD)                      
066700                 IS RP-ALPHABETIC                                         
066800        OR    RP010-WS-SCAN-CHAR (RP010-WS-SCAN-FWD) IS NUMERIC           
066900        OR    RP010-WS-SCAN-CHAR (RP010-WS-SCAN-FWD) = "."                
067000        OR    RP010-WS-SCAN-CHAR (RP010-WS-SCAN-FWD) = "-"                
067100              MOVE RP010-WS-SCAN-FWD TO RP010-WS-DOMAIN-END               
067200     ELSE                                                                 
067300              SET  RP010-WS-DOMAIN-CHAR-INVALID TO TRUE.                  
067400 AA047-EXIT.                                                              
067500     EXIT.                                                                
067600*                                                                         
067700*    DOMAIN VALIDATION - THE DOMAIN MUST CONTAIN AT LEAST ONE             
067800*    DOT, AND THE TEXT AFTER THE LAST DOT (THE TOP-LEVEL DOMAIN,          
067900*    E.G. "COM", "ORG", "AC.UK"'S "UK") MUST BE AT LEAST 2                
068000*    CHARACTERS LONG AND ENTIRELY ALPHABETIC - THIS RULES OUT AN          
068100*    IP-LITERAL DOMAIN LIKE "123.45.67.89" WHERE THE TRAILING             
068200*    GROUP IS ALL DIGITS.                                                 
068300*                                                                         
068400 AA045-VALIDATE-DOMAIN.                                                   
068500     SET      RP010-WS-MATCH-NOT-OK TO TRUE.                              
068600     MOVE     ZERO TO RP010-WS-LAST-DOT-POS RP010-WS-DOT-COUNT.           
068700     PERFORM  AA048-FIND-LAST-DOT THRU AA048-EXIT                         
068800              VARYING RP010-WS-SCAN-D FROM                                
068900                      RP010-WS-DOMAIN-START BY 1                          
069000              UNTIL   RP010-WS-SCAN-D > RP010-WS-DOMAIN-END.              
069100     IF       RP010-WS-DOT-COUNT = ZERO                                   
069200              GO TO AA045-EXIT.                                           
069300     COMPUTE  RP010-WS-TLD-LEN = RP010-WS-DOMAIN-END                      
069400                 - RP010-WS-LAST-DOT-POS.                                 
069500     IF       RP010-WS-TLD-LEN < 2                                        
069600              GO TO AA045-EXIT.                                           
069700     COMPUTE  RP010-WS-TLD-START = RP010-WS-LAST-DOT-POS + 1.             
069800     SET      RP010-WS-TLD-IS-ALPHA TO TRUE.                              
069900     PERFORM  AA049-CHECK-TLD-ALPHA THRU AA049-EXIT                       
070000              VARYING RP010-WS-SCAN-D FROM RP010-WS-TLD-START             
070100                      BY 1                                                
070200              UNTIL   RP010-WS-SCAN-D > RP010-WS-DOMAIN-END.              
070300     IF       RP010-WS-TLD-NOT-ALPHA                                      
070400              GO TO AA045-EXIT.                                           
070500     SET      RP010-WS-MATCH-OK TO TRUE.                                  
070600 AA045-EXIT.                                                              
070700     EXIT.                                                                
070800*                                                                         
070900*    ONE FORWARD STEP OVER THE DOMAIN, COUNTING DOTS AND                  
071000*    REMEMBERING THE POSITION OF THE LAST ONE SEEN - RUNS RIGHT           
071100*    ACROSS THE WHOLE DOMAIN EVEN AFTER A DOT IS FOUND SO THAT            
071200*    "MAIL.DEPT.UNIVERSITY.AC.UK" CORRECTLY LEAVES THE LAST-DOT           
071300*    POINTER ON THE DOT BEFORE "UK", NOT THE FIRST ONE SEEN.              
071400*                                                                         
071500 AA048-FIND-LAST-DOT.                                                     
071600     IF       RP010-WS-SCAN-CHAR (RP010-WS-SCAN-D) = "."                  
071700              MOVE RP010-WS-SCAN-D TO RP010-WS-LAST-DOT-POS               
071800              ADD  1 TO RP010-WS-DOT-COUNT.                               
071900 AA048-EXIT.                                                              
072000     EXIT.                                                                
072100*                                                                         
072200*    ONE TLD CHARACTER CHECK - ANY NON-ALPHABETIC BYTE IN THE             
072300*    TOP-LEVEL-DOMAIN PORTION FAILS THE WHOLE DOMAIN; RP-                 
072400*    ALPHABETIC IS THE SHOP-WIDE CLASS CONDITION FROM ENVDIV.COB,         
072500*    DELIBERATELY WIDENED TO ACCEPT LOWER CASE SO A LOWER-CASE            
072600*    DOMAIN LIKE "example.com" PASSES JUST AS READILY AS AN               
072700*    UPPER-CASE ONE.                                                      
072800*                                                                         
072900 AA049-CHECK-TLD-ALPHA.                                                   
073000     IF       RP010-WS-SCAN-CHAR (RP010-WS-SCAN-D)                        
073100                 IS NOT RP-ALPHABETIC                                     
073200              SET  RP010-WS-TLD-NOT-ALPHA TO TRUE.                        
073300 AA049-EXIT.                                                              
073400     EXIT.                                                                
073500*                                                                         
073600*    CORRESPONDING-AUTHOR E-MAIL - FIRST RETAINED AUTHOR, IN              
073700*    FILE ORDER, THAT HAS ONE.  THE LITERATURE OFFICE'S FEED              
073800*    DOES NOT MARK A "CORRESPONDING AUTHOR" FLAG OF ITS OWN, SO           
073900*    THIS SHOP'S CONVENTION (REQ. LIT-114) IS TO TREAT WHOEVER            
074000*    IS LISTED FIRST WITH A USABLE E-MAIL ADDRESS AS THE PERSON           
074100*    TO CONTACT - SKIPPED AUTHORS (BLANK LAST NAME) ARE PASSED            
074200*    OVER EVEN IF THEIR SLOT HAPPENS TO HOLD LEFTOVER DATA.               
074300*                                                                         
074400 AA060-SET-CORRESP-EMAIL.                                                 
074500     MOVE     SPACES TO RP-W-CORRESP-EMAIL.                               
074600     PERFORM  AA061-CHECK-ONE-AUTHOR THRU AA061-EXIT                      
074700              VARYING RP010-WS-IX FROM 1 BY 1                             
074800              UNTIL   RP010-WS-IX > RP-W-AUTHOR-COUNT                     
074900                 OR   RP-W-CORRESP-EMAIL NOT = SPACES.                    
075000 AA060-EXIT.                                                              
075100     EXIT.                                                                
075200*                                                                         
075300*    ONE AUTHOR CHECK - ONLY A RETAINED (NOT-SKIPPED) AUTHOR              
075400*    WITH A NON-BLANK E-MAIL QUALIFIES; THE MOMENT ONE DOES, THE          
075500*    VARYING CONDITION ABOVE SEES A NON-BLANK RP-W-CORRESP-EMAIL          
075600*    AND THE LOOP STOPS, SO THIS TEST ONLY EVER FIRES ONCE PER            
075700*    PAPER.                                                               
075800*                                                                         
075900 AA061-CHECK-ONE-AUTHOR.                                                  
076000     IF       RP-W-AUTH-NOT-SKIPPED (RP010-WS-IX)                         
076100        AND   RP-W-AUTH-EMAIL (RP010-WS-IX) NOT = SPACES                  
076200              MOVE RP-W-AUTH-EMAIL (RP010-WS-IX)                          
076300                 TO RP-W-CORRESP-EMAIL.                                   
076400 AA061-EXIT.                                                              
076500     EXIT.                                                                
076600*                                                                         
076700*****************************************************************         
076800*                                                                *        
076900*    END OF RP010.                                              *         
077000*                                                                *        
077100*    A WORD ON TESTING THIS MODULE: THERE IS NO STANDALONE       *        
077200*    HARNESS FOR IT - IT IS PROVED BY RUNNING A BATCH THROUGH    *        
077300*    RP000 AND CHECKING THE REPORT OUTPUT, THE SAME AS EVERY     *        
077400*    OTHER RP-STREAM MODULE.  WHEN FAULT LIT-364 WAS FIXED, THE  *        
077500*    OPERATOR RE-RAN A SMALL BATCH CONTAINING A PAPER WITH A     *        
077600*    "Jan" PUBLICATION MONTH AND CONFIRMED THE REPORT'S DATE     *        
077700*    COLUMN CAME BACK AS A NORMAL JANUARY DATE (NOT FALLING      *        
077800*    BACK TO 1900-01-01), AND THAT A PAPER CARRYING A GENUINELY  *        
077900*    UNRECOGNIZABLE MONTH SPELLING STILL FELL BACK CORRECTLY -   *        
078000*    SEE THE CHANGE LOG AT THE TOP OF THIS PROGRAM.              *        
078100*                                                                *        
078200*****************************************************************         
