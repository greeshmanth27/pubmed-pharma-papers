000100*****************************************************************         
000200*   ENVDIV   --  COMMON ENVIRONMENT DIVISION ENTRIES            *         
000300*   STANDARD SOURCE-COMPUTER / OBJECT-COMPUTER / SPECIAL-NAMES  *         
000400*   COPIED INTO EVERY PROGRAM IN THE RESEARCH-PAPER SUBSYSTEM   *         
000500*****************************************************************         
000600*                                                                         
000700* 19/05/86 GMP - CREATED FOR USE ACROSS THE RP-XXX JOB STREAM.            
000800* 11/02/91 DKR - ADDED UPSI-0 RERUN SWITCH FOR RESTART TESTING.           
000900* 06/08/97 SRF - CLASS RP-ALPHABETIC WIDENED TO INCL LOWER CASE.          
001000*                                                                         
001100 CONFIGURATION SECTION.                                                   
001200 SOURCE-COMPUTER.    IBM-4341.                                            
001300 OBJECT-COMPUTER.    IBM-4341.                                            
001400 SPECIAL-NAMES.                                                           
001500     C01                  IS TOP-OF-FORM                                  
001600     CLASS RP-ALPHABETIC  IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                 
001700                             "abcdefghijklmnopqrstuvwxyz"                 
001800     CLASS RP-NUMERIC-TXT IS "0123456789"                                 
001900     UPSI-0               ON  STATUS IS RP-SW-RERUN                       
002000                          OFF STATUS IS RP-SW-NORMAL-RUN.                 
