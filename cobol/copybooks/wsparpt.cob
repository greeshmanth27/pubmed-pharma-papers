000100*****************************************************                     
000200*                                                    *                    
000300*   RECORD DEFINITION FOR THE SELECTED-PAPERS        *                    
000400*         REPORT FILE (COMMA-DELIMITED)              *                    
000500*                                                    *                    
000600*****************************************************                     
000700*  FILE SIZE 620 BYTES MAX, VARIABLE.  BUILT A COLUMN AT A                
000800*  TIME BY RP030 INTO RP-RPT-TEXT, THEN WRITTEN WHOLE.                    
000900*                                                                         
001000* 03/06/86 GMP - CREATED.                                                 
001100* 30/04/90 DKR - WIDENED FROM 512 TO 620 TO ALLOW FOR THE WIDER           
001200*                AFFILIATION LISTS ONCE RP020'S DISTINCT-NAME             
001300*                LIST WENT IN.                                            
001400* 21/09/00 MTH - THE SIX REPORT COLUMNS ALONE SUM TO 600 BYTES,           
001500*                LEAVING NO ROOM FOR THE FIVE COMMA DELIMITERS            
001600*                RP030 STRINGS IN BETWEEN THEM - A ROW WITH LONG          
001700*                LISTS IN EVERY COLUMN WAS LOSING THE TAIL OF THE         
001800*                E-MAIL COLUMN.  WIDENED TEXT AREA 600 -> 605 AND         
001900*                TOOK THE 5 BYTES OUT OF THE SPARE FILLER BELOW           
002000*                (FAULT LIT-362).                                         
002100*                                                                         
002200 01  RP-REPORT-RECORD.                                                    
002300     03  RP-RPT-TEXT          PIC X(605).                                 
002400*                                   SPARE, 7TH COLUMN ROOM.               
002500     03  FILLER               PIC X(15).                                  
002600*    605 + 15 = 620.                                                      
